000100 IDENTIFICATION DIVISION.                                        CREDS01
000200******************************************************************CREDS02
000300 PROGRAM-ID.  CREDSCOR.                                          CREDS03
000400 AUTHOR. J. P. SAYLES.                                           CREDS04
000500 INSTALLATION. MERIDIAN CAPITAL SYSTEMS GROUP.                   CREDS05
000600 DATE-WRITTEN. 09/02/87.                                         CREDS06
000700 DATE-COMPILED.                                                  CREDS07
000800 SECURITY. NON-CONFIDENTIAL.                                     CREDS08
000900******************************************************************CREDS09
001000*    PURPOSE ...... CREDIBILITY INDICATOR.  SCORES MANAGEMENT-   CREDS10
001100*                   TRACK-RECORD, MANAGEMENT DEPTH, DISCLOSURE   CREDS11
001200*                   PRACTICE, CLINICAL-DATA NEUTRALITY,          CREDS12
001300*                   PARTNERSHIP BREADTH AND FINANCIAL            CREDS13
001400*                   TRANSPARENCY, COMBINES THEM WEIGHTED INTO    CREDS14
001500*                   ONE OVERALL SCORE, AND RETURNS A CONFIDENCE  CREDS15
001600*                   LEVEL AND RECOMMENDATION BAND.  CALLED ONCE  CREDS16
001700*                   PER COMPANY FROM VALENGIN.                   CREDS17
001800*------------------------------------------------------------- *CREDS18
001900*    09/02/87  JPS  ORIGINAL PROGRAM -- FIVE SCORABLE FACTORS,   CREDS19
002000*                   CLINICAL DATA HELD AT THE NEUTRAL 5.0 SINCE  CREDS20
002100*                   THE BATCH FEED CARRIES NO PROSE STATEMENTS   CREDS21
002200*                   TO SCAN.                                     CREDS22
002300*    06/18/93  JPS  GUIDANCE-PRESENT SWITCH HONORED -- SEE       CREDS23
002400*                   CREDREC COPYBOOK CHANGE, TICKET VAL-0147.    CREDS24
002500*    11/03/98  DRM  Y2K -- NO DATE FIELDS IN THIS PROGRAM, NO    CREDS25
002600*                   CHANGE REQUIRED.  LOGGED PER STD MEMO.       CREDS26
002700*    08/19/01  TLB  CONFIDENCE LEVEL NOW CALLS SQRTCALC FOR THE  CREDS27
002800*                   STANDARD DEVIATION OF THE SIX FACTOR SCORES  CREDS28
002900*                   INSTEAD OF THE OLD RANGE/4 APPROXIMATION --  CREDS29
003000*                   AUDIT WANTED THE TRUE STDDEV.  TICKET        CREDS30
003100*                   VAL-0198.                                    CREDS31
003110*    11/19/09  JS   WS-WEIGHTED-SUM CARRIED THE OVERALL SCORE AT CREDS31A
003120*                   THREE DECIMALS AND THEN MOVED DOWN THROUGH   CREDS31B
003130*                   WS-OVERALL-WORK TO CR-OVERALL-SCORE -- TWO   CREDS31C
003140*                   CHOPS, NO ROUNDING, SO THE BAND TEST AND THE CREDS31D
003150*                   RATIO IN VALENGIN'S 360-DERIVE-RATING COULD  CREDS31E
003160*                   SEE A SCORE A TENTH LOW.  DROPPED THE        CREDS31F
003170*                   INTERMEDIATE FIELD AND COMPUTE WS-OVERALL-   CREDS31G
003180*                   WORK ROUNDED DIRECTLY TO ONE DECIMAL, SAME   CREDS31H
003190*                   AS TRNDSCOR AND CLINSCOR ALREADY DO.         CREDS31I
003195*                   TICKET VAL-0252.                             CREDS31J
003200******************************************************************CREDS32
003300                                                                 CREDS33
003400 ENVIRONMENT DIVISION.                                           CREDS34
003500 CONFIGURATION SECTION.                                          CREDS35
003600 SOURCE-COMPUTER. IBM-390.                                       CREDS36
003700 OBJECT-COMPUTER. IBM-390.                                       CREDS37
003800 SPECIAL-NAMES.                                                  CREDS38
003900     C01 IS TOP-OF-FORM.                                         CREDS39
004000 INPUT-OUTPUT SECTION.                                           CREDS40
004100                                                                 CREDS41
004200 DATA DIVISION.                                                  CREDS42
004300 FILE SECTION.                                                   CREDS43
004400                                                                 CREDS44
004500 WORKING-STORAGE SECTION.                                        CREDS45
004600 01  WS-FACTOR-SCORES.                                           CREDS46
004700     05  WS-FACTOR-TABLE OCCURS 6 TIMES INDEXED BY WS-FAC-IDX.   CREDS47
004800         10  WS-FACTOR-SCORE     PIC S9(02)V9 COMP-3.            CREDS48
005100     05  FILLER                  PIC X(04).                      CREDS51
005200                                                                 CREDS52
005300 01  WS-CALC-WORK-AREA.                                          CREDS53
005400     05  WS-AR                   PIC S9V999 COMP-3.              CREDS54
005500     05  WS-GF                   PIC S9V999 COMP-3.              CREDS55
005600     05  WS-DP                   PIC S9V99 COMP-3.               CREDS56
005700     05  WS-QA                   PIC S9V999 COMP-3.              CREDS57
005800     05  WS-OVERALL-WORK         PIC S9(02)V9 COMP-3.            CREDS58
005900     05  FILLER                  PIC X(14).                      CREDS60
006100                                                                 CREDS61
006200*    STDDEV/CONFIDENCE WORK FIELDS -- TICKET VAL-0198, TLB       CREDS62
006300     01  WS-CONFIDENCE-WORK-AREA.                                CREDS63
006400     05  WS-MEAN                 PIC S9(02)V99 COMP-3.           CREDS64
006500     05  WS-SUM-OF-SCORES        PIC S9(03)V99 COMP-3.           CREDS65
006600     05  WS-SUM-SQ-DEV           PIC S9(05)V9999 COMP-3.         CREDS66
006700     05  WS-VARIANCE             PIC S9(05)V9999 COMP-3.         CREDS67
006800     05  WS-DEVIATION            PIC S9(02)V99 COMP-3.           CREDS68
006900     05  WS-DEV-SQUARED          PIC S9(05)V9999 COMP-3.         CREDS69
007000     05  WS-STDDEV-RESULT        PIC S9(05)V9999 COMP-3.         CREDS70
007100     05  WS-CONFID-WORK          PIC S9V99 COMP-3.               CREDS71
007200                                                                 CREDS72
007300*    ALTERNATE ZONED VIEW OF THE OVERALL SCORE AND BAND CODE --  CREDS73
007400*    CARRIED FOR THE NIGHTLY DESK DUMP, SAME AS RUNWCALC.        CREDS74
007500 01  WS-OVERALL-ZONED            PIC S9(02)V9.                   CREDS75
007600 01  WS-OVERALL-X REDEFINES WS-OVERALL-ZONED  PIC X(04).         CREDS76
007650 01  WS-CONFID-ZONED             PIC S9V99.                      CREDS76A
007660 01  WS-CONFID-ZONED-X REDEFINES WS-CONFID-ZONED PIC X(03).      CREDS76B
007700 01  WS-BAND-CODE                PIC 9 VALUE ZERO.               CREDS77
007800     88  WS-BAND-HIGH                VALUE 1.                   CREDS78
007900     88  WS-BAND-MODERATE            VALUE 2.                   CREDS79
008000     88  WS-BAND-CONCERN             VALUE 3.                   CREDS80
008100     88  WS-BAND-LOW                 VALUE 4.                   CREDS81
008200 01  WS-BAND-CODE-X REDEFINES WS-BAND-CODE PIC X(01).           CREDS82
008300                                                                 CREDS83
008400 01  WS-SQRTCALC-LINK.                                           CREDS84
008500     05  WS-SQRT-RADICAND        PIC S9(05)V9(04) COMP-3.        CREDS85
008600     05  WS-SQRT-RESULT          PIC S9(05)V9(04) COMP-3.        CREDS86
008700                                                                 CREDS87
008800 LINKAGE SECTION.                                                CREDS88
008900 01  CREDIBILITY-REC.                                            CREDS89
009000     COPY CREDREC.                                               CREDS90
009100                                                                 CREDS91
009200 01  CRED-RESULT-AREA.                                           CREDS92
009300     05  CR-RECORD-PRESENT       PIC X.                          CREDS93
009400         88  CR-RECORD-WAS-PRESENT  VALUE "Y".                   CREDS94
009500     05  CR-OVERALL-SCORE        PIC 99V9.                       CREDS95
009600     05  CR-CONFIDENCE-LEVEL     PIC V99.                        CREDS96
009700     05  CR-CONFID-PRESENT       PIC X.                          CREDS97
009800         88  CR-CONFID-WAS-SET      VALUE "Y".                   CREDS98
009900     05  CR-RECOMMEND-BAND       PIC X(08).                      CREDS99
010000     05  FILLER                  PIC X(10).                      CRED100
010100                                                                 CRED101
010200 PROCEDURE DIVISION USING CREDIBILITY-REC, CRED-RESULT-AREA.     CRED102
010300 000-MAINLINE.                                                   CRED103
010400     MOVE "N" TO CR-RECORD-PRESENT.                              CRED104
010500     MOVE "N" TO CR-CONFID-PRESENT.                              CRED105
010600     IF NOT CRED-DATA-SUPPLIED                                   CRED106
010700        MOVE 5.0 TO CR-OVERALL-SCORE                             CRED107
010800        MOVE ZERO TO CR-CONFIDENCE-LEVEL                         CRED108
010900        MOVE "CONCERN " TO CR-RECOMMEND-BAND                     CRED109
011000        GOBACK.                                                  CRED110
011100                                                                 CRED111
011200     MOVE "Y" TO CR-RECORD-PRESENT.                              CRED112
011300     PERFORM 100-TRACK-RECORD    THRU 100-EXIT.                  CRED113
011400     PERFORM 200-MANAGEMENT      THRU 200-EXIT.                  CRED114
011500     PERFORM 300-DISCLOSURE      THRU 300-EXIT.                  CRED115
011600     PERFORM 400-CLINICAL-DATA   THRU 400-EXIT.                  CRED116
011700     PERFORM 500-PARTNERSHIP     THRU 500-EXIT.                  CRED117
011800     PERFORM 600-FIN-TRANSPARENCY THRU 600-EXIT.                 CRED118
011900     PERFORM 700-OVERALL-SCORE   THRU 700-EXIT.                  CRED119
012000     PERFORM 800-CONFIDENCE-LEVEL THRU 800-EXIT.                 CRED120
012100     PERFORM 900-RECOMMEND-BAND  THRU 900-EXIT.                  CRED121
012200     GOBACK.                                                     CRED122
012300                                                                 CRED123
012400******************************************************************CRED124
012500*    100-TRACK-RECORD -- WEIGHT .30, TABLE SLOT 1.               CRED125
012600******************************************************************CRED126
012700 100-TRACK-RECORD.                                                CRED127
012800     IF CRED-N-PROMISES = ZERO                                   CRED128
012900        MOVE 5.0 TO WS-FACTOR-SCORE (1)                          CRED129
013000        GO TO 100-EXIT.                                          CRED130
013100                                                                 CRED131
013200     COMPUTE WS-AR ROUNDED =                                     CRED132
013300             CRED-N-ACHIEVED / CRED-N-PROMISES.                  CRED133
013400     IF CRED-GUIDANCE-SUPPLIED                                   CRED134
013500        MOVE CRED-GUIDANCE-ACC TO WS-GF                          CRED135
013600     ELSE                                                        CRED136
013700        MOVE .5 TO WS-GF.                                        CRED137
013800     COMPUTE WS-DP ROUNDED = CRED-N-DELAYS * .5.                 CRED138
013900     IF WS-DP > 2.0                                              CRED139
014000        MOVE 2.0 TO WS-DP.                                       CRED140
014100                                                                 CRED141
014200     COMPUTE WS-FACTOR-SCORE (1) ROUNDED =                       CRED142
014300             (WS-AR * 6) + (WS-GF * 4) - WS-DP.                  CRED143
014400     IF WS-FACTOR-SCORE (1) < ZERO                               CRED144
014500        MOVE ZERO TO WS-FACTOR-SCORE (1).                        CRED145
014600     IF WS-FACTOR-SCORE (1) > 10.0                               CRED146
014700        MOVE 10.0 TO WS-FACTOR-SCORE (1).                        CRED147
014800 100-EXIT.                                                        CRED148
014900     EXIT.                                                        CRED149
015000                                                                 CRED150
015100******************************************************************CRED151
015200*    200-MANAGEMENT -- WEIGHT .20, TABLE SLOT 2.                 CRED152
015300******************************************************************CRED153
015400 200-MANAGEMENT.                                                  CRED154
015500     MOVE 5.0 TO WS-FACTOR-SCORE (2).                            CRED155
015600     IF CRED-CEO-BIO-YEARS >= 10                                 CRED156
015700        ADD 2.0 TO WS-FACTOR-SCORE (2)                           CRED157
015800     ELSE                                                        CRED158
015900        IF CRED-CEO-BIO-YEARS >= 5                               CRED159
016000           ADD 1.0 TO WS-FACTOR-SCORE (2).                       CRED160
016100     IF CRED-CEO-SUCCEEDED                                       CRED161
016200        ADD 1.5 TO WS-FACTOR-SCORE (2).                          CRED162
016300     IF CRED-N-KEY-EXECS >= 3                                    CRED163
016400        ADD 1.0 TO WS-FACTOR-SCORE (2).                          CRED164
016500     IF CRED-BOARD-INDEP-RATIO >= .50                            CRED165
016600        ADD .5 TO WS-FACTOR-SCORE (2).                           CRED166
016700     IF WS-FACTOR-SCORE (2) < ZERO                               CRED167
016800        MOVE ZERO TO WS-FACTOR-SCORE (2).                        CRED168
016900     IF WS-FACTOR-SCORE (2) > 10.0                               CRED169
017000        MOVE 10.0 TO WS-FACTOR-SCORE (2).                        CRED170
017100 200-EXIT.                                                        CRED171
017200     EXIT.                                                        CRED172
017300                                                                 CRED173
017400******************************************************************CRED174
017500*    300-DISCLOSURE -- WEIGHT .15, TABLE SLOT 3.                 CRED175
017600******************************************************************CRED176
017700 300-DISCLOSURE.                                                  CRED177
017800     MOVE 5.0 TO WS-FACTOR-SCORE (3).                            CRED178
017900     IF CRED-DISCL-FREQ >= 4 AND CRED-DISCL-FREQ <= 12           CRED179
018000        ADD 1.0 TO WS-FACTOR-SCORE (3).                          CRED180
018100     IF CRED-Q-SPECIFICITY > .70                                 CRED181
018200        ADD 1.5 TO WS-FACTOR-SCORE (3).                          CRED182
018300     IF CRED-Q-CONSISTENCY > .80                                 CRED183
018400        ADD 1.0 TO WS-FACTOR-SCORE (3).                          CRED184
018500     IF CRED-Q-TIMELINESS > .80                                  CRED185
018600        ADD 1.0 TO WS-FACTOR-SCORE (3).                          CRED186
018700     IF CRED-IS-REG-COMPLIANT                                    CRED187
018800        ADD .5 TO WS-FACTOR-SCORE (3)                            CRED188
018900     ELSE                                                        CRED189
019000        SUBTRACT 2.0 FROM WS-FACTOR-SCORE (3).                   CRED190
019100     IF WS-FACTOR-SCORE (3) < ZERO                               CRED191
019200        MOVE ZERO TO WS-FACTOR-SCORE (3).                        CRED192
019300     IF WS-FACTOR-SCORE (3) > 10.0                               CRED193
019400        MOVE 10.0 TO WS-FACTOR-SCORE (3).                        CRED194
019500 300-EXIT.                                                        CRED195
019600     EXIT.                                                        CRED196
019700                                                                 CRED197
019800******************************************************************CRED198
019900*    400-CLINICAL-DATA -- WEIGHT .20, TABLE SLOT 4.  THE SOURCE  CRED199
020000*    SYSTEM SCANS FREE-TEXT CLINICAL STATEMENTS HERE; THE BATCH  CRED200
020100*    FEED CARRIES NO STATEMENTS SO THE FACTOR STAYS NEUTRAL.     CRED201
020200******************************************************************CRED202
020300 400-CLINICAL-DATA.                                                CRED203
020400     MOVE 5.0 TO WS-FACTOR-SCORE (4).                            CRED204
020500 400-EXIT.                                                        CRED205
020600     EXIT.                                                        CRED206
020700                                                                 CRED207
020800******************************************************************CRED208
020900*    500-PARTNERSHIP -- WEIGHT .10, TABLE SLOT 5.                CRED209
021000******************************************************************CRED210
021100 500-PARTNERSHIP.                                                  CRED211
021200     IF CRED-N-PARTNERS-TOTAL = ZERO                             CRED212
021300        MOVE 3.0 TO WS-FACTOR-SCORE (5)                          CRED213
021400        GO TO 500-EXIT.                                          CRED214
021500                                                                 CRED215
021600     MOVE 5.0 TO WS-FACTOR-SCORE (5).                            CRED216
021700     COMPUTE WS-FACTOR-SCORE (5) ROUNDED =                       CRED217
021800             WS-FACTOR-SCORE (5) +                               CRED218
021900             (CRED-N-BIGPHARMA-PARTN * 2.0) +                    CRED219
022000             (CRED-N-RECENT-PARTN * .5).                         CRED220
022100     IF WS-FACTOR-SCORE (5) > 10.0                               CRED221
022200        MOVE 10.0 TO WS-FACTOR-SCORE (5).                        CRED222
022300 500-EXIT.                                                        CRED223
022400     EXIT.                                                        CRED224
022500                                                                 CRED225
022600******************************************************************CRED226
022700*    600-FIN-TRANSPARENCY -- WEIGHT .05, TABLE SLOT 6.           CRED227
022800******************************************************************CRED228
022900 600-FIN-TRANSPARENCY.                                             CRED229
023000     COMPUTE WS-QA ROUNDED =                                     CRED230
023100             (CRED-Q-SPECIFICITY + CRED-Q-CONSISTENCY +          CRED231
023200              CRED-Q-TIMELINESS) / 3.                            CRED232
023300     COMPUTE WS-FACTOR-SCORE (6) ROUNDED =                       CRED233
023400             7.0 + ((WS-QA - .5) * 2).                           CRED234
023500     IF WS-FACTOR-SCORE (6) < ZERO                               CRED235
023600        MOVE ZERO TO WS-FACTOR-SCORE (6).                        CRED236
023700     IF WS-FACTOR-SCORE (6) > 10.0                               CRED237
023800        MOVE 10.0 TO WS-FACTOR-SCORE (6).                        CRED238
023900 600-EXIT.                                                        CRED239
024000     EXIT.                                                        CRED240
024100                                                                 CRED241
024200******************************************************************CRED242
024300*    700-OVERALL-SCORE -- WEIGHTED SUM OF THE SIX FACTOR SLOTS.  CRED243
024400******************************************************************CRED244
024500 700-OVERALL-SCORE.                                                CRED245
024600     COMPUTE WS-OVERALL-WORK ROUNDED =                           CRED246
024700         (WS-FACTOR-SCORE (1) * .30) +                           CRED247
024800         (WS-FACTOR-SCORE (2) * .20) +                           CRED248
024900         (WS-FACTOR-SCORE (3) * .15) +                           CRED249
025000         (WS-FACTOR-SCORE (4) * .20) +                           CRED250
025100         (WS-FACTOR-SCORE (5) * .10) +                           CRED251
025200         (WS-FACTOR-SCORE (6) * .05).                            CRED252
025400     MOVE WS-OVERALL-WORK TO CR-OVERALL-SCORE.                   CRED254
025500     MOVE WS-OVERALL-WORK TO WS-OVERALL-ZONED.                   CRED255
025600 700-EXIT.                                                        CRED256
025700     EXIT.                                                        CRED257
025800                                                                 CRED258
025900******************************************************************CRED259
026000*    800-CONFIDENCE-LEVEL -- STDDEV OF THE SIX FACTOR SCORES     CRED260
026100*    VIA CALL TO SQRTCALC.  TICKET VAL-0198.                     CRED261
026200******************************************************************CRED262
026300 800-CONFIDENCE-LEVEL.                                             CRED263
026400     COMPUTE WS-SUM-OF-SCORES =                                  CRED264
026500             WS-FACTOR-SCORE (1) + WS-FACTOR-SCORE (2) +         CRED265
026600             WS-FACTOR-SCORE (3) + WS-FACTOR-SCORE (4) +         CRED266
026700             WS-FACTOR-SCORE (5) + WS-FACTOR-SCORE (6).          CRED267
026800     COMPUTE WS-MEAN ROUNDED = WS-SUM-OF-SCORES / 6.             CRED268
026900                                                                 CRED269
027000     MOVE ZERO TO WS-SUM-SQ-DEV.                                 CRED270
027100     PERFORM 810-SUM-SQ-DEV THRU 810-EXIT                        CRED271
027200             VARYING WS-FAC-IDX FROM 1 BY 1                      CRED272
027300             UNTIL WS-FAC-IDX > 6.                               CRED273
027800                                                                 CRED278
027900     COMPUTE WS-VARIANCE ROUNDED = WS-SUM-SQ-DEV / 6.            CRED279
028000     MOVE WS-VARIANCE TO WS-SQRT-RADICAND.                       CRED280
028100     CALL "SQRTCALC" USING WS-SQRT-RADICAND, WS-SQRT-RESULT.     CRED281
028200     MOVE WS-SQRT-RESULT TO WS-STDDEV-RESULT.                    CRED282
028300                                                                 CRED283
028400     COMPUTE WS-CONFID-WORK ROUNDED =                            CRED284
028500             1 - (WS-STDDEV-RESULT / 10).                        CRED285
028600     IF WS-CONFID-WORK < .50                                     CRED286
028700        MOVE .50 TO WS-CONFID-WORK.                              CRED287
028800                                                                 CRED288
028900     MOVE WS-CONFID-WORK TO CR-CONFIDENCE-LEVEL.                 CRED289
028950     MOVE WS-CONFID-WORK TO WS-CONFID-ZONED.                     CRED289A
029000     MOVE "Y" TO CR-CONFID-PRESENT.                              CRED290
029100 800-EXIT.                                                        CRED291
029200     EXIT.                                                        CRED292
029300                                                                 CRED293
029310 810-SUM-SQ-DEV.                                                  CRED293A
029320     COMPUTE WS-DEVIATION =                                      CRED293B
029330             WS-FACTOR-SCORE (WS-FAC-IDX) - WS-MEAN.             CRED293C
029340     COMPUTE WS-DEV-SQUARED = WS-DEVIATION * WS-DEVIATION.       CRED293D
029350     ADD WS-DEV-SQUARED TO WS-SUM-SQ-DEV.                        CRED293E
029360 810-EXIT.                                                       CRED293F
029370     EXIT.                                                       CRED293G
029380                                                                 CRED293H
029400******************************************************************CRED294
029500*    900-RECOMMEND-BAND.                                         CRED295
029600******************************************************************CRED296
029700 900-RECOMMEND-BAND.                                              CRED297
029800     IF WS-OVERALL-WORK >= 8.0                                   CRED298
029900        MOVE 1 TO WS-BAND-CODE                                   CRED299
030000        MOVE "HIGH    " TO CR-RECOMMEND-BAND                     CRED300
030100     ELSE                                                        CRED301
030200        IF WS-OVERALL-WORK >= 6.0                                CRED302
030300           MOVE 2 TO WS-BAND-CODE                                CRED303
030400           MOVE "MODERATE" TO CR-RECOMMEND-BAND                  CRED304
030500        ELSE                                                     CRED305
030600           IF WS-OVERALL-WORK >= 4.0                             CRED306
030700              MOVE 3 TO WS-BAND-CODE                             CRED307
030800              MOVE "CONCERN " TO CR-RECOMMEND-BAND               CRED308
030900           ELSE                                                  CRED309
031000              MOVE 4 TO WS-BAND-CODE                             CRED310
031100              MOVE "LOW     " TO CR-RECOMMEND-BAND.              CRED311
031200 900-EXIT.                                                        CRED312
031300     EXIT.                                                        CRED313
