000100******************************************************************PIPER01
000200*    COPYBOOK ..... PIPEREC                                     *PIPER02
000300*    FILE ......... PIPELINE  (QSAM, FIXED, 140)                *PIPER03
000400*    PURPOSE ...... ONE RECORD PER DRUG-PIPELINE ASSET OWNED BY *PIPER04
000500*                   THE COMPANY ON COMPREC.  N-PIPELINES ROWS   *PIPER05
000600*                   OF THIS RECORD FOLLOW EACH COMPANY-REC.     *PIPER06
000700*    SORT ......... INPUT FILE IS SORTED ASCENDING ON COMP-ID.  *PIPER07
000800*    ALSO CONTAINS  PIPE-TABLE-AREA, THE IN-MEMORY HOLDING      *PIPER08
000900*                   TABLE FOR ONE COMPANY'S PIPELINE ROWS --    *PIPER09
001000*                   PASSED ON THE CALL TO DCFCALC AND CLINSCOR. *PIPER10
001100*------------------------------------------------------------- *PIPER11
001200*    07/14/86  JPS  ORIGINAL LAYOUT.                            *PIPER12
001300*    04/09/89  JPS  ADDED SAFETY-PRESENT FLAG -- SAFETY-SCORE   *PIPER13
001400*                   ALONE COULD NOT DISTINGUISH ZERO FROM       *PIPER14
001500*                   NOT-SUPPLIED.  REQUEST OF THE DESK.         *PIPER15
001600*    11/03/98  DRM  Y2K -- PEAK-YEAR/LAUNCH-YEAR/PATENT-EXPIRY   PIPER16
001700*                   ALREADY FULL 9(4), NO CHANGE REQUIRED.      *PIPER17
001800******************************************************************PIPER18
001900 01  PIPELINE-REC.                                               PIPER19
002000     05  PIPE-COMP-ID            PIC X(06).                      PIPER20
002100     05  PIPE-NAME               PIC X(20).                      PIPER21
002200     05  PIPE-INDICATION         PIC X(20).                      PIPER22
002300     05  PIPE-PHASE-CODE         PIC 9.                          PIPER23
002400         88  PIPE-PRECLINICAL        VALUE 0.                    PIPER24
002500         88  PIPE-PHASE-1             VALUE 1.                   PIPER25
002600         88  PIPE-PHASE-2             VALUE 2.                   PIPER26
002700         88  PIPE-PHASE-3             VALUE 3.                   PIPER27
002800         88  PIPE-SUBMITTED           VALUE 4.                   PIPER28
002900         88  PIPE-APPROVED            VALUE 5.                   PIPER29
003000     05  PIPE-MOA                PIC X(20).                      PIPER30
003100     05  PIPE-PEAK-SALES         PIC 9(09)V99.                   PIPER31
003200     05  PIPE-PEAK-YEAR          PIC 9(04).                      PIPER32
003300     05  PIPE-LAUNCH-YEAR        PIC 9(04).                      PIPER33
003400     05  PIPE-PATENT-EXPIRY      PIC 9(04).                      PIPER34
003500     05  PIPE-SUCCESS-PROB       PIC V999.                       PIPER35
003600     05  PIPE-COGS-RATE          PIC V999.                       PIPER36
003700     05  PIPE-MKTG-RATE          PIC V999.                       PIPER37
003800     05  PIPE-RD-INVEST          PIC 9(07)V99.                   PIPER38
003900     05  PIPE-N-DIFF-FACTORS     PIC 9(02).                      PIPER39
004000     05  PIPE-EFF-ENDPOINT-MET   PIC X.                          PIPER40
004100         88  PIPE-ENDPOINT-MET       VALUE "Y".                  PIPER41
004200         88  PIPE-ENDPOINT-MISSED    VALUE "N".                  PIPER42
004300     05  PIPE-SAFETY-SCORE       PIC V99.                        PIPER43
004400     05  PIPE-SAFETY-PRESENT     PIC X.                          PIPER44
004500         88  PIPE-SAFETY-SUPPLIED    VALUE "Y".                  PIPER45
004600     05  PIPE-PATIENT-COUNT      PIC 9(05).                      PIPER46
004700     05  PIPE-STAT-SIG           PIC X.                          PIPER47
004800         88  PIPE-STAT-SIGNIF        VALUE "Y".                  PIPER48
004900     05  FILLER                  PIC X(20).                      PIPER49
005000                                                                 PIPER50
005100 01  PIPE-TABLE-AREA.                                            PIPER51
005200     05  PIPE-TABLE-COUNT        PIC 9(02) COMP-3.               PIPER52
005300     05  PIPE-TABLE-ROW OCCURS 30 TIMES INDEXED BY PIPE-IDX.     PIPER53
005400         10  PT-NAME             PIC X(20).                      PIPER54
005500         10  PT-INDICATION       PIC X(20).                      PIPER55
005600         10  PT-PHASE-CODE       PIC 9.                          PIPER56
005700         10  PT-MOA              PIC X(20).                      PIPER57
005800         10  PT-PEAK-SALES       PIC 9(09)V99.                   PIPER58
005900         10  PT-PEAK-YEAR        PIC 9(04).                      PIPER59
006000         10  PT-LAUNCH-YEAR      PIC 9(04).                      PIPER60
006100         10  PT-PATENT-EXPIRY    PIC 9(04).                      PIPER61
006200         10  PT-SUCCESS-PROB     PIC V999.                       PIPER62
006300         10  PT-COGS-RATE        PIC V999.                       PIPER63
006400         10  PT-MKTG-RATE        PIC V999.                       PIPER64
006500         10  PT-RD-INVEST        PIC 9(07)V99.                   PIPER65
006600         10  PT-N-DIFF-FACTORS   PIC 9(02).                      PIPER66
006700         10  PT-EFF-ENDPOINT-MET PIC X.                          PIPER67
006800         10  PT-SAFETY-SCORE     PIC V99.                        PIPER68
006900         10  PT-SAFETY-PRESENT   PIC X.                          PIPER69
007000         10  PT-PATIENT-COUNT    PIC 9(05).                      PIPER70
007100         10  PT-STAT-SIG         PIC X.                          PIPER71
007200         10  PT-SUCCESS-ADJ      PIC V999 COMP-3.                PIPER72
007300         10  PT-ADVANT-CLASS     PIC X(01).                      PIPER73
007400             88  PT-FIRST-IN-CLASS    VALUE "1".                 PIPER74
007500             88  PT-BEST-IN-CLASS     VALUE "2".                 PIPER75
007600             88  PT-FAST-FOLLOWER     VALUE "3".                 PIPER76
007700             88  PT-ME-TOO             VALUE "4".                PIPER77
