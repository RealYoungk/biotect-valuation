000100******************************************************************COMPR01
000200*    COPYBOOK ..... COMPREC                                     *COMPR02
000300*    FILE ......... COMPANY  (QSAM, FIXED, 120)                 *COMPR03
000400*    PURPOSE ...... ONE RECORD PER PORTFOLIO COMPANY CARRYING   *COMPR04
000500*                   BALANCE-SHEET AND DISCOUNT-RATE INPUTS TO   *COMPR05
000600*                   THE VALUATION RUN.  AMOUNTS ARE IN EOKWON   *COMPR06
000700*                   (UNITS OF 100 MILLION KRW) UNLESS NOTED.    *COMPR07
000800*    SORT ......... INPUT FILE IS SORTED ASCENDING ON COMP-ID.  *COMPR08
000900*------------------------------------------------------------- *COMPR09
001000*    07/14/86  JPS  ORIGINAL LAYOUT.                            *COMPR10
001100*    02/22/91  JPS  ADDED QTR-BURN FOR THE CONSERVATIVE RUNWAY  *COMPR11
001200*                   CALCULATION REQUESTED BY THE DESK.          *COMPR12
001300*    11/03/98  DRM  Y2K -- NO DATE FIELDS ON THIS RECORD, NO    *COMPR13
001400*                   CHANGE REQUIRED.  LOGGED PER STD MEMO.      *COMPR14
001500******************************************************************COMPR15
001600 01  COMPANY-REC.                                                COMPR16
001700     05  COMP-ID                 PIC X(06).                      COMPR17
001800     05  COMP-NAME               PIC X(30).                      COMPR18
001900     05  CURR-ASSETS             PIC S9(09)V99.                  COMPR19
002000     05  CURR-LIABS              PIC S9(09)V99.                  COMPR20
002100     05  ANNUAL-OPER-LOSS        PIC S9(09)V99.                  COMPR21
002200     05  CURRENT-CASH            PIC S9(09)V99.                  COMPR22
002300     05  SHARES-OUT              PIC 9(12).                      COMPR23
002400     05  BETA                    PIC 9V99.                       COMPR24
002500     05  RISK-FREE               PIC V999.                       COMPR25
002600     05  MKT-PREMIUM             PIC V999.                       COMPR26
002700     05  QTR-BURN                PIC S9(09)V99.                  COMPR27
002800     05  N-PIPELINES             PIC 9(02).                      COMPR28
002900     05  FILLER                  PIC X(06).                      COMPR29
