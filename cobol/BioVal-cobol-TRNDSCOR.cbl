000100 IDENTIFICATION DIVISION.                                        TRNDS01
000200******************************************************************TRNDS02
000300 PROGRAM-ID.  TRNDSCOR.                                          TRNDS03
000400 AUTHOR. J. P. SAYLES.                                           TRNDS04
000500 INSTALLATION. MERIDIAN CAPITAL SYSTEMS GROUP.                   TRNDS05
000600 DATE-WRITTEN. 05/11/90.                                         TRNDS06
000700 DATE-COMPILED.                                                  TRNDS07
000800 SECURITY. NON-CONFIDENTIAL.                                     TRNDS08
000900******************************************************************TRNDS09
001000*    PURPOSE ...... TECHNOLOGY-TREND INDICATOR.  SCORES          TRNDS10
001100*                   THERAPEUTIC-CATEGORY ALIGNMENT, BIG-PHARMA   TRNDS11
001200*                   ACQUISITION ATTRACTIVENESS AND MARKET        TRNDS12
001300*                   TIMING, THEN BLENDS THEM INTO ONE OVERALL    TRNDS13
001400*                   TREND SCORE.  CALLED ONCE PER COMPANY FROM   TRNDS14
001500*                   VALENGIN.                                    TRNDS15
001600*------------------------------------------------------------- *TRNDS16
001700*    05/11/90  JPS  ORIGINAL PROGRAM.                            TRNDS17
001800*    08/30/94  JPS  PIPELINE-STAGE BONUS ADDED TO THE BIG-       TRNDS18
001900*                   PHARMA ATTRACTIVENESS FACTOR -- SEE TRENDREC TRNDS19
002000*                   COPYBOOK CHANGE.  TICKET VAL-0091.           TRNDS20
002100*    11/03/98  DRM  Y2K -- NO DATE FIELDS IN THIS PROGRAM, NO    TRNDS21
002200*                   CHANGE REQUIRED.  LOGGED PER STD MEMO.       TRNDS22
002300*    04/02/99  JPS  THE OLD PLATFORM-NAME TEXT SCAN WAS RETIRED  TRNDS23
002400*                   LAST YEAR IN FAVOR OF CODED PLATFORM-CLASS   TRNDS24
002500*                   ON INTAKE -- THIS PROGRAM NEVER DID ITS OWN  TRNDS25
002600*                   TEXT SCANNING BUT THE OLD COMMENT BELOW      TRNDS26
002700*                   STILL SAID IT DID.  COMMENT CORRECTED.       TRNDS27
002800******************************************************************TRNDS28
002900                                                                 TRNDS29
003000 ENVIRONMENT DIVISION.                                           TRNDS30
003100 CONFIGURATION SECTION.                                          TRNDS31
003200 SOURCE-COMPUTER. IBM-390.                                       TRNDS32
003300 OBJECT-COMPUTER. IBM-390.                                       TRNDS33
003400 SPECIAL-NAMES.                                                  TRNDS34
003500     C01 IS TOP-OF-FORM.                                         TRNDS35
003600 INPUT-OUTPUT SECTION.                                           TRNDS36
003700                                                                 TRNDS37
003800 DATA DIVISION.                                                  TRNDS38
003900 FILE SECTION.                                                   TRNDS39
004000                                                                 TRNDS40
004100 WORKING-STORAGE SECTION.                                        TRNDS41
004200*    CATEGORY WEIGHT / BIG-PHARMA PREFERENCE TABLE -- LOADED BY  TRNDS42
004300*    VALUE CLAUSE, INDEXED BY CATEGORY CODE 1-9.  JPS 05/11/90.  TRNDS43
004400 01  WS-CATEGORY-TABLE-AREA.                                     TRNDS44
004500     05  WS-CAT-WEIGHT-VALUES.                                   TRNDS45
004600         10  FILLER              PIC V99 VALUE 1.00.             TRNDS46
004700         10  FILLER              PIC V99 VALUE  .90.             TRNDS47
004800         10  FILLER              PIC V99 VALUE  .80.             TRNDS48
004900         10  FILLER              PIC V99 VALUE  .90.             TRNDS49
005000         10  FILLER              PIC V99 VALUE  .70.             TRNDS50
005100         10  FILLER              PIC V99 VALUE  .60.             TRNDS51
005200         10  FILLER              PIC V99 VALUE 1.00.             TRNDS52
005300         10  FILLER              PIC V99 VALUE  .90.             TRNDS53
005400         10  FILLER              PIC V99 VALUE  .80.             TRNDS54
005500     05  WS-CAT-WEIGHT REDEFINES WS-CAT-WEIGHT-VALUES.           TRNDS55
005600         10  WS-CAT-WEIGHT-TBL   PIC V99 OCCURS 9 TIMES          TRNDS56
005700                 INDEXED BY WS-CAT-IDX1.                         TRNDS57
005800     05  WS-CAT-PREF-VALUES.                                     TRNDS58
005900         10  FILLER              PIC V99 VALUE  .95.             TRNDS59
006000         10  FILLER              PIC V99 VALUE  .85.             TRNDS60
006100         10  FILLER              PIC V99 VALUE  .75.             TRNDS61
006200         10  FILLER              PIC V99 VALUE  .90.             TRNDS62
006300         10  FILLER              PIC V99 VALUE  .70.             TRNDS63
006400         10  FILLER              PIC V99 VALUE  .60.             TRNDS64
006500         10  FILLER              PIC V99 VALUE  .80.             TRNDS65
006600         10  FILLER              PIC V99 VALUE  .75.             TRNDS66
006700         10  FILLER              PIC V99 VALUE  .50.             TRNDS67
006800     05  WS-CAT-PREF REDEFINES WS-CAT-PREF-VALUES.               TRNDS68
006900         10  WS-CAT-PREF-TBL     PIC V99 OCCURS 9 TIMES          TRNDS69
007000                 INDEXED BY WS-CAT-IDX2.                         TRNDS70
007050     05  FILLER                  PIC X(04).                      TRNDS70A
007100                                                                 TRNDS71
007200 01  WS-CALC-WORK-AREA.                                          TRNDS72
007300     05  WS-AREA-SCORE-SUM       PIC S9(03)V99 COMP-3.           TRNDS73
007400     05  WS-AREA-SCORE           PIC S9(02)V99 COMP-3.           TRNDS74
007500     05  WS-CATEGORY-AVG         PIC S9(02)V99 COMP-3.           TRNDS75
007600     05  WS-N-AREAS-SCORED       PIC 9(02) COMP.                 TRNDS76
007700     05  WS-BIGPHARMA-SCORE      PIC S9(02)V99 COMP-3.           TRNDS77
007800     05  WS-PREF-SUM             PIC S9(03)V99 COMP-3.           TRNDS78
007900     05  WS-PREF-AVG             PIC S9(02)V99 COMP-3.           TRNDS79
008000     05  WS-PLATFORM-BONUS       PIC S9V99 COMP-3.               TRNDS80
008100     05  WS-STAGE-BONUS          PIC S9V99 COMP-3.               TRNDS81
008200     05  WS-TIMING-SCORE         PIC S9(02)V99 COMP-3.           TRNDS82
008300     05  WS-OVERALL-WORK         PIC S9(02)V9 COMP-3.            TRNDS83
008400     05  WS-AREA-IDX             PIC 9(02) COMP.                 TRNDS84
008500     05  FILLER                  PIC X(06).                      TRNDS85
008600                                                                 TRNDS86
008700*    ALTERNATE ZONED VIEW OF THE OVERALL TREND SCORE -- SAME     TRNDS87
008800*    NIGHTLY-DUMP HABIT AS CREDSCOR/RUNWCALC.                    TRNDS89
008900 01  WS-OVERALL-ZONED            PIC S9(02)V9.                   TRNDS90
009000 01  WS-OVERALL-X REDEFINES WS-OVERALL-ZONED PIC X(04).          TRNDS91
009100                                                                 TRNDS92
009200 LINKAGE SECTION.                                                TRNDS93
009300 01  TECH-TREND-REC.                                             TRNDS94
009400     COPY TRENDREC.                                              TRNDS95
009500                                                                 TRNDS96
009600 01  TREND-RESULT-AREA.                                          TRNDS97
009700     05  TR-OVERALL-SCORE        PIC 99V9.                       TRNDS98
009800     05  FILLER                  PIC X(10).                      TRNDS99
009900                                                                 TRND100
010000 PROCEDURE DIVISION USING TECH-TREND-REC, TREND-RESULT-AREA.     TRND101
010100 000-MAINLINE.                                                   TRND102
010200     IF NOT TREND-DATA-SUPPLIED                                  TRND103
010300        MOVE 5.0 TO TR-OVERALL-SCORE                             TRND104
010400        GOBACK.                                                  TRND105
010500                                                                 TRND106
010600     PERFORM 100-CATEGORY-ALIGNMENT THRU 100-EXIT.               TRND107
010700     PERFORM 200-BIGPHARMA-ATTRACT  THRU 200-EXIT.               TRND108
010800     PERFORM 300-MARKET-TIMING      THRU 300-EXIT.               TRND109
010900     PERFORM 400-OVERALL-TREND      THRU 400-EXIT.               TRND110
011000     GOBACK.                                                     TRND111
011100                                                                 TRND112
011200******************************************************************TRND113
011300*    100-CATEGORY-ALIGNMENT -- AVERAGE OF THE PER-AREA SCORES.   TRND114
011400******************************************************************TRND115
011500 100-CATEGORY-ALIGNMENT.                                         TRND116
011600     MOVE ZERO TO WS-AREA-SCORE-SUM.                             TRND117
011700     MOVE ZERO TO WS-N-AREAS-SCORED.                             TRND118
011800     IF TREND-N-THERA-AREAS = ZERO                               TRND119
011900        MOVE 5.0 TO WS-CATEGORY-AVG                              TRND120
012000        GO TO 100-EXIT.                                          TRND121
012100                                                                 TRND122
012200     PERFORM 110-SCORE-ONE-AREA THRU 110-EXIT                    TRND123
012300             VARYING TREND-IDX FROM 1 BY 1                       TRND124
012400             UNTIL TREND-IDX > TREND-N-THERA-AREAS.              TRND125
012500                                                                 TRND126
012600     IF WS-N-AREAS-SCORED = ZERO                                 TRND127
012700        MOVE 5.0 TO WS-CATEGORY-AVG                              TRND128
012800     ELSE                                                        TRND129
012900        COMPUTE WS-CATEGORY-AVG ROUNDED =                        TRND130
013000                WS-AREA-SCORE-SUM / WS-N-AREAS-SCORED.           TRND131
013100 100-EXIT.                                                       TRND132
013200     EXIT.                                                       TRND133
013300                                                                 TRND134
013400 110-SCORE-ONE-AREA.                                             TRND135
013500     IF TA-CATEGORY (TREND-IDX) = ZERO                           TRND136
013600        GO TO 110-EXIT.                                          TRND137
013700                                                                 TRND138
013800     SET WS-CAT-IDX1 TO TA-CATEGORY (TREND-IDX).                 TRND139
013900     COMPUTE WS-AREA-SCORE ROUNDED =                             TRND140
014000             WS-CAT-WEIGHT-TBL (WS-CAT-IDX1) * 10.               TRND141
014100     IF TA-DATA-SUPPLIED (TREND-IDX)                             TRND142
014200        COMPUTE WS-AREA-SCORE ROUNDED =                          TRND143
014300                WS-AREA-SCORE +                                  TRND144
014400                (TA-INV-GROWTH (TREND-IDX) * 2) +                TRND145
014500                (TA-MA-ACTIVITY (TREND-IDX) * 1.5) +             TRND146
014600                (TA-REG-SUPPORT (TREND-IDX) * 1.0).              TRND147
014700     IF WS-AREA-SCORE < ZERO                                     TRND148
014800        MOVE ZERO TO WS-AREA-SCORE.                              TRND149
014900     IF WS-AREA-SCORE > 10.0                                     TRND150
015000        MOVE 10.0 TO WS-AREA-SCORE.                              TRND151
015100                                                                 TRND152
015200     ADD WS-AREA-SCORE TO WS-AREA-SCORE-SUM.                     TRND153
015300     ADD 1 TO WS-N-AREAS-SCORED.                                 TRND154
015400 110-EXIT.                                                       TRND155
015500     EXIT.                                                       TRND156
015600                                                                 TRND157
015700******************************************************************TRND158
015800*    200-BIGPHARMA-ATTRACT.                                      TRND159
015900******************************************************************TRND160
016000 200-BIGPHARMA-ATTRACT.                                          TRND161
016100     MOVE ZERO TO WS-PREF-SUM.                                   TRND162
016200     MOVE ZERO TO WS-N-AREAS-SCORED.                             TRND163
016300     IF TREND-N-THERA-AREAS > ZERO                               TRND164
016400        PERFORM 210-SUM-PREF THRU 210-EXIT                       TRND165
016500                VARYING TREND-IDX FROM 1 BY 1                    TRND166
016600                UNTIL TREND-IDX > TREND-N-THERA-AREAS.           TRND167
016700                                                                 TRND168
016800     IF WS-N-AREAS-SCORED = ZERO                                 TRND169
016900        MOVE 5.0 TO WS-PREF-AVG                                  TRND170
017000     ELSE                                                        TRND171
017100        COMPUTE WS-PREF-AVG ROUNDED =                            TRND172
017200                WS-PREF-SUM / WS-N-AREAS-SCORED.                 TRND173
017300     MOVE WS-PREF-AVG TO WS-BIGPHARMA-SCORE.                     TRND174
017400                                                                 TRND175
017500     IF TREND-DEAL-PREMIUM-AVG > ZERO                            TRND176
017600        COMPUTE WS-PLATFORM-BONUS ROUNDED =                      TRND177
017700                (TREND-DEAL-PREMIUM-AVG - 1.0) * 2               TRND178
017800        IF WS-PLATFORM-BONUS > 2.0                               TRND179
017900           MOVE 2.0 TO WS-PLATFORM-BONUS                         TRND180
018000        END-IF                                                   TRND181
018100        ADD WS-PLATFORM-BONUS TO WS-BIGPHARMA-SCORE.             TRND182
018200                                                                 TRND183
018300     EVALUATE TRUE                                               TRND184
018400        WHEN TREND-HIGH-VALUE-PLATFORM                           TRND185
018500           MOVE 1.5 TO WS-PLATFORM-BONUS                         TRND186
018600        WHEN TREND-ANTIBODY-PLATFORM                             TRND187
018700           MOVE 1.0 TO WS-PLATFORM-BONUS                         TRND188
018800        WHEN TREND-SMALL-MOLECULE                                TRND189
018900           MOVE .5 TO WS-PLATFORM-BONUS                          TRND190
019000        WHEN OTHER                                               TRND191
019100           MOVE ZERO TO WS-PLATFORM-BONUS                        TRND192
019200     END-EVALUATE.                                               TRND193
019300     ADD WS-PLATFORM-BONUS TO WS-BIGPHARMA-SCORE.                TRND194
019400                                                                 TRND195
019500     MOVE TREND-STAGE-BONUS-SUM TO WS-STAGE-BONUS.               TRND196
019600     IF WS-STAGE-BONUS > 2.0                                     TRND197
019700        MOVE 2.0 TO WS-STAGE-BONUS.                              TRND198
019800     ADD WS-STAGE-BONUS TO WS-BIGPHARMA-SCORE.                   TRND199
019900                                                                 TRND200
020000     IF WS-BIGPHARMA-SCORE < ZERO                                TRND201
020100        MOVE ZERO TO WS-BIGPHARMA-SCORE.                         TRND202
020200     IF WS-BIGPHARMA-SCORE > 10.0                                TRND203
020300        MOVE 10.0 TO WS-BIGPHARMA-SCORE.                         TRND204
020400 200-EXIT.                                                       TRND205
020500     EXIT.                                                       TRND206
020600                                                                 TRND207
020700 210-SUM-PREF.                                                   TRND208
020800     IF TA-CATEGORY (TREND-IDX) = ZERO                           TRND209
020900        GO TO 210-EXIT.                                          TRND210
021000     SET WS-CAT-IDX2 TO TA-CATEGORY (TREND-IDX).                 TRND211
021100     COMPUTE WS-PREF-SUM ROUNDED =                               TRND212
021200             WS-PREF-SUM + (WS-CAT-PREF-TBL (WS-CAT-IDX2) * 10). TRND213
021300     ADD 1 TO WS-N-AREAS-SCORED.                                 TRND214
021400 210-EXIT.                                                       TRND215
021500     EXIT.                                                       TRND216
021600                                                                 TRND217
021700******************************************************************TRND218
021800*    300-MARKET-TIMING.                                          TRND219
021900******************************************************************TRND220
022000 300-MARKET-TIMING.                                              TRND221
022100     MOVE 5.0 TO WS-TIMING-SCORE.                                TRND222
022200     IF TREND-N-THERA-AREAS > ZERO                               TRND223
022300        PERFORM 310-ADD-TIMING THRU 310-EXIT                     TRND224
022400                VARYING TREND-IDX FROM 1 BY 1                    TRND225
022500                UNTIL TREND-IDX > TREND-N-THERA-AREAS.           TRND226
022600                                                                 TRND227
022700     IF TREND-HAS-FAST-TRACK                                     TRND228
022800        ADD 1.0 TO WS-TIMING-SCORE.                              TRND229
022900     IF TREND-HAS-BREAKTHRU                                      TRND230
023000        ADD 1.5 TO WS-TIMING-SCORE.                              TRND231
023100     IF WS-TIMING-SCORE < ZERO                                   TRND232
023200        MOVE ZERO TO WS-TIMING-SCORE.                            TRND233
023300     IF WS-TIMING-SCORE > 10.0                                   TRND234
023400        MOVE 10.0 TO WS-TIMING-SCORE.                            TRND235
023500 300-EXIT.                                                       TRND236
023600     EXIT.                                                       TRND237
023700                                                                 TRND238
023800 310-ADD-TIMING.                                                 TRND239
023900     IF NOT TA-DATA-SUPPLIED (TREND-IDX)                         TRND240
024000        GO TO 310-EXIT.                                          TRND241
024100     COMPUTE WS-TIMING-SCORE ROUNDED =                           TRND242
024200             WS-TIMING-SCORE +                                   TRND243
024300             ((TA-VENTURE-TREND (TREND-IDX) - 1.0) * 2).         TRND244
024400 310-EXIT.                                                       TRND245
024500     EXIT.                                                       TRND246
024600                                                                 TRND247
024700******************************************************************TRND248
024800*    400-OVERALL-TREND.                                          TRND249
024900******************************************************************TRND250
025000 400-OVERALL-TREND.                                              TRND251
025100     COMPUTE WS-OVERALL-WORK ROUNDED =                           TRND252
025200             (WS-CATEGORY-AVG * .4) +                            TRND253
025300             (WS-BIGPHARMA-SCORE * .4) +                         TRND254
025400             (WS-TIMING-SCORE * .2).                             TRND255
025500     MOVE WS-OVERALL-WORK TO TR-OVERALL-SCORE.                   TRND256
025600     MOVE WS-OVERALL-WORK TO WS-OVERALL-ZONED.                   TRND257
025700 400-EXIT.                                                       TRND258
025800     EXIT.                                                       TRND259
