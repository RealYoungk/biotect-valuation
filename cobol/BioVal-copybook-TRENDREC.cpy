000100******************************************************************TRNDR01
000200*    COPYBOOK ..... TRENDREC                                    *TRNDR02
000300*    FILE ......... TECHTRD  (QSAM, FIXED, 100) -- OPTIONAL PER *TRNDR03
000400*                   COMPANY.  SORTED ASCENDING ON COMP-ID.      *TRNDR04
000500*    PURPOSE ...... CODED THERAPEUTIC-CATEGORY AND PLATFORM     *TRNDR05
000600*                   INPUTS FOR THE TECHNOLOGY-TREND SCORE.      *TRNDR06
000700*                   REPLACES THE OLD FREE-TEXT PLATFORM-NAME    *TRNDR07
000800*                   SCAN -- DESK NOW CODES PLATFORM-CLASS AND   *TRNDR08
000900*                   GENE-PLATFORM DIRECTLY ON INTAKE.           *TRNDR09
001000*------------------------------------------------------------- *TRNDR10
001100*    05/11/90  JPS  ORIGINAL LAYOUT.                            *TRNDR11
001200*    08/30/94  JPS  ADDED STAGE-BONUS-SUM -- PIPELINE-STAGE     *TRNDR12
001300*                   BONUS NOW SUPPLIED PRE-SUMMED BY INTAKE,    *TRNDR13
001400*                   CAPPED AT 2.00 BY TRNDSCOR ON READ-IN.      *TRNDR14
001500*    11/03/98  DRM  Y2K -- NO DATE FIELDS, NO CHANGE REQUIRED.   TRNDR15
001600******************************************************************TRNDR16
001700 01  TECH-TREND-REC.                                             TRNDR17
001800     05  TREND-COMP-ID           PIC X(06).                      TRNDR18
001900     05  TREND-PRESENT           PIC X.                          TRNDR19
002000         88  TREND-DATA-SUPPLIED     VALUE "Y".                  TRNDR20
002100     05  TREND-PLATFORM-CLASS    PIC 9.                          TRNDR21
002200         88  TREND-HIGH-VALUE-PLATFORM  VALUE 1.                 TRNDR22
002300         88  TREND-ANTIBODY-PLATFORM    VALUE 2.                 TRNDR23
002400         88  TREND-SMALL-MOLECULE       VALUE 3.                 TRNDR24
002500     05  TREND-N-THERA-AREAS     PIC 9.                          TRNDR25
002600     05  TREND-AREA-TABLE OCCURS 3 TIMES INDEXED BY TREND-IDX.   TRNDR26
002700         10  TA-CATEGORY         PIC 9.                          TRNDR27
002800         10  TA-INV-GROWTH       PIC S9V99.                      TRNDR28
002900         10  TA-MA-ACTIVITY      PIC V99.                        TRNDR29
003000         10  TA-REG-SUPPORT      PIC V99.                        TRNDR30
003100         10  TA-VENTURE-TREND    PIC 9V99.                       TRNDR31
003200         10  TA-TREND-PRESENT    PIC X.                          TRNDR32
003300             88  TA-DATA-SUPPLIED    VALUE "Y".                  TRNDR33
003400     05  TREND-DEAL-PREMIUM-AVG  PIC 9V99.                       TRNDR34
003500     05  TREND-FAST-TRACK        PIC X.                          TRNDR35
003600         88  TREND-HAS-FAST-TRACK    VALUE "Y".                  TRNDR36
003700     05  TREND-BREAKTHROUGH      PIC X.                          TRNDR37
003800         88  TREND-HAS-BREAKTHRU     VALUE "Y".                  TRNDR38
003900     05  TREND-N-DIFF-FACTORS    PIC 9(02).                      TRNDR39
004000     05  TREND-STAGE-BONUS-SUM   PIC 9V99.                       TRNDR40
004100     05  TREND-GENE-PLATFORM     PIC X.                          TRNDR41
004200         88  TREND-IS-GENE-PLATFORM  VALUE "Y".                  TRNDR42
004300     05  FILLER                  PIC X(44).                      TRNDR43
