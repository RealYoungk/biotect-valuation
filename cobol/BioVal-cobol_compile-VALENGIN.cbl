000100 IDENTIFICATION DIVISION.                                        VALEN01
000200******************************************************************VALEN02
000300 PROGRAM-ID.  VALENGIN.                                          VALEN03
000400 AUTHOR. JON SAYLES.                                             VALEN04
000500 INSTALLATION. MERIDIAN CAPITAL SYSTEMS GROUP.                   VALEN05
000600 DATE-WRITTEN. 07/14/86.                                         VALEN06
000700 DATE-COMPILED.                                                  VALEN07
000800 SECURITY. NON-CONFIDENTIAL.                                     VALEN08
000900******************************************************************VALEN10
001000*    PURPOSE ...... NIGHTLY PORTFOLIO VALUATION BATCH.  READS     VALEN11
001100*                   COMPANY, ITS PIPELINE ROWS, AND THE OPTIONAL  VALEN12
001200*                   CREDIBILITY AND TECH-TREND RECORDS, BUILDS    VALEN13
001300*                   THE COMPETITOR TABLE ONCE AT START-UP, CALLS  VALEN14
001400*                   THE FIVE INDICATOR SUBPROGRAMS, ASSEMBLES     VALEN15
001500*                   THE VALUE TREE, DERIVES THE RATING, AND       VALEN16
001600*                   WRITES THE VALOUT RECORD AND THE PORTFOLIO    VALEN17
001700*                   VALUATION REPORT.  DRIVER FOR THE WHOLE       VALEN18
001800*                   SUITE -- CALLS RUNWCALC, CREDSCOR, TRNDSCOR,  VALEN19
001900*                   CLINSCOR, DCFCALC.                            VALEN20
002000*------------------------------------------------------------- *VALEN21
002100*    07/14/86  JPS  ORIGINAL PROGRAM -- REWORKED FROM THE OLD     VALEN22
002200*                   PATIENT-LISTING BATCH SKELETON FOR THE NEW    VALEN23
002300*                   PORTFOLIO VALUATION SUITE.                    VALEN24
002400*    02/22/91  JPS  ADDED THE COMPETITOR TABLE LOAD AT START-UP   VALEN25
002500*                   SO CLINSCOR DOES NOT RE-READ COMPETS FOR      VALEN26
002600*                   EVERY COMPANY.  TICKET VAL-0034.              VALEN27
002700*    04/09/89  JPS  ADDED THE OPTIONAL-RECORD MATCH LOGIC FOR     VALEN28
002800*                   CREDIB AND TECHTRD -- EITHER FILE CAN BE      VALEN29
002900*                   SHORT A COMPANY, DEFAULT TO NEUTRAL 5.0.      VALEN30
003000*    11/03/98  DRM  Y2K -- ALL YEAR FIELDS ON THE RECORDS PASSED  VALEN31
003100*                   THROUGH THIS PROGRAM ARE ALREADY FULL 4-DIGIT VALEN32
003200*                   PIC 9(4).  NO CHANGE REQUIRED.  LOGGED PER    VALEN33
003300*                   STD MEMO.                                     VALEN34
003400*    03/02/05  TLB  END-OF-JOB CONTROL TOTALS ADDED -- DESK       VALEN35
003500*                   WANTED COMPANY COUNT, ENTERPRISE-VALUE SUM,   VALEN36
003600*                   AND RATING COUNTS ON THE LAST PAGE.  TICKET   VALEN37
003700*                   VAL-0198.                                     VALEN38
003800*    09/11/09  JS   DCF SENSITIVITY BLOCK ADDED TO THE REPORT --  VALEN39
003900*                   PORTFOLIO DESK WANTED THE SIX SCENARIOS ON    VALEN40
004000*                   THE PRINTED PAGE, NOT JUST IN THE EXTRACT.    VALEN41
004100*                   TICKET VAL-0139.                              VALEN42
004150*    06/03/09  JS   RUNWAY-PARM-AREA WIDENED FOR THE NEW RUNWAY-  VALEN42A
004160*                   MONTHS AND MONTHLY-BURN FIELDS RUNWCALC NOW   VALEN42B
004170*                   RETURNS -- INDICATOR BLOCK ON THE REPORT      VALEN42C
004180*                   PRINTS BOTH ALONGSIDE THE YEARS/STATUS.       VALEN42D
004190*                   TICKET VAL-0244.                              VALEN42E
004191*    11/19/09  JS   SYSOUT-REC WAS ONLY X(130) BUT ABEND-REC IS   VALEN42F
004201*                   132 BYTES -- THE HARD-STOP WRITE WAS LOSING   VALEN42G
004211*                   THE LAST TWO BYTES OF EVERY ABEND LINE.       VALEN42H
004221*                   WIDENED TO MATCH.  TICKET VAL-0251.           VALEN42I
004231*    11/19/09  JS   RP-CASH-SUPPLIED WAS BEING SET FROM THE       VALEN42J
004241*                   QTR-BURN TEST, SO THE CURRENT-CASH +.05      VALEN42K
004251*                   CONFIDENCE CREDIT NEVER FIRED UNLESS QTR-    VALEN42L
004261*                   BURN WAS ALSO PRESENT.  FORCED "Y" SINCE     VALEN42M
004271*                   CURRENT-CASH IS MANDATORY ON EVERY RECORD.   VALEN42N
004281*                   TICKET VAL-0252.                             VALEN42O
004291******************************************************************VALEN43
004300                                                                 VALEN44
004400 ENVIRONMENT DIVISION.                                           VALEN45
004500 CONFIGURATION SECTION.                                          VALEN46
004600 SOURCE-COMPUTER. IBM-390.                                       VALEN47
004700 OBJECT-COMPUTER. IBM-390.                                       VALEN48
004800 SPECIAL-NAMES.                                                  VALEN49
004900     C01 IS TOP-OF-FORM.                                         VALEN50
005000                                                                 VALEN51
005100 INPUT-OUTPUT SECTION.                                           VALEN52
005200 FILE-CONTROL.                                                   VALEN53
005300     SELECT SYSOUT                                               VALEN54
005400     ASSIGN TO UT-S-SYSOUT                                       VALEN55
005500       ORGANIZATION IS SEQUENTIAL.                                VALEN56
005600                                                                 VALEN57
005700     SELECT COMPANY                                              VALEN58
005800     ASSIGN TO UT-S-COMPANY                                      VALEN59
005900       ACCESS MODE IS SEQUENTIAL                                  VALEN60
006000       FILE STATUS IS OFCODE.                                     VALEN61
006100                                                                 VALEN62
006200     SELECT PIPELINE                                             VALEN63
006300     ASSIGN TO UT-S-PIPELINE                                     VALEN64
006400       ACCESS MODE IS SEQUENTIAL                                  VALEN65
006500       FILE STATUS IS OFCODE.                                     VALEN66
006600                                                                 VALEN67
006700     SELECT CREDIB                                               VALEN68
006800     ASSIGN TO UT-S-CREDIB                                       VALEN69
006900       ACCESS MODE IS SEQUENTIAL                                  VALEN70
007000       FILE STATUS IS OFCODE.                                     VALEN71
007100                                                                 VALEN72
007200     SELECT TECHTRD                                              VALEN73
007300     ASSIGN TO UT-S-TECHTRD                                      VALEN74
007400       ACCESS MODE IS SEQUENTIAL                                  VALEN75
007500       FILE STATUS IS OFCODE.                                     VALEN76
007600                                                                 VALEN77
007700     SELECT COMPETS                                              VALEN78
007800     ASSIGN TO UT-S-COMPETS                                      VALEN79
007900       ACCESS MODE IS SEQUENTIAL                                  VALEN80
008000       FILE STATUS IS OFCODE.                                     VALEN81
008100                                                                 VALEN82
008200     SELECT VALOUT                                               VALEN83
008300     ASSIGN TO UT-S-VALOUT                                       VALEN84
008400       ACCESS MODE IS SEQUENTIAL                                  VALEN85
008500       FILE STATUS IS OFCODE.                                     VALEN86
008600                                                                 VALEN87
008700     SELECT RPTFILE                                              VALEN88
008800     ASSIGN TO UT-S-RPTFILE                                       VALEN89
008900       ACCESS MODE IS SEQUENTIAL                                  VALEN90
009000       FILE STATUS IS OFCODE.                                     VALEN91
009100                                                                 VALEN92
009200 DATA DIVISION.                                                  VALEN93
009300 FILE SECTION.                                                   VALEN94
009400 FD  SYSOUT                                                       VALEN95
009500     RECORDING MODE IS F                                          VALEN96
009600     LABEL RECORDS ARE STANDARD                                   VALEN97
009700     RECORD CONTAINS 132 CHARACTERS                                VALEN98
009800     BLOCK CONTAINS 0 RECORDS                                     VALEN99
009900     DATA RECORD IS SYSOUT-REC.                                   VALE100
010000 01  SYSOUT-REC  PIC X(132).                                      VALE101
010100                                                                 VALE102
010200*    THIS FILE IS SUPPLIED BY THE PORTFOLIO DESK -- SORTED        VALE103
010300*    ASCENDING ON COMP-ID.  ONE RECORD PER PORTFOLIO COMPANY.     VALE104
010400 FD  COMPANY                                                     VALE105
010500     RECORDING MODE IS F                                          VALE106
010600     LABEL RECORDS ARE STANDARD                                   VALE107
010700     RECORD CONTAINS 120 CHARACTERS                                VALE108
010800     BLOCK CONTAINS 0 RECORDS                                     VALE109
010900     DATA RECORD IS COMPANY-REC.                                  VALE110
011000 01  COMPANY-REC.                                                 VALE111
011100     COPY COMPREC.                                                VALE112
011200                                                                 VALE113
011300*    N-PIPELINES ROWS OF THIS RECORD FOLLOW EACH COMPANY-REC,     VALE114
011400*    SORTED ASCENDING ON COMP-ID TO MATCH THE COMPANY FILE.       VALE115
011500 FD  PIPELINE                                                     VALE116
011600     RECORDING MODE IS F                                          VALE117
011700     LABEL RECORDS ARE STANDARD                                   VALE118
011800     RECORD CONTAINS 140 CHARACTERS                                VALE119
011900     BLOCK CONTAINS 0 RECORDS                                     VALE120
012000     DATA RECORD IS PIPELINE-REC.                                 VALE121
012100 01  PIPELINE-REC.                                                VALE122
012200     COPY PIPEREC.                                                VALE123
012300                                                                 VALE124
012400*    OPTIONAL -- ONE RECORD PER COMPANY WHEN SUPPLIED, SORTED     VALE125
012500*    ASCENDING ON COMP-ID.  A COMPANY SHORT ON THIS FILE GETS     VALE126
012600*    THE NEUTRAL DEFAULT FROM CREDSCOR.                           VALE127
012700 FD  CREDIB                                                       VALE128
012800     RECORDING MODE IS F                                          VALE129
012900     LABEL RECORDS ARE STANDARD                                   VALE130
013000     RECORD CONTAINS 80 CHARACTERS                                 VALE131
013100     BLOCK CONTAINS 0 RECORDS                                     VALE132
013200     DATA RECORD IS CREDIBILITY-REC.                              VALE133
013300 01  CREDIBILITY-REC.                                             VALE134
013400     COPY CREDREC.                                                VALE135
013500                                                                 VALE136
013600*    OPTIONAL -- ONE RECORD PER COMPANY WHEN SUPPLIED, SORTED     VALE137
013700*    ASCENDING ON COMP-ID.  A COMPANY SHORT ON THIS FILE GETS     VALE138
013800*    THE NEUTRAL DEFAULT FROM TRNDSCOR.                           VALE139
013900 FD  TECHTRD                                                     VALE140
014000     RECORDING MODE IS F                                          VALE141
014100     LABEL RECORDS ARE STANDARD                                   VALE142
014200     RECORD CONTAINS 100 CHARACTERS                                VALE143
014300     BLOCK CONTAINS 0 RECORDS                                     VALE144
014400     DATA RECORD IS TECH-TREND-REC.                               VALE145
014500 01  TECH-TREND-REC.                                              VALE146
014600     COPY TRENDREC.                                               VALE147
014700                                                                 VALE148
014800*    COMPETITOR-LANDSCAPE REFERENCE FILE -- LOADED ENTIRELY       VALE149
014900*    INTO COMPET-TABLE-AREA AT JOB START-UP, NOT KEYED, NOT RE-    VALE150
015000*    READ PER COMPANY.  SEE 050-LOAD-COMPETITORS BELOW.           VALE151
015100 FD  COMPETS                                                     VALE152
015200     RECORDING MODE IS F                                          VALE153
015300     LABEL RECORDS ARE STANDARD                                   VALE154
015400     RECORD CONTAINS 90 CHARACTERS                                 VALE155
015500     BLOCK CONTAINS 0 RECORDS                                     VALE156
015600     DATA RECORD IS COMPETITOR-REC.                               VALE157
015700 01  COMPETITOR-REC.                                              VALE158
015800     COPY COMPETAB.                                               VALE159
015900                                                                 VALE160
016000*    ONE OUTPUT RECORD PER COMPANY -- FEEDS THE DOWNSTREAM        VALE161
016100*    PORTFOLIO REPORTING STEP.                                    VALE162
016200 FD  VALOUT                                                       VALE163
016300     RECORDING MODE IS F                                          VALE164
016400     LABEL RECORDS ARE STANDARD                                   VALE165
016500     RECORD CONTAINS 120 CHARACTERS                                VALE166
016600     BLOCK CONTAINS 0 RECORDS                                     VALE167
016700     DATA RECORD IS VALOUT-REC.                                   VALE168
016800 01  VALOUT-REC.                                                  VALE169
016900     COPY VALOUTRC.                                               VALE170
017000                                                                 VALE171
017100 FD  RPTFILE                                                     VALE172
017200     RECORDING MODE IS F                                          VALE173
017300     LABEL RECORDS ARE STANDARD                                   VALE174
017400     RECORD CONTAINS 132 CHARACTERS                                VALE175
017500     BLOCK CONTAINS 0 RECORDS                                     VALE176
017600     DATA RECORD IS RPT-REC.                                      VALE177
017700 01  RPT-REC  PIC X(132).                                         VALE178
017800                                                                 VALE179
017900 WORKING-STORAGE SECTION.                                        VALE180
018000                                                                 VALE181
018100 01  FILE-STATUS-CODES.                                          VALE182
018200     05  OFCODE                  PIC X(02).                       VALE183
018300         88  CODE-WRITE             VALUE SPACES, "00".           VALE184
018350     05  FILLER                  PIC X(06).                       VALE184A
018400                                                                 VALE185
018500*    THE PIPELINE, CREDIB AND TECHTRD RECORDS ARE HELD OVER       VALE186
018600*    FROM THE LOOK-AHEAD READ FOR COMPARISON AGAINST THE NEXT     VALE187
018700*    COMPANY KEY.  PIPE-TABLE-AREA AND COMPET-TABLE-AREA COME     VALE188
018800*    FROM PIPEREC/COMPETAB -- NOT REDEFINED HERE.                 VALE189
018900 01  PIPE-TABLE-AREA.                                            VALE190
019000     COPY PIPEREC.                                                VALE191
019100                                                                 VALE192
019200 01  COMPET-TABLE-AREA.                                          VALE193
019300     COPY COMPETAB.                                               VALE194
019400                                                                 VALE195
019500 01  WS-RUN-DATE-YYMMDD      PIC 9(06).                       VALE196
019520*    ALTERNATE YY/MM/DD VIEW OF THE ACCEPTED RUN DATE -- NO        VALE19C
019530*    INTRINSIC FUNCTIONS PERMITTED, SO THE DATE IS WINDOWED BY    VALE19D
019540*    HAND IN 000-HOUSEKEEPING BELOW.                               VALE19E
019550 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-YYMMDD.                  VALE19A
019560     05  RD-YY                   PIC 9(02).                       VALE19F
019570     05  RD-MM                   PIC 9(02).                       VALE19G
019580     05  RD-DD                   PIC 9(02).                       VALE19H
019600 01  WS-CURRENT-DATE-FIELDS.                                      VALE197
019700     05  WS-CURRENT-YEAR         PIC 9(04).                       VALE198
019800     05  WS-CURRENT-MONTH        PIC 9(02).                       VALE199
019850     05  WS-CURRENT-DAY          PIC 9(02).                       VALE19B
019900     05  FILLER                  PIC X(08).                       VALE200
020000                                                                 VALE201
020100 01  FLAGS-AND-SWITCHES.                                         VALE202
020200     05  MORE-COMPANY-SW         PIC X VALUE "Y".                 VALE203
020300         88  MORE-COMPANIES          VALUE "Y".                   VALE204
020400         88  NO-MORE-COMPANIES       VALUE "N".                   VALE205
020500     05  MORE-PIPELINE-SW        PIC X VALUE "Y".                 VALE206
020600         88  MORE-PIPELINE           VALUE "Y".                   VALE207
020700         88  NO-MORE-PIPELINE        VALUE "N".                   VALE208
020800     05  MORE-CREDIB-SW          PIC X VALUE "Y".                 VALE209
020900         88  MORE-CREDIB              VALUE "Y".                  VALE210
021000         88  NO-MORE-CREDIB           VALUE "N".                  VALE211
021100     05  MORE-TECHTRD-SW         PIC X VALUE "Y".                 VALE212
021200         88  MORE-TECHTRD             VALUE "Y".                  VALE213
021300         88  NO-MORE-TECHTRD          VALUE "N".                  VALE214
021400     05  MORE-COMPETS-SW         PIC X VALUE "Y".                 VALE215
021500         88  MORE-COMPETS             VALUE "Y".                  VALE216
021600         88  NO-MORE-COMPETS          VALUE "N".                  VALE217
021700     05  CREDIB-MATCHED-SW       PIC X VALUE "N".                 VALE218
021800         88  CREDIB-WAS-MATCHED       VALUE "Y".                  VALE219
021900     05  TECHTRD-MATCHED-SW      PIC X VALUE "N".                 VALE220
022000         88  TECHTRD-WAS-MATCHED      VALUE "Y".                  VALE221
022050     05  FILLER                  PIC X(08).                       VALE221A
022100                                                                 VALE222
022200 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              VALE223
022300     05  WS-PAGES                PIC 9(04) COMP VALUE 1.          VALE224
022400     05  WS-LINES                PIC 9(04) COMP VALUE ZERO.       VALE225
022500     05  WS-COMPANIES-READ       PIC 9(05) COMP VALUE ZERO.       VALE226
022600     05  WS-COMPANIES-PROCESSED  PIC 9(05) COMP VALUE ZERO.       VALE227
022700     05  WS-COMPETS-LOADED       PIC 9(05) COMP VALUE ZERO.       VALE228
022800     05  WS-PIPE-SUB             PIC 9(02) COMP VALUE ZERO.       VALE229
022900     05  WS-BUY-COUNT            PIC 9(05) COMP VALUE ZERO.       VALE230
023000     05  WS-HOLD-COUNT           PIC 9(05) COMP VALUE ZERO.       VALE231
023100     05  WS-SELL-COUNT           PIC 9(05) COMP VALUE ZERO.       VALE232
023150     05  FILLER                  PIC X(08).                       VALE232A
023200                                                                 VALE233
023300 01  WS-TOTAL-ENT-VALUE          PIC S9(13)V9 COMP-3 VALUE ZERO.  VALE234
023500*    ALTERNATE ZONED/PRINTABLE VIEW OF THE END-OF-JOB TOTAL --    VALE236
023600*    DESK DUMP CANNOT READ PACKED FIELDS.                         VALE237
023700 01  WS-TOTAL-ENT-VALUE-ZONED    PIC S9(13)V9.                    VALE238
023800 01  WS-TOTAL-ENT-VALUE-X REDEFINES WS-TOTAL-ENT-VALUE-ZONED      VALE239
023900         PIC X(15).                                               VALE240
024000                                                                 VALE241
024100 01  WS-RATIO-WORK-AREA.                                         VALE242
024200     05  WS-SCORE-TOTAL          PIC 99V9 COMP-3.                 VALE243
024300     05  WS-SCORE-RATIO          PIC V999 COMP-3.                 VALE244
024400     05  WS-CONFID-SUM           PIC 9V99 COMP-3.                 VALE245
024500     05  WS-CONFID-FACTORS       PIC 9 COMP-3.                    VALE246
024600     05  WS-OVERALL-CONFID       PIC V99 COMP-3.                  VALE247
024700     05  FILLER                  PIC X(08).                       VALE248
024800                                                                 VALE249
024900*    ALTERNATE ZONED VIEW OF THE SCORE RATIO -- SAME NIGHTLY-     VALE250
025000*    DUMP HABIT USED IN THE INDICATOR CALCS.                      VALE251
025100 01  WS-SCORE-RATIO-ZONED        PIC V999.                        VALE252
025200 01  WS-SCORE-RATIO-X REDEFINES WS-SCORE-RATIO-ZONED PIC X(04).   VALE253
025300                                                                 VALE254
025400 01  RUNWAY-PARM-AREA.                                           VALE255
025500     05  RP-CURR-ASSETS          PIC S9(09)V99.                  VALE256
025600     05  RP-CURR-LIABS           PIC S9(09)V99.                  VALE257
025700     05  RP-ANNUAL-OPER-LOSS     PIC S9(09)V99.                  VALE258
025800     05  RP-QTR-BURN             PIC S9(09)V99.                  VALE259
025900     05  RP-CASH-SUPPLIED        PIC X.                          VALE260
026000         88  RP-CASH-WAS-SUPPLIED    VALUE "Y".                  VALE261
026100     05  RP-RUNWAY-YEARS         PIC S9(03)V99.                  VALE262
026200     05  RP-RUNWAY-STATUS        PIC X(08).                      VALE263
026300     05  RP-CONFIDENCE           PIC V99.                        VALE264
026350     05  RP-RUNWAY-MONTHS        PIC S9(05)V9.                   VALE264A
026370     05  RP-MONTHLY-BURN         PIC S9(09)V99.                  VALE264B
026400     05  FILLER                  PIC X(04).                      VALE265
026500                                                                 VALE266
026600 01  CRED-RESULT-AREA.                                           VALE267
026700     05  CR-RECORD-PRESENT       PIC X.                          VALE268
026800         88  CR-RECORD-WAS-PRESENT   VALUE "Y".                  VALE269
026900     05  CR-OVERALL-SCORE        PIC 99V9.                       VALE270
027000     05  CR-CONFIDENCE-LEVEL     PIC V99.                        VALE271
027100     05  CR-CONFID-PRESENT       PIC X.                          VALE272
027200         88  CR-CONFID-WAS-SET       VALUE "Y".                  VALE273
027300     05  CR-RECOMMEND-BAND       PIC X(08).                      VALE274
027400     05  FILLER                  PIC X(10).                      VALE275
027500                                                                 VALE276
027600 01  TREND-RESULT-AREA.                                          VALE277
027700     05  TR-OVERALL-SCORE        PIC 99V9.                       VALE278
027800     05  FILLER                  PIC X(10).                      VALE279
027900                                                                 VALE280
028000 01  CLINICAL-RESULT-AREA.                                       VALE281
028100     05  CL-OVERALL-SCORE        PIC 99V9.                       VALE282
028200     05  FILLER                  PIC X(10).                      VALE283
028300                                                                 VALE284
028400 01  DCF-RESULT-AREA.                                            VALE285
028500     05  DCF-ENTERPRISE-VALUE    PIC S9(11)V9.                   VALE286
028600     05  DCF-PIPELINE-VALUE      PIC S9(11)V9.                   VALE287
028700     05  DCF-PRICE-PER-SHARE     PIC 9(09).                      VALE288
028800     05  DCF-SENS-WACC-DOWN      PIC S9(11)V9.                   VALE289
028900     05  DCF-SENS-WACC-UP        PIC S9(11)V9.                   VALE290
029000     05  DCF-SENS-PEAK-DOWN      PIC S9(11)V9.                   VALE291
029100     05  DCF-SENS-PEAK-UP        PIC S9(11)V9.                   VALE292
029200     05  DCF-SENS-PROB-DOWN      PIC S9(11)V9.                   VALE293
029300     05  DCF-SENS-PROB-UP        PIC S9(11)V9.                   VALE294
029400     05  FILLER                  PIC X(10).                      VALE295
029500                                                                 VALE296
029600*    VAL-TREE -- ROOT/CHILD SUM, CHECKED AGAINST THE DCF TOTAL    VALE297
029700*    EACH COMPANY (CORE-ENGINE AGGREGATION RULE).                 VALE298
029800 01  WS-VALUE-TREE.                                              VALE299
029900     05  WS-VT-CASH-CHILD        PIC S9(09)V99 COMP-3.            VALE300
030000     05  WS-VT-PIPE-CHILD        PIC S9(11)V9 COMP-3.             VALE301
030100     05  WS-VT-ROOT-TOTAL        PIC S9(13)V9 COMP-3.             VALE302
030200     05  WS-VT-TREE-OK-SW        PIC X VALUE "Y".                 VALE303
030300         88  WS-VT-TREE-OK           VALUE "Y".                  VALE304
030400     05  FILLER                  PIC X(08).                      VALE305
030500                                                                 VALE306
030600 01  WS-RATING                   PIC X(04) VALUE SPACES.         VALE307
030700     88  WS-RATING-BUY               VALUE "BUY ".               VALE308
030800     88  WS-RATING-HOLD              VALUE "HOLD".                VALE309
030900     88  WS-RATING-SELL              VALUE "SELL".                VALE310
031000                                                                 VALE311
031100 01  ABEND-RTN-FLDS.                                             VALE312
031200     COPY ABENDREC.                                               VALE313
031300                                                                 VALE314
031400 01  WS-HDR-REC.                                                 VALE315
031500     05  FILLER                  PIC X(01) VALUE SPACES.          VALE316
031600     05  HDR-COMP-ID-O           PIC X(06).                       VALE317
031700     05  FILLER                  PIC X(02) VALUE SPACES.          VALE318
031800     05  HDR-COMP-NAME-O         PIC X(30).                       VALE319
031900     05  FILLER                  PIC X(10) VALUE "  RUN DATE:".   VALE320
032000     05  HDR-DATE.                                                VALE321
032100         10  HDR-YY              PIC 9(04).                       VALE322
032200         10  FILLER              PIC X(01) VALUE "-".             VALE323
032300         10  HDR-MM              PIC 9(02).                       VALE324
032400         10  FILLER              PIC X(01) VALUE "-".             VALE325
032500         10  HDR-DD              PIC 9(02).                       VALE326
032600     05  FILLER                  PIC X(26) VALUE SPACES.          VALE327
032700     05  FILLER         PIC X(12)                                 VALE328
032800                   VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.           VALE329
032900     05  PAGE-NBR-O              PIC ZZ9.                         VALE330
033000                                                                 VALE331
033100 01  WS-BLANK-LINE.                                              VALE332
033200     05  FILLER     PIC X(132) VALUE SPACES.                      VALE333
033300                                                                 VALE334
033400 01  WS-VALUATION-BLOCK.                                         VALE335
033500     05  FILLER     PIC X(03) VALUE SPACES.                       VALE336
033600     05  FILLER     PIC X(17) VALUE "ENTERPRISE VALUE:".          VALE337
033700     05  VB-ENT-VALUE-O          PIC Z,ZZZ,ZZZ,ZZ9.9.              VALE338
033800     05  FILLER     PIC X(17) VALUE "  PIPELINE VALUE:".           VALE339
033900     05  VB-PIPE-VALUE-O         PIC Z,ZZZ,ZZZ,ZZ9.9.              VALE340
034000     05  FILLER     PIC X(13) VALUE "  CASH VALUE:".               VALE341
034100     05  VB-CASH-VALUE-O         PIC Z,ZZZ,ZZ9.99.                 VALE342
034200     05  FILLER     PIC X(21) VALUE "  TARGET PRICE/SHARE:".       VALE343
034300     05  VB-PRICE-O              PIC Z,ZZZ,ZZ9.                   VALE344
034400     05  FILLER     PIC X(09) VALUE SPACES.                       VALE345
034500                                                                 VALE346
034600 01  WS-INDICATOR-BLOCK.                                         VALE347
034700     05  FILLER     PIC X(03) VALUE SPACES.                       VALE348
034800     05  FILLER     PIC X(14) VALUE "CASH RUNWAY:".                VALE349
034900     05  IB-RUNWAY-YRS-O         PIC ZZ9.99.                       VALE350
035000     05  FILLER     PIC X(02) VALUE "YR".                          VALE351
035100     05  FILLER     PIC X(02) VALUE SPACES.                       VALE352
035200     05  IB-RUNWAY-STATUS-O      PIC X(08).                       VALE353
035210     05  FILLER     PIC X(02) VALUE SPACES.                       VALE353A
035220     05  IB-RUNWAY-MOS-O         PIC ZZ9.9.                       VALE353B
035230     05  FILLER     PIC X(03) VALUE "MO.".                        VALE353C
035300     05  FILLER     PIC X(15) VALUE "  CREDIBILITY:".              VALE354
035400     05  IB-CRED-O               PIC Z9.9.                       VALE355
035500     05  FILLER     PIC X(13) VALUE "  TECH TREND:".               VALE356
035600     05  IB-TREND-O              PIC Z9.9.                       VALE357
035700     05  FILLER     PIC X(20) VALUE "  CLINICAL COMPETIT:".       VALE358
035800     05  IB-CLIN-O               PIC Z9.9.                       VALE359
035810     05  FILLER     PIC X(11) VALUE "  MO BURN:".                 VALE359A
035820     05  IB-MO-BURN-O            PIC Z,ZZZ,ZZ9.99.                VALE359B
035900     05  FILLER     PIC X(03) VALUE SPACES.                       VALE360
036000                                                                 VALE361
036100 01  WS-SENS-HDR-LINE.                                           VALE362
036200     05  FILLER     PIC X(132)                                    VALE363
036300         VALUE "   SENSITIVITY:  WACC -2%      WACC +2%      PEAKVALE364
036400-        "-20%       PEAK +20%      PROB -20%      PROB +20%".    VALE365
036500                                                                 VALE366
036600 01  WS-SENS-DETAIL-LINE.                                        VALE367
036700     05  FILLER     PIC X(03) VALUE SPACES.                       VALE368
036800     05  FILLER     PIC X(12) VALUE SPACES.                       VALE369
036900     05  SB-WACC-DOWN-O          PIC Z,ZZZ,ZZZ,ZZ9.9.              VALE370
037000     05  FILLER     PIC X(01) VALUE SPACES.                       VALE371
037100     05  SB-WACC-UP-O            PIC Z,ZZZ,ZZZ,ZZ9.9.              VALE372
037200     05  FILLER     PIC X(01) VALUE SPACES.                       VALE373
037300     05  SB-PEAK-DOWN-O          PIC Z,ZZZ,ZZZ,ZZ9.9.              VALE374
037400     05  FILLER     PIC X(01) VALUE SPACES.                       VALE375
037500     05  SB-PEAK-UP-O            PIC Z,ZZZ,ZZZ,ZZ9.9.              VALE376
037600     05  FILLER     PIC X(01) VALUE SPACES.                       VALE377
037700     05  SB-PROB-DOWN-O          PIC Z,ZZZ,ZZZ,ZZ9.9.              VALE378
037800     05  FILLER     PIC X(01) VALUE SPACES.                       VALE379
037900     05  SB-PROB-UP-O            PIC Z,ZZZ,ZZZ,ZZ9.9.              VALE380
038000     05  FILLER     PIC X(10) VALUE SPACES.                       VALE381
038100                                                                 VALE382
038200 01  WS-RATING-LINE.                                             VALE383
038300     05  FILLER     PIC X(03) VALUE SPACES.                       VALE384
038400     05  FILLER     PIC X(08) VALUE "RATING:".                    VALE385
038500     05  RL-RATING-O             PIC X(04).                       VALE386
038600     05  FILLER     PIC X(14) VALUE "   CONFIDENCE:".              VALE387
038700     05  RL-CONFID-O             PIC .99.                         VALE388
038800     05  FILLER     PIC X(91) VALUE SPACES.                       VALE389
038900                                                                 VALE390
039000 01  WS-TOTALS-HDR-LINE.                                         VALE391
039100     05  FILLER     PIC X(132)                                    VALE392
039200         VALUE "   *** END OF JOB -- PORTFOLIO CONTROL TOTALS ***VALE393
039300-        "".                                                      VALE394
039400                                                                 VALE395
039500 01  WS-TOTALS-LINE-1.                                            VALE396
039600     05  FILLER     PIC X(03) VALUE SPACES.                       VALE397
039700     05  FILLER     PIC X(22) VALUE "COMPANIES PROCESSED:".       VALE398
039800     05  TL-COMPANIES-O          PIC ZZ,ZZ9.                      VALE399
039900     05  FILLER     PIC X(25) VALUE "   TOTAL ENTERPRISE VALUE:VALE400
040000-        "".                                                      VALE401
040100     05  TL-TOT-ENT-VALUE-O      PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.9.          VALE402
040200     05  FILLER     PIC X(55) VALUE SPACES.                       VALE403
040300                                                                 VALE404
040400 01  WS-TOTALS-LINE-2.                                            VALE405
040500     05  FILLER     PIC X(03) VALUE SPACES.                       VALE406
040600     05  FILLER     PIC X(06) VALUE "BUY:".                       VALE407
040700     05  TL-BUY-O                PIC ZZ,ZZ9.                      VALE408
040800     05  FILLER     PIC X(08) VALUE "  HOLD:".                    VALE409
040900     05  TL-HOLD-O               PIC ZZ,ZZ9.                      VALE410
041000     05  FILLER     PIC X(08) VALUE "  SELL:".                    VALE411
041100     05  TL-SELL-O               PIC ZZ,ZZ9.                      VALE412
041200     05  FILLER     PIC X(90) VALUE SPACES.                       VALE413
041300                                                                 VALE414
041400 PROCEDURE DIVISION.                                              VALE415
041500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      VALE416
041600     PERFORM 100-MAINLINE THRU 100-EXIT                           VALE417
041700             UNTIL NO-MORE-COMPANIES.                              VALE418
041800     PERFORM 999-CLEANUP THRU 999-EXIT.                            VALE419
041900     MOVE +0 TO RETURN-CODE.                                       VALE420
042000     GOBACK.                                                      VALE421
042100                                                                 VALE422
042200******************************************************************VALE423
042300*    000-HOUSEKEEPING -- OPEN FILES, LOAD THE COMPETITOR TABLE,   VALE424
042400*    PRIME THE LOOK-AHEAD READS ON ALL FOUR INPUT FILES.          VALE425
042500******************************************************************VALE426
042600 000-HOUSEKEEPING.                                                VALE427
042700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        VALE428
042800     DISPLAY "******** BEGIN JOB VALENGIN ********".               VALE429
042900     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.                        VALE430
042910     IF RD-YY < 50                                                 VALE42A
042920        COMPUTE WS-CURRENT-YEAR = 2000 + RD-YY                     VALE42B
042930     ELSE                                                          VALE42C
042940        COMPUTE WS-CURRENT-YEAR = 1900 + RD-YY                     VALE42D
042950     END-IF.                                                       VALE42E
042960     MOVE RD-MM TO WS-CURRENT-MONTH.                               VALE42F
042970     MOVE RD-DD TO WS-CURRENT-DAY.                                 VALE42G
043000     MOVE WS-CURRENT-YEAR  TO HDR-YY.                              VALE431
043100     MOVE WS-CURRENT-MONTH TO HDR-MM.                              VALE432
043200     MOVE WS-CURRENT-DAY   TO HDR-DD.                              VALE433
043300                                                                 VALE434
043400     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        VALE435
043500     PERFORM 050-LOAD-COMPETITORS THRU 050-EXIT.                  VALE436
043600     PERFORM 900-READ-COMPANY THRU 900-EXIT.                       VALE437
043700     IF NO-MORE-COMPANIES                                          VALE438
043800        MOVE "EMPTY COMPANY INPUT FILE" TO ABEND-REASON            VALE439
043900        GO TO 1000-ABEND-RTN.                                     VALE440
044000     PERFORM 920-READ-PIPELINE THRU 920-EXIT.                      VALE441
044100     PERFORM 930-READ-CREDIB   THRU 930-EXIT.                      VALE442
044200     PERFORM 940-READ-TECHTRD  THRU 940-EXIT.                      VALE443
044300 000-EXIT.                                                         VALE444
044400     EXIT.                                                        VALE445
044500                                                                 VALE446
044600******************************************************************VALE447
044700*    050-LOAD-COMPETITORS -- ONE-TIME TABLE LOAD OF THE          VALE448
044800*    COMPETITOR-LANDSCAPE FILE.  CLINSCOR SCANS THIS TABLE, IT    VALE449
044900*    IS NEVER RE-READ.  SAME LOAD-AND-SEARCH IDIOM AS THE OLD     VALE450
045000*    TREATMENT/PATIENT REFERENCE-TABLE LOADS.  TICKET VAL-0034.   VALE451
045100******************************************************************VALE452
045200 050-LOAD-COMPETITORS.                                             VALE453
045300     MOVE "050-LOAD-COMPETITORS" TO PARA-NAME.                     VALE454
045400     MOVE ZERO TO COMPET-TABLE-COUNT.                              VALE455
045500     PERFORM 060-READ-ONE-COMPETITOR THRU 060-EXIT                VALE456
045600             UNTIL NO-MORE-COMPETS.                                VALE457
045700     MOVE WS-COMPETS-LOADED TO COMPET-TABLE-COUNT.                 VALE458
045800 050-EXIT.                                                         VALE459
045900     EXIT.                                                        VALE460
046000                                                                 VALE461
046100 060-READ-ONE-COMPETITOR.                                         VALE462
046200     READ COMPETS                                                 VALE463
046300         AT END MOVE "N" TO MORE-COMPETS-SW                       VALE464
046400         GO TO 060-EXIT                                           VALE465
046500     END-READ.                                                    VALE466
046600     ADD +1 TO WS-COMPETS-LOADED.                                 VALE467
046700     SET COMPET-IDX TO WS-COMPETS-LOADED.                         VALE468
046800     MOVE COMPETITOR-REC TO COMPET-TABLE-ROW (COMPET-IDX).         VALE469
046900 060-EXIT.                                                         VALE470
047000     EXIT.                                                        VALE471
047100                                                                 VALE472
047200******************************************************************VALE473
047300*    100-MAINLINE -- ONE PASS PER COMPANY.  PIPELINE, CREDIB AND  VALE474
047400*    TECHTRD ARE MATCH-MERGED AGAINST THE CURRENT COMPANY KEY     VALE475
047500*    BEFORE THE INDICATOR CALLS ARE MADE.                         VALE476
047600******************************************************************VALE477
047700 100-MAINLINE.                                                     VALE478
047800     MOVE "100-MAINLINE" TO PARA-NAME.                             VALE479
047900     PERFORM 200-NEW-COMPANY     THRU 200-EXIT.                    VALE480
048000     PERFORM 300-CALL-RUNWAY     THRU 300-EXIT.                    VALE481
048100     PERFORM 310-CALL-CREDIBLTY  THRU 310-EXIT.                    VALE482
048200     PERFORM 320-CALL-TECHTREND  THRU 320-EXIT.                    VALE483
048300     PERFORM 330-CALL-CLINICAL   THRU 330-EXIT.                    VALE484
048400     PERFORM 340-CALL-DCF        THRU 340-EXIT.                    VALE485
048500     PERFORM 350-BUILD-VALUE-TREE THRU 350-EXIT.                   VALE486
048600     PERFORM 360-DERIVE-RATING   THRU 360-EXIT.                    VALE487
048700     PERFORM 400-WRITE-VALOUT    THRU 400-EXIT.                    VALE488
048800     PERFORM 700-WRITE-PAGE-HDR  THRU 700-EXIT.                    VALE489
048900     PERFORM 720-WRITE-VAL-BLOCK THRU 720-EXIT.                    VALE490
049000     PERFORM 730-WRITE-IND-BLOCK THRU 730-EXIT.                    VALE491
049100     PERFORM 740-WRITE-SENS-BLOCK THRU 740-EXIT.                   VALE492
049200     PERFORM 750-WRITE-RATING-LN THRU 750-EXIT.                    VALE493
049300     ADD +1 TO WS-COMPANIES-PROCESSED.                             VALE494
049400     PERFORM 900-READ-COMPANY    THRU 900-EXIT.                    VALE495
049500     IF MORE-COMPANIES                                             VALE496
049600        PERFORM 920-READ-PIPELINE THRU 920-EXIT                    VALE497
049700        PERFORM 930-READ-CREDIB   THRU 930-EXIT                    VALE498
049800        PERFORM 940-READ-TECHTRD  THRU 940-EXIT.                   VALE499
049900 100-EXIT.                                                         VALE500
050000     EXIT.                                                        VALE501
050100                                                                 VALE502
050200******************************************************************VALE503
050300*    200-NEW-COMPANY -- LOAD THIS COMPANY'S PIPELINE ROWS INTO    VALE504
050400*    PIPE-TABLE-AREA.  PIPELINE-REC WAS ALREADY READ AHEAD IN     VALE505
050500*    920-READ-PIPELINE -- MATCH ITS KEY AGAINST THE CURRENT       VALE506
050600*    COMPANY, MODELED ON THE OLD PATIENT/TREATMENT MATCH-MERGE.   VALE507
050700******************************************************************VALE508
050800 200-NEW-COMPANY.                                                  VALE509
050900     MOVE "200-NEW-COMPANY" TO PARA-NAME.                          VALE510
051000     MOVE ZERO TO PIPE-TABLE-COUNT, WS-PIPE-SUB.                   VALE511
051100     PERFORM 210-ONE-PIPELINE-ROW THRU 210-EXIT                    VALE512
051200             UNTIL NO-MORE-PIPELINE OR                             VALE513
051300             PIPE-COMP-ID > COMP-ID.                               VALE514
051400     MOVE WS-PIPE-SUB TO PIPE-TABLE-COUNT.                         VALE515
051500 200-EXIT.                                                         VALE516
051600     EXIT.                                                        VALE517
051700                                                                 VALE518
051800 210-ONE-PIPELINE-ROW.                                             VALE519
051900     IF PIPE-COMP-ID < COMP-ID                                     VALE520
052000        MOVE "** PIPELINE ORPHAN - NO MATCHING COMPANY"            VALE521
052100            TO ABEND-REASON                                        VALE522
052200        MOVE PIPE-COMP-ID TO ACTUAL-VAL                            VALE523
052300        MOVE COMP-ID      TO EXPECTED-VAL                          VALE524
052400        GO TO 1000-ABEND-RTN.                                     VALE525
052500     ADD +1 TO WS-PIPE-SUB.                                        VALE526
052600     SET PIPE-IDX TO WS-PIPE-SUB.                                  VALE527
052700     MOVE PIPE-NAME          TO PT-NAME (PIPE-IDX).                VALE528
052800     MOVE PIPE-INDICATION    TO PT-INDICATION (PIPE-IDX).          VALE529
052900     MOVE PIPE-PHASE-CODE    TO PT-PHASE-CODE (PIPE-IDX).          VALE530
053000     MOVE PIPE-MOA           TO PT-MOA (PIPE-IDX).                 VALE531
053100     MOVE PIPE-PEAK-SALES    TO PT-PEAK-SALES (PIPE-IDX).          VALE532
053200     MOVE PIPE-PEAK-YEAR     TO PT-PEAK-YEAR (PIPE-IDX).           VALE533
053300     MOVE PIPE-LAUNCH-YEAR   TO PT-LAUNCH-YEAR (PIPE-IDX).         VALE534
053400     MOVE PIPE-PATENT-EXPIRY TO PT-PATENT-EXPIRY (PIPE-IDX).       VALE535
053500     MOVE PIPE-SUCCESS-PROB  TO PT-SUCCESS-PROB (PIPE-IDX).        VALE536
053600     MOVE PIPE-COGS-RATE     TO PT-COGS-RATE (PIPE-IDX).           VALE537
053700     MOVE PIPE-MKTG-RATE     TO PT-MKTG-RATE (PIPE-IDX).           VALE538
053800     MOVE PIPE-RD-INVEST     TO PT-RD-INVEST (PIPE-IDX).           VALE539
053900     MOVE PIPE-N-DIFF-FACTORS TO PT-N-DIFF-FACTORS (PIPE-IDX).     VALE540
054000     MOVE PIPE-EFF-ENDPOINT-MET TO PT-EFF-ENDPOINT-MET (PIPE-IDX).VALE541
054100     MOVE PIPE-SAFETY-SCORE  TO PT-SAFETY-SCORE (PIPE-IDX).        VALE542
054200     MOVE PIPE-SAFETY-PRESENT TO PT-SAFETY-PRESENT (PIPE-IDX).     VALE543
054300     MOVE PIPE-PATIENT-COUNT TO PT-PATIENT-COUNT (PIPE-IDX).       VALE544
054400     MOVE PIPE-STAT-SIG      TO PT-STAT-SIG (PIPE-IDX).            VALE545
054500     MOVE ZERO               TO PT-SUCCESS-ADJ (PIPE-IDX).         VALE546
054600     MOVE SPACE              TO PT-ADVANT-CLASS (PIPE-IDX).        VALE547
054700     PERFORM 920-READ-PIPELINE THRU 920-EXIT.                      VALE548
054800 210-EXIT.                                                         VALE549
054900     EXIT.                                                        VALE550
055000                                                                 VALE551
056000******************************************************************VALE553
056100*    300-CALL-RUNWAY -- CASH-RUNWAY INDICATOR.                    VALE554
056150*    RUNWCALC RETURNS THE YEARS/STATUS/CONFIDENCE PLUS (SINCE     VALE554A
056160*    06/03/09) THE SAME RUNWAY RESTATED IN MONTHS AND THE BURN    VALE554B
056170*    RESTATED PER MONTH -- ALL RETURNED IN RUNWAY-PARM-AREA, NO   VALE554C
056180*    SEPARATE MOVE NEEDED HERE.  TICKET VAL-0244.                 VALE554D
056190*    RP-CASH-SUPPLIED IS FORCED "Y" UNCONDITIONALLY -- CURRENT-   VALE554E
056191*    CASH IS A REQUIRED FIELD ON EVERY COMPANY-REC, UNLIKE        VALE554F
056192*    QTR-BURN, SO THE +.05 CONFIDENCE CREDIT MUST NOT RIDE ON     VALE554G
056193*    WHETHER QTR-BURN HAPPENED TO BE SUPPLIED.  TICKET VAL-0252.  VALE554H
056200******************************************************************VALE555
056300 300-CALL-RUNWAY.                                                  VALE556
056400     MOVE "300-CALL-RUNWAY" TO PARA-NAME.                          VALE557
056500     MOVE CURR-ASSETS        TO RP-CURR-ASSETS.                    VALE558
056600     MOVE CURR-LIABS         TO RP-CURR-LIABS.                     VALE559
056700     MOVE ANNUAL-OPER-LOSS   TO RP-ANNUAL-OPER-LOSS.               VALE560
056800     MOVE QTR-BURN           TO RP-QTR-BURN.                       VALE561
057000     MOVE "Y" TO RP-CASH-SUPPLIED.                                 VALE563
057300     CALL "RUNWCALC" USING RUNWAY-PARM-AREA.                       VALE566
057400 300-EXIT.                                                         VALE567
057500     EXIT.                                                        VALE568
057600                                                                 VALE569
057700******************************************************************VALE570
057800*    310-CALL-CREDIBLTY -- CREDIBILITY INDICATOR.  CREDIBILITY-   VALE571
057900*    REC WAS PRIMED BY 930-READ-CREDIB -- IF NO RECORD MATCHED    VALE572
058000*    THIS COMPANY, THE HELD RECORD IS STILL TAGGED "N".           VALE573
058100******************************************************************VALE574
058200 310-CALL-CREDIBLTY.                                               VALE575
058300     MOVE "310-CALL-CREDIBLTY" TO PARA-NAME.                       VALE576
058400     IF NOT CREDIB-WAS-MATCHED                                     VALE577
058500        MOVE "N" TO CRED-PRESENT.                                  VALE578
058600     CALL "CREDSCOR" USING CREDIBILITY-REC, CRED-RESULT-AREA.      VALE579
058700 310-EXIT.                                                         VALE580
058800     EXIT.                                                        VALE581
058900                                                                 VALE582
059000******************************************************************VALE583
059100*    320-CALL-TECHTREND -- TECH-TREND INDICATOR.                  VALE584
059200******************************************************************VALE585
059300 320-CALL-TECHTREND.                                               VALE586
059400     MOVE "320-CALL-TECHTREND" TO PARA-NAME.                       VALE587
059500     IF NOT TECHTRD-WAS-MATCHED                                    VALE588
059600        MOVE "N" TO TREND-PRESENT.                                 VALE589
059700     CALL "TRNDSCOR" USING TECH-TREND-REC, TREND-RESULT-AREA.      VALE590
059800 320-EXIT.                                                         VALE591
059900     EXIT.                                                        VALE592
060000                                                                 VALE593
060100******************************************************************VALE594
060200*    330-CALL-CLINICAL -- CLINICAL-COMP INDICATOR.  COMPET-TABLE- VALE595
060300*    AREA WAS LOADED ONCE AT START-UP, NOT REFRESHED HERE.        VALE596
060400******************************************************************VALE597
060500 330-CALL-CLINICAL.                                                VALE598
060600     MOVE "330-CALL-CLINICAL" TO PARA-NAME.                        VALE599
060700     CALL "CLINSCOR" USING COMPETITOR-REC, COMPET-TABLE-AREA,     VALE600
060800             PIPELINE-REC, PIPE-TABLE-AREA, CLINICAL-RESULT-AREA. VALE601
060900 330-EXIT.                                                         VALE602
061000     EXIT.                                                        VALE603
061100                                                                 VALE604
061200******************************************************************VALE605
061300*    340-CALL-DCF -- DISCOUNTED-CASH-FLOW VALUATION.              VALE606
061400******************************************************************VALE607
061500 340-CALL-DCF.                                                     VALE608
061600     MOVE "340-CALL-DCF" TO PARA-NAME.                             VALE609
061700     CALL "DCFCALC" USING COMPANY-REC, PIPELINE-REC,              VALE610
061800             PIPE-TABLE-AREA, DCF-RESULT-AREA.                    VALE611
061900 340-EXIT.                                                         VALE612
062000     EXIT.                                                        VALE613
062100                                                                 VALE614
062200******************************************************************VALE615
062300*    350-BUILD-VALUE-TREE -- ROOT = PIPELINE-VALUE CHILD + CASH-  VALE616
062400*    VALUE CHILD.  MUST EQUAL DCF-ENTERPRISE-VALUE -- IF NOT, THE VALE617
062500*    JOB GOES DOWN HARD RATHER THAN SHIP A BAD EXTRACT.           VALE618
062600******************************************************************VALE619
062700 350-BUILD-VALUE-TREE.                                             VALE620
062800     MOVE "350-BUILD-VALUE-TREE" TO PARA-NAME.                     VALE621
062900     MOVE DCF-PIPELINE-VALUE TO WS-VT-PIPE-CHILD.                  VALE622
063000     MOVE CURRENT-CASH       TO WS-VT-CASH-CHILD.                  VALE623
063100     COMPUTE WS-VT-ROOT-TOTAL =                                    VALE624
063200             WS-VT-PIPE-CHILD + WS-VT-CASH-CHILD.                 VALE625
063300     MOVE "Y" TO WS-VT-TREE-OK-SW.                                 VALE626
063400     IF WS-VT-ROOT-TOTAL NOT = DCF-ENTERPRISE-VALUE                VALE627
063500        MOVE "N" TO WS-VT-TREE-OK-SW                              VALE628
063600        MOVE "** VALUE TREE DOES NOT FOOT TO DCF TOTAL"           VALE629
063700            TO ABEND-REASON                                       VALE630
063800        MOVE WS-VT-ROOT-TOTAL      TO ACTUAL-VAL                  VALE631
063900        MOVE DCF-ENTERPRISE-VALUE  TO EXPECTED-VAL                VALE632
064000        GO TO 1000-ABEND-RTN.                                     VALE633
064100 350-EXIT.                                                         VALE634
064200     EXIT.                                                        VALE635
064300                                                                 VALE636
064400******************************************************************VALE637
064500*    360-DERIVE-RATING -- CORE-ENGINE AGGREGATION.  SCORE RATIO   VALE638
064600*    OVER THE THREE 0-10 INDICATORS DRIVES BUY/HOLD/SELL.         VALE639
064700*    OVERALL CONFIDENCE IS THE MEAN OF DCF'S FLAT 0.80 AND        VALE640
064800*    CREDIBILITY'S CONFIDENCE LEVEL WHEN ITS INPUT WAS PRESENT.   VALE641
064900******************************************************************VALE642
065000 360-DERIVE-RATING.                                                VALE643
065100     MOVE "360-DERIVE-RATING" TO PARA-NAME.                        VALE644
065200     COMPUTE WS-SCORE-TOTAL ROUNDED =                              VALE645
065300             CR-OVERALL-SCORE + TR-OVERALL-SCORE +                 VALE646
065400             CL-OVERALL-SCORE.                                     VALE647
065500     COMPUTE WS-SCORE-RATIO ROUNDED = WS-SCORE-TOTAL / 30.         VALE648
065600     MOVE WS-SCORE-RATIO TO WS-SCORE-RATIO-ZONED.                  VALE649
065700     IF WS-SCORE-RATIO NOT < .700                                  VALE650
065800        SET WS-RATING-BUY TO TRUE                                  VALE651
065900     ELSE IF WS-SCORE-RATIO NOT < .500                             VALE652
066000        SET WS-RATING-HOLD TO TRUE                                 VALE653
066100     ELSE                                                          VALE654
066200        SET WS-RATING-SELL TO TRUE.                                VALE655
066300                                                                 VALE656
066400     MOVE .80 TO WS-CONFID-SUM.                                    VALE657
066500     MOVE 1   TO WS-CONFID-FACTORS.                                VALE658
066600     IF CR-CONFID-WAS-SET                                          VALE659
066700        ADD CR-CONFIDENCE-LEVEL TO WS-CONFID-SUM                   VALE660
066800        ADD 1 TO WS-CONFID-FACTORS.                                VALE661
066900     IF WS-CONFID-FACTORS = 0                                      VALE662
067000        MOVE .50 TO WS-OVERALL-CONFID                             VALE663
067100     ELSE                                                          VALE664
067200        COMPUTE WS-OVERALL-CONFID ROUNDED =                        VALE665
067300                WS-CONFID-SUM / WS-CONFID-FACTORS.                 VALE666
067400 360-EXIT.                                                         VALE667
067500     EXIT.                                                        VALE668
067600                                                                 VALE669
067700******************************************************************VALE670
067800*    400-WRITE-VALOUT -- ONE OUTPUT RECORD PER COMPANY.           VALE671
067900******************************************************************VALE672
068000 400-WRITE-VALOUT.                                                 VALE673
068100     MOVE "400-WRITE-VALOUT" TO PARA-NAME.                         VALE674
068200     MOVE COMP-ID                TO VO-COMP-ID.                    VALE675
068300     MOVE COMP-NAME              TO VO-COMP-NAME.                  VALE676
068400     MOVE DCF-ENTERPRISE-VALUE   TO VO-ENT-VALUE.                  VALE677
068500     MOVE DCF-PIPELINE-VALUE     TO VO-PIPELINE-VALUE.             VALE678
068600     MOVE CURRENT-CASH           TO VO-CASH-VALUE.                 VALE679
068700     MOVE DCF-PRICE-PER-SHARE    TO VO-PRICE-PER-SHARE.            VALE680
068800     MOVE RP-RUNWAY-YEARS        TO VO-CASH-RUNWAY-YRS.            VALE681
068900     MOVE RP-RUNWAY-STATUS       TO VO-RUNWAY-STATUS.              VALE682
069000     MOVE CR-OVERALL-SCORE       TO VO-CRED-SCORE.                 VALE683
069100     MOVE TR-OVERALL-SCORE       TO VO-TREND-SCORE.                VALE684
069200     MOVE CL-OVERALL-SCORE       TO VO-CLIN-SCORE.                 VALE685
069300     MOVE WS-RATING              TO VO-RATING.                     VALE686
069400     MOVE WS-OVERALL-CONFID      TO VO-CONFIDENCE.                 VALE687
069500     WRITE VALOUT-REC.                                            VALE688
069600     ADD DCF-ENTERPRISE-VALUE TO WS-TOTAL-ENT-VALUE.               VALE689
069700     IF WS-RATING-BUY  ADD +1 TO WS-BUY-COUNT.                     VALE690
069800     IF WS-RATING-HOLD ADD +1 TO WS-HOLD-COUNT.                    VALE691
069900     IF WS-RATING-SELL ADD +1 TO WS-SELL-COUNT.                    VALE692
070000 400-EXIT.                                                         VALE693
070100     EXIT.                                                        VALE694
070200                                                                 VALE695
070300******************************************************************VALE696
070400*    600-PAGE-BREAK -- SKIP TO A NEW REPORT PAGE.                 VALE697
070500******************************************************************VALE698
070600 600-PAGE-BREAK.                                                   VALE699
070700     WRITE RPT-REC FROM WS-BLANK-LINE.                             VALE700
070800     WRITE RPT-REC FROM WS-BLANK-LINE.                             VALE701
070900 600-EXIT.                                                         VALE702
071000     EXIT.                                                        VALE703
071100                                                                 VALE704
071200******************************************************************VALE705
071300*    700-WRITE-PAGE-HDR -- ONE PAGE SECTION PER COMPANY.          VALE706
071400******************************************************************VALE707
071500 700-WRITE-PAGE-HDR.                                               VALE708
071600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                       VALE709
071700     MOVE COMP-ID   TO HDR-COMP-ID-O.                              VALE710
071800     MOVE COMP-NAME TO HDR-COMP-NAME-O.                            VALE711
071900     MOVE WS-PAGES  TO PAGE-NBR-O.                                 VALE712
072000     WRITE RPT-REC FROM WS-HDR-REC                                 VALE713
072100         AFTER ADVANCING TOP-OF-FORM.                              VALE714
072200     ADD +1 TO WS-PAGES.                                           VALE715
072300     MOVE ZERO TO WS-LINES.                                       VALE716
072400     WRITE RPT-REC FROM WS-BLANK-LINE                              VALE717
072500         AFTER ADVANCING 1.                                       VALE718
072600     ADD +2 TO WS-LINES.                                           VALE719
072700 700-EXIT.                                                         VALE720
072800     EXIT.                                                        VALE721
072900                                                                 VALE722
073000******************************************************************VALE723
073100*    720-WRITE-VAL-BLOCK -- ENTERPRISE/PIPELINE/CASH/PRICE.       VALE724
073200******************************************************************VALE725
073300 720-WRITE-VAL-BLOCK.                                              VALE726
073400     MOVE "720-WRITE-VAL-BLOCK" TO PARA-NAME.                      VALE727
073500     MOVE DCF-ENTERPRISE-VALUE TO VB-ENT-VALUE-O.                  VALE728
073600     MOVE DCF-PIPELINE-VALUE   TO VB-PIPE-VALUE-O.                 VALE729
073700     MOVE CURRENT-CASH         TO VB-CASH-VALUE-O.                 VALE730
073800     MOVE DCF-PRICE-PER-SHARE  TO VB-PRICE-O.                      VALE731
073900     WRITE RPT-REC FROM WS-VALUATION-BLOCK                         VALE732
074000         AFTER ADVANCING 1.                                       VALE733
074100     ADD +1 TO WS-LINES.                                          VALE734
074200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                   VALE735
074300 720-EXIT.                                                         VALE736
074400     EXIT.                                                        VALE737
074500                                                                 VALE738
074600******************************************************************VALE739
074700*    730-WRITE-IND-BLOCK -- RUNWAY/CREDIBILITY/TREND/CLINICAL.    VALE740
074800******************************************************************VALE741
074900 730-WRITE-IND-BLOCK.                                              VALE742
075000     MOVE "730-WRITE-IND-BLOCK" TO PARA-NAME.                      VALE743
075100     MOVE RP-RUNWAY-YEARS   TO IB-RUNWAY-YRS-O.                    VALE744
075150     MOVE RP-RUNWAY-MONTHS  TO IB-RUNWAY-MOS-O.                   VALE744A
075200     MOVE RP-RUNWAY-STATUS  TO IB-RUNWAY-STATUS-O.                 VALE745
075250     MOVE RP-MONTHLY-BURN   TO IB-MO-BURN-O.                      VALE745A
075300     MOVE CR-OVERALL-SCORE  TO IB-CRED-O.                          VALE746
075400     MOVE TR-OVERALL-SCORE  TO IB-TREND-O.                         VALE747
075500     MOVE CL-OVERALL-SCORE  TO IB-CLIN-O.                          VALE748
075600     WRITE RPT-REC FROM WS-INDICATOR-BLOCK                         VALE749
075700         AFTER ADVANCING 1.                                       VALE750
075800     ADD +1 TO WS-LINES.                                          VALE751
075900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                   VALE752
076000 730-EXIT.                                                         VALE753
076100     EXIT.                                                        VALE754
076200                                                                 VALE755
076300******************************************************************VALE756
076400*    740-WRITE-SENS-BLOCK -- SIX-SCENARIO SENSITIVITY, PER        VALE757
076500*    TICKET VAL-0139.                                             VALE758
076600******************************************************************VALE759
076700 740-WRITE-SENS-BLOCK.                                             VALE760
076800     MOVE "740-WRITE-SENS-BLOCK" TO PARA-NAME.                     VALE761
076900     WRITE RPT-REC FROM WS-SENS-HDR-LINE                           VALE762
077000         AFTER ADVANCING 1.                                       VALE763
077100     ADD +1 TO WS-LINES.                                          VALE764
077200     MOVE DCF-SENS-WACC-DOWN TO SB-WACC-DOWN-O.                    VALE765
077300     MOVE DCF-SENS-WACC-UP   TO SB-WACC-UP-O.                      VALE766
077400     MOVE DCF-SENS-PEAK-DOWN TO SB-PEAK-DOWN-O.                    VALE767
077500     MOVE DCF-SENS-PEAK-UP   TO SB-PEAK-UP-O.                      VALE768
077600     MOVE DCF-SENS-PROB-DOWN TO SB-PROB-DOWN-O.                    VALE769
077700     MOVE DCF-SENS-PROB-UP   TO SB-PROB-UP-O.                      VALE770
077800     WRITE RPT-REC FROM WS-SENS-DETAIL-LINE                        VALE771
077900         AFTER ADVANCING 1.                                       VALE772
078000     ADD +1 TO WS-LINES.                                          VALE773
078100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                   VALE774
078200 740-EXIT.                                                         VALE775
078300     EXIT.                                                        VALE776
078400                                                                 VALE777
078500******************************************************************VALE778
078600*    750-WRITE-RATING-LN -- RATING AND OVERALL CONFIDENCE.        VALE779
078700******************************************************************VALE780
078800 750-WRITE-RATING-LN.                                              VALE781
078900     MOVE "750-WRITE-RATING-LN" TO PARA-NAME.                      VALE782
079000     MOVE WS-RATING         TO RL-RATING-O.                        VALE783
079100     MOVE WS-OVERALL-CONFID TO RL-CONFID-O.                        VALE784
079200     WRITE RPT-REC FROM WS-RATING-LINE                             VALE785
079300         AFTER ADVANCING 1.                                       VALE786
079400     WRITE RPT-REC FROM WS-BLANK-LINE                              VALE787
079500         AFTER ADVANCING 1.                                       VALE788
079600     ADD +2 TO WS-LINES.                                          VALE789
079700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                   VALE790
079800 750-EXIT.                                                         VALE791
079900     EXIT.                                                        VALE792
080000                                                                 VALE793
080100******************************************************************VALE794
080200*    790-CHECK-PAGINATION -- PAGE BREAK PAST LINE 50.             VALE795
080300******************************************************************VALE796
080400 790-CHECK-PAGINATION.                                             VALE797
080500     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.                     VALE798
080600     IF WS-LINES > 50                                              VALE799
080700        PERFORM 600-PAGE-BREAK THRU 600-EXIT                       VALE800
080800        MOVE ZERO TO WS-LINES.                                    VALE801
080900 790-EXIT.                                                         VALE802
081000     EXIT.                                                        VALE803
081100                                                                 VALE804
081200******************************************************************VALE805
081300*    800-OPEN-FILES.                                              VALE806
081400******************************************************************VALE807
081500 800-OPEN-FILES.                                                   VALE808
081600     MOVE "800-OPEN-FILES" TO PARA-NAME.                           VALE809
081700     OPEN INPUT COMPANY, PIPELINE, CREDIB, TECHTRD, COMPETS.       VALE810
081800     OPEN OUTPUT VALOUT, RPTFILE, SYSOUT.                          VALE811
082000 800-EXIT.                                                         VALE812
082100     EXIT.                                                        VALE813
082200                                                                 VALE814
082300******************************************************************VALE815
082400*    850-CLOSE-FILES.                                             VALE816
082500******************************************************************VALE817
082600 850-CLOSE-FILES.                                                  VALE818
082700     MOVE "850-CLOSE-FILES" TO PARA-NAME.                          VALE819
082800     CLOSE COMPANY, PIPELINE, CREDIB, TECHTRD, COMPETS,            VALE820
082900           VALOUT, RPTFILE, SYSOUT.                                VALE821
083000 850-EXIT.                                                         VALE822
083100     EXIT.                                                        VALE823
083200                                                                 VALE824
083300******************************************************************VALE825
083400*    900-READ-COMPANY.                                            VALE826
083500******************************************************************VALE827
083600 900-READ-COMPANY.                                                 VALE828
083700     MOVE "900-READ-COMPANY" TO PARA-NAME.                         VALE829
083800     READ COMPANY                                                 VALE830
084000         AT END MOVE "N" TO MORE-COMPANY-SW                       VALE831
084100         GO TO 900-EXIT                                           VALE832
084200     END-READ.                                                    VALE833
084300     ADD +1 TO WS-COMPANIES-READ.                                 VALE834
084400 900-EXIT.                                                         VALE835
084500     EXIT.                                                        VALE836
084600                                                                 VALE837
084700******************************************************************VALE838
084800*    920-READ-PIPELINE -- LOOK-AHEAD READ, HELD FOR 200-NEW-      VALE839
084900*    COMPANY'S MATCH-MERGE AGAINST THE CURRENT COMPANY KEY.       VALE840
085000******************************************************************VALE841
085100 920-READ-PIPELINE.                                                VALE842
085200     MOVE "920-READ-PIPELINE" TO PARA-NAME.                        VALE843
085300     READ PIPELINE                                                VALE844
085400         AT END MOVE "N" TO MORE-PIPELINE-SW                      VALE845
085500         GO TO 920-EXIT                                           VALE846
085600     END-READ.                                                    VALE847
085700 920-EXIT.                                                         VALE848
085800     EXIT.                                                        VALE849
085900                                                                 VALE850
086000******************************************************************VALE851
086100*    930-READ-CREDIB -- OPTIONAL-RECORD MATCH ON COMP-ID.  WHEN   VALE852
086200*    THE HELD RECORD'S KEY IS AHEAD OF THE CURRENT COMPANY, NO    VALE853
086300*    RECORD MATCHED AND 310-CALL-CREDIBLTY DEFAULTS THE FLAG.     VALE854
086400******************************************************************VALE855
086500 930-READ-CREDIB.                                                  VALE856
086600     MOVE "930-READ-CREDIB" TO PARA-NAME.                          VALE857
086700     MOVE "N" TO CREDIB-MATCHED-SW.                                VALE858
086800     IF NO-MORE-CREDIB OR CRED-COMP-ID > COMP-ID                   VALE859
086900        GO TO 930-EXIT.                                           VALE860
087000     IF CRED-COMP-ID < COMP-ID                                     VALE861
087100        READ CREDIB                                                VALE862
087200            AT END MOVE "N" TO MORE-CREDIB-SW                     VALE863
087300        END-READ                                                  VALE864
087400        GO TO 930-READ-CREDIB.                                    VALE865
087500     MOVE "Y" TO CREDIB-MATCHED-SW.                                VALE866
087600     READ CREDIB                                                  VALE867
087700         AT END MOVE "N" TO MORE-CREDIB-SW                        VALE868
087800     END-READ.                                                    VALE869
087900 930-EXIT.                                                         VALE870
088000     EXIT.                                                        VALE871
088100                                                                 VALE872
088200******************************************************************VALE873
088300*    940-READ-TECHTRD -- SAME OPTIONAL-RECORD MATCH AS 930, ON    VALE874
088400*    THE SECOND OPTIONAL FILE.                                    VALE875
088500******************************************************************VALE876
088600 940-READ-TECHTRD.                                                 VALE877
088700     MOVE "940-READ-TECHTRD" TO PARA-NAME.                         VALE878
088800     MOVE "N" TO TECHTRD-MATCHED-SW.                               VALE879
088900     IF NO-MORE-TECHTRD OR TREND-COMP-ID > COMP-ID                VALE880
089000        GO TO 940-EXIT.                                           VALE881
089100     IF TREND-COMP-ID < COMP-ID                                    VALE882
089200        READ TECHTRD                                              VALE883
089300            AT END MOVE "N" TO MORE-TECHTRD-SW                    VALE884
089400        END-READ                                                  VALE885
089500        GO TO 940-READ-TECHTRD.                                   VALE886
089600     MOVE "Y" TO TECHTRD-MATCHED-SW.                               VALE887
089700     READ TECHTRD                                                 VALE888
089800         AT END MOVE "N" TO MORE-TECHTRD-SW                       VALE889
089900     END-READ.                                                    VALE890
090000                                                                 VALE893
090100 940-EXIT.                                                         VALE894
090200     EXIT.                                                        VALE895
090500                                                                 VALE896
090600 999-CLEANUP.                                                      VALE897
090700     MOVE "999-CLEANUP" TO PARA-NAME.                              VALE898
090800     MOVE WS-TOTAL-ENT-VALUE TO WS-TOTAL-ENT-VALUE-ZONED.          VALE899
090900     WRITE RPT-REC FROM WS-BLANK-LINE                              VALE900
091000         AFTER ADVANCING TOP-OF-FORM.                              VALE901
091100     WRITE RPT-REC FROM WS-TOTALS-HDR-LINE                         VALE902
091200         AFTER ADVANCING 1.                                       VALE903
091300     MOVE WS-COMPANIES-PROCESSED TO TL-COMPANIES-O.                VALE904
091400     MOVE WS-TOTAL-ENT-VALUE     TO TL-TOT-ENT-VALUE-O.            VALE905
091500     WRITE RPT-REC FROM WS-TOTALS-LINE-1                           VALE906
091600         AFTER ADVANCING 1.                                       VALE907
091700     MOVE WS-BUY-COUNT  TO TL-BUY-O.                               VALE908
091800     MOVE WS-HOLD-COUNT TO TL-HOLD-O.                              VALE909
091900     MOVE WS-SELL-COUNT TO TL-SELL-O.                              VALE910
092000     WRITE RPT-REC FROM WS-TOTALS-LINE-2                           VALE911
092100         AFTER ADVANCING 1.                                       VALE912
092200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                        VALE913
092300     DISPLAY "** COMPANIES READ **".                               VALE914
092400     DISPLAY WS-COMPANIES-READ.                                    VALE915
092500     DISPLAY "** COMPANIES PROCESSED **".                          VALE916
092600     DISPLAY WS-COMPANIES-PROCESSED.                               VALE917
092700     DISPLAY "******** NORMAL END OF JOB VALENGIN ********".       VALE918
092800     MOVE ZERO TO RETURN-CODE.                                     VALE919
092900 999-EXIT.                                                         VALE920
093000     EXIT.                                                        VALE921
093100                                                                 VALE922
093200******************************************************************VALE923
093300*    1000-ABEND-RTN -- FORCE AN S0C7 SO THE STEP SHOWS UP IN THE  VALE924
093400*    ABEND REPORT RATHER THAN QUIETLY COMPLETING WITH A ZERO      VALE925
093500*    RETURN CODE.  SAME IDIOM AS THE OLD PATIENT-LISTING BATCH.   VALE926
093600******************************************************************VALE927
093700 1000-ABEND-RTN.                                                   VALE928
093800     WRITE SYSOUT-REC FROM ABEND-REC.                              VALE929
093900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                        VALE930
094000     DISPLAY "*** ABNORMAL END OF JOB-VALENGIN ***" UPON CONSOLE.  VALE931
094100     DIVIDE ZERO-VAL INTO ONE-VAL.                                 VALE932
