000100******************************************************************ABNDR01
000200*    COPYBOOK ..... ABENDREC                                    *ABNDR02
000300*    USED BY ...... VALENGIN, DCFCALC, RUNWCALC, CREDSCOR,      *ABNDR03
000400*                   TRNDSCOR, CLINSCOR                          *ABNDR04
000500*    PURPOSE ...... COMMON SYSOUT ABEND-MESSAGE LAYOUT AND THE  *ABNDR05
000600*                   WORK FIELDS USED TO FORCE A S0C7 WHEN A JOB *ABNDR06
000700*                   STEP MUST GO DOWN HARD (SEE 1000-ABEND-RTN  *ABNDR07
000800*                   IN VALENGIN).                               *ABNDR08
000900*------------------------------------------------------------- *ABNDR09
001000*    07/14/86  JPS  ORIGINAL COPYBOOK FOR THE VALUATION SUITE.  *ABNDR10
001100*    11/03/98  DRM  ADDED PARA-NAME SO THE ABEND LINE SHOWS     *ABNDR11
001200*                   WHICH PARAGRAPH WAS RUNNING AT THE TIME.    *ABNDR12
001300******************************************************************ABNDR13
001400 01  ABEND-REC.                                                 ABNDR14
001500     05  FILLER                  PIC X(10) VALUE "*** ABEND *".ABNDR15
001600     05  PARA-NAME               PIC X(30) VALUE SPACES.        ABNDR16
001700     05  FILLER                  PIC X(02) VALUE SPACES.        ABNDR17
001800     05  ABEND-REASON            PIC X(60) VALUE SPACES.        ABNDR18
001900     05  FILLER                  PIC X(02) VALUE SPACES.        ABNDR19
002000     05  EXPECTED-VAL            PIC X(10) VALUE SPACES.        ABNDR20
002100     05  FILLER                  PIC X(02) VALUE SPACES.        ABNDR21
002200     05  ACTUAL-VAL              PIC X(10) VALUE SPACES.        ABNDR22
002300     05  FILLER                  PIC X(06) VALUE SPACES.        ABNDR23
002400 01  ZERO-VAL                    PIC 9(01) COMP VALUE 0.        ABNDR24
002500 01  ONE-VAL                     PIC 9(01) COMP VALUE 1.        ABNDR25
