000100 IDENTIFICATION DIVISION.                                        DCFCL01
000200******************************************************************DCFCL02
000300 PROGRAM-ID.  DCFCALC.                                           DCFCL03
000400 AUTHOR. JON SAYLES.                                             DCFCL04
000500 INSTALLATION. MERIDIAN CAPITAL SYSTEMS GROUP.                   DCFCL05
000600 DATE-WRITTEN. 01/06/08.                                         DCFCL06
000700 DATE-COMPILED.                                                  DCFCL07
000800 SECURITY. NON-CONFIDENTIAL.                                     DCFCL08
000900******************************************************************DCFCL10
001000*    PURPOSE ...... DISCOUNTED-CASH-FLOW VALUATION.  GIVEN ONE   DCFCL11
001100*                   COMPANY'S PIPELINE TABLE AND FINANCIAL       DCFCL12
001200*                   PARAMETERS, COMPUTES WACC, PER-PIPELINE NPV, DCFCL13
001300*                   TOTAL PIPELINE VALUE, ENTERPRISE VALUE,      DCFCL14
001400*                   PRICE PER SHARE, AND THE SIX SENSITIVITY     DCFCL15
001500*                   SCENARIOS.  CALLED ONCE PER COMPANY FROM     DCFCL16
001600*                   VALENGIN.                                    DCFCL17
001700*------------------------------------------------------------- *DCFCL18
001800*    01/06/08  JS   ORIGINAL PROGRAM -- REWORKED FROM THE OLD    DCFCL19
001900*                   COST-ALLOCATION CALC SKELETON FOR THE NEW    DCFCL20
002000*                   PORTFOLIO VALUATION WORK.                    DCFCL21
002100*    03/18/08  JS   DISCOUNT FACTOR WAS RECOMPUTED FROM SCRATCH  DCFCL22
002200*                   EACH YEAR (1+WACC)**N -- THIS COMPILER HAS   DCFCL23
002300*                   NO EXPONENT OPERATOR SO N WAS BEING TRUNC-   DCFCL24
002400*                   ATED TO AN INTEGER BY COMPUTE.  CHANGED TO   DCFCL25
002500*                   BUILD THE FACTOR BY REPEATED MULTIPLICATION  DCFCL26
002600*                   YEAR OVER YEAR.  TICKET VAL-0012.            DCFCL27
002700*    11/03/98  DRM  Y2K -- BASE-YEAR AND ALL PIPELINE YEAR       DCFCL28
002800*                   FIELDS ARE FULL 4-DIGIT PIC 9(4), NO 2-DIGIT DCFCL29
002900*                   YEAR WINDOWING IN THIS PROGRAM.  NO CHANGE   DCFCL30
003000*                   REQUIRED.  LOGGED PER STD MEMO.              DCFCL31
003100*    09/11/09  JS   ADDED THE SIX-SCENARIO SENSITIVITY PASS --   DCFCL32
003200*                   PORTFOLIO DESK WANTED WACC AND PEAK-SALES    DCFCL33
003300*                   AND SUCCESS-PROB SWINGS WITHOUT RERUNNING    DCFCL34
003400*                   THE WHOLE BATCH.  TICKET VAL-0139.           DCFCL35
003410*    11/19/09  JS   WS-TOTAL-PIPE-VALUE AND WS-ENTERPRISE-VALUE  DCFCL3A
003420*                   WERE ONLY CARRYING ONE DECIMAL, SO EACH      DCFCL3B
003430*                   PIPELINE'S RISK-ADJUSTED NPV WAS BEING       DCFCL3C
003440*                   CHOPPED TO THE NEAREST DIME BEFORE IT EVER   DCFCL3D
003450*                   HIT THE ACCUMULATOR.  WIDENED BOTH FIELDS    DCFCL3E
003460*                   (AND THE ZONED DUMP VIEW) TO TWO DECIMALS SO DCFCL3F
003470*                   THE RUNNING TOTAL OVER ALL 30 PIPELINE ROWS  DCFCL3G
003480*                   KEEPS FULL PRECISION, AND ROUND DOWN TO ONE  DCFCL3H
003490*                   DECIMAL ONLY WHEN THE RESULT CROSSES OVER TO DCFCL3I
003500*                   THE VALUATION RECORD.  TICKET VAL-0251.      DCFCL3J
003510******************************************************************DCFCL36
003600                                                                 DCFCL37
003700 ENVIRONMENT DIVISION.                                           DCFCL38
003800 CONFIGURATION SECTION.                                          DCFCL39
003900 SOURCE-COMPUTER. IBM-390.                                       DCFCL40
004000 OBJECT-COMPUTER. IBM-390.                                       DCFCL41
004100 SPECIAL-NAMES.                                                  DCFCL42
004200     C01 IS TOP-OF-FORM.                                         DCFCL43
004300 INPUT-OUTPUT SECTION.                                           DCFCL44
004400                                                                 DCFCL45
004500 DATA DIVISION.                                                  DCFCL46
004600 FILE SECTION.                                                   DCFCL47
004700                                                                 DCFCL48
004800 WORKING-STORAGE SECTION.                                        DCFCL49
004900 01  WS-CONSTANTS.                                               DCFCL50
005000     05  WS-BASE-YEAR            PIC 9(04) VALUE 2024.           DCFCL51
005100     05  WS-DECLINE-RATE         PIC V99 VALUE .95.              DCFCL52
005200     05  WS-EOKWON-TO-KRW        PIC 9(09) VALUE 100000000.      DCFCL53
005300     05  FILLER                  PIC X(04).                      DCFCL54
005400                                                                 DCFCL55
005500 01  WS-SCENARIO-CODE            PIC 9(02) COMP VALUE ZERO.      DCFCL56
005600     88  WS-BASE-CASE                VALUE 0.                   DCFCL57
005700     88  WS-WACC-DOWN                VALUE 1.                   DCFCL58
005800     88  WS-WACC-UP                  VALUE 2.                   DCFCL59
005900     88  WS-PEAK-SALES-DOWN          VALUE 3.                   DCFCL60
006000     88  WS-PEAK-SALES-UP            VALUE 4.                   DCFCL61
006100     88  WS-SUCCESS-PROB-DOWN        VALUE 5.                   DCFCL62
006200     88  WS-SUCCESS-PROB-UP          VALUE 6.                   DCFCL63
006300 01  WS-SCENARIO-CODE-X REDEFINES WS-SCENARIO-CODE PIC 9(02).    DCFCL64
006400                                                                 DCFCL65
006500 01  WS-CALC-WORK-AREA.                                          DCFCL66
006600     05  WS-WACC                 PIC S9V9(06) COMP-3.            DCFCL67
006700     05  WS-DISCOUNT-FACTOR      PIC S9(03)V9(06) COMP-3.        DCFCL68
006800     05  WS-DISCOUNT-YEAR        PIC 9(04) COMP.                 DCFCL69
006900     05  WS-YEAR-COUNTER         PIC 9(04) COMP.                 DCFCL70
007000     05  WS-PIPE-NPV             PIC S9(09)V99 COMP-3.           DCFCL71
007100     05  WS-PIPE-CASHFLOW        PIC S9(09)V99 COMP-3.           DCFCL72
007200     05  WS-PIPE-REVENUE         PIC S9(09)V99 COMP-3.           DCFCL73
007300     05  WS-RAMP-NUMER           PIC S9(04) COMP-3.              DCFCL74
007400     05  WS-RAMP-DENOM           PIC S9(04) COMP-3.              DCFCL75
007500     05  WS-DECAY-FACTOR         PIC S9V9(06) COMP-3.            DCFCL76
007600     05  WS-DECAY-YEARS          PIC 9(04) COMP.                 DCFCL77
007700     05  WS-DECAY-CTR            PIC 9(04) COMP.                 DCFCL78
007800     05  WS-TOTAL-PIPE-VALUE     PIC S9(11)V99 COMP-3.           DCFCL79
007900     05  WS-ENTERPRISE-VALUE     PIC S9(11)V99 COMP-3.           DCFCL80
008000     05  WS-SUCCESS-PROB-WORK    PIC V999 COMP-3.                DCFCL81
008100     05  WS-PEAK-SALES-WORK      PIC S9(09)V99 COMP-3.           DCFCL82
008200     05  WS-WACC-DELTA           PIC SV9(06) COMP-3.             DCFCL83
008400     05  FILLER                  PIC X(10).                      DCFCL85
008500                                                                 DCFCL86
008600*    ALTERNATE ZONED VIEW OF THE BASE-CASE ENTERPRISE VALUE --   DCFCL87
008700*    SAME NIGHTLY-DUMP HABIT USED IN THE OTHER INDICATOR CALCS.  DCFCL88
008800 01  WS-ENTVALUE-ZONED           PIC S9(11)V99.                  DCFCL89
008900 01  WS-ENTVALUE-X REDEFINES WS-ENTVALUE-ZONED PIC X(14).        DCFCL90
009000 01  WS-WACC-ZONED               PIC S9V9(06).                   DCFCL91
009100 01  WS-WACC-X REDEFINES WS-WACC-ZONED PIC X(08).                DCFCL92
009200                                                                 DCFCL93
009300 LINKAGE SECTION.                                                DCFCL94
009400 01  COMPANY-REC.                                                DCFCL95
009500     COPY COMPREC.                                               DCFCL96
009600                                                                 DCFCL97
009700 01  PIPE-TABLE-AREA.                                            DCFCL98
009800     COPY PIPEREC.                                               DCFCL99
009900                                                                 DCFC100
010000 01  DCF-RESULT-AREA.                                            DCFC101
010100     05  DCF-ENTERPRISE-VALUE    PIC S9(11)V9.                   DCFC102
010200     05  DCF-PIPELINE-VALUE      PIC S9(11)V9.                   DCFC103
010300     05  DCF-PRICE-PER-SHARE     PIC 9(09).                      DCFC104
010400     05  DCF-SENS-WACC-DOWN      PIC S9(11)V9.                   DCFC105
010500     05  DCF-SENS-WACC-UP        PIC S9(11)V9.                   DCFC106
010600     05  DCF-SENS-PEAK-DOWN      PIC S9(11)V9.                   DCFC107
010700     05  DCF-SENS-PEAK-UP        PIC S9(11)V9.                   DCFC108
010800     05  DCF-SENS-PROB-DOWN      PIC S9(11)V9.                   DCFC109
010900     05  DCF-SENS-PROB-UP        PIC S9(11)V9.                   DCFC110
011000     05  FILLER                  PIC X(10).                      DCFC111
011100                                                                 DCFC112
011200 PROCEDURE DIVISION USING COMPANY-REC, PIPELINE-REC,             DCFC113
011300         PIPE-TABLE-AREA, DCF-RESULT-AREA.                       DCFC114
011400 000-MAINLINE.                                                   DCFC115
011500     MOVE ZERO TO WS-WACC-DELTA.                                 DCFC116
011600     SET WS-BASE-CASE TO TRUE.                                   DCFC117
011700     PERFORM 400-RUN-ONE-SCENARIO THRU 400-EXIT.                 DCFC118
011800     COMPUTE DCF-ENTERPRISE-VALUE ROUNDED =                      DCFC119
011810             WS-ENTERPRISE-VALUE.                                DCFC11A
011900     COMPUTE DCF-PIPELINE-VALUE ROUNDED =                        DCFC120
011910             WS-TOTAL-PIPE-VALUE.                                DCFC12A
012000     MOVE WS-ENTERPRISE-VALUE  TO WS-ENTVALUE-ZONED.             DCFC121
012100     PERFORM 450-PRICE-PER-SHARE THRU 450-EXIT.                  DCFC122
012200                                                                 DCFC123
012300     SET WS-WACC-DOWN TO TRUE.                                   DCFC124
012400     MOVE -.02 TO WS-WACC-DELTA.                                 DCFC125
012500     PERFORM 400-RUN-ONE-SCENARIO THRU 400-EXIT.                 DCFC126
012600     COMPUTE DCF-SENS-WACC-DOWN ROUNDED =                        DCFC127
012610             WS-ENTERPRISE-VALUE.                                DCFC12B
012700                                                                 DCFC128
012800     SET WS-WACC-UP TO TRUE.                                     DCFC129
012900     MOVE .02 TO WS-WACC-DELTA.                                  DCFC130
013000     PERFORM 400-RUN-ONE-SCENARIO THRU 400-EXIT.                 DCFC131
013100     COMPUTE DCF-SENS-WACC-UP ROUNDED =                          DCFC132
013110             WS-ENTERPRISE-VALUE.                                DCFC13A
013200     MOVE ZERO TO WS-WACC-DELTA.                                 DCFC133
013300                                                                 DCFC134
013400     SET WS-PEAK-SALES-DOWN TO TRUE.                             DCFC135
013500     PERFORM 400-RUN-ONE-SCENARIO THRU 400-EXIT.                 DCFC136
013600     COMPUTE DCF-SENS-PEAK-DOWN ROUNDED =                        DCFC137
013610             WS-ENTERPRISE-VALUE.                                DCFC13B
013700                                                                 DCFC138
013800     SET WS-PEAK-SALES-UP TO TRUE.                               DCFC139
013900     PERFORM 400-RUN-ONE-SCENARIO THRU 400-EXIT.                 DCFC140
014000     COMPUTE DCF-SENS-PEAK-UP ROUNDED =                          DCFC141
014010             WS-ENTERPRISE-VALUE.                                DCFC14A
014100                                                                 DCFC142
014200     SET WS-SUCCESS-PROB-DOWN TO TRUE.                           DCFC143
014300     PERFORM 400-RUN-ONE-SCENARIO THRU 400-EXIT.                 DCFC144
014400     COMPUTE DCF-SENS-PROB-DOWN ROUNDED =                        DCFC145
014410             WS-ENTERPRISE-VALUE.                                DCFC14B
014500                                                                 DCFC146
014600     SET WS-SUCCESS-PROB-UP TO TRUE.                             DCFC147
014700     PERFORM 400-RUN-ONE-SCENARIO THRU 400-EXIT.                 DCFC148
014800     COMPUTE DCF-SENS-PROB-UP ROUNDED =                          DCFC149
014810             WS-ENTERPRISE-VALUE.                                DCFC14C
014900     SET WS-BASE-CASE TO TRUE.                                   DCFC150
015000     GOBACK.                                                     DCFC151
015100                                                                 DCFC152
015200******************************************************************DCFC153
015300*    400-RUN-ONE-SCENARIO -- A FULL RECOMPUTE OF ENTERPRISE      DCFC154
015400*    VALUE UNDER THE CURRENT WS-SCENARIO-CODE.  NO NESTED        DCFC155
015500*    SENSITIVITY -- EACH SCENARIO STARTS FROM THE RAW INPUTS.    DCFC156
015600******************************************************************DCFC157
015700 400-RUN-ONE-SCENARIO.                                           DCFC158
015800     COMPUTE WS-WACC ROUNDED =                                   DCFC159
015900             RISK-FREE + (BETA * MKT-PREMIUM)     DCFC160
016000             + WS-WACC-DELTA.                                    DCFC161
016100     MOVE ZERO TO WS-TOTAL-PIPE-VALUE.                           DCFC162
016200     PERFORM 420-ONE-PIPELINE THRU 420-EXIT                      DCFC163
016300             VARYING PIPE-IDX FROM 1 BY 1                        DCFC164
016400             UNTIL PIPE-IDX > PIPE-TABLE-COUNT.                  DCFC165
016500                                                                 DCFC166
016600     COMPUTE WS-ENTERPRISE-VALUE ROUNDED =                       DCFC167
016700             WS-TOTAL-PIPE-VALUE + CURRENT-CASH.            DCFC168
016800 400-EXIT.                                                       DCFC169
016900     EXIT.                                                       DCFC170
017000                                                                 DCFC171
017100******************************************************************DCFC172
017200*    420-ONE-PIPELINE -- NPV OF ONE PIPELINE ROW, RISK-ADJUSTED  DCFC173
017300*    BY SUCCESS PROBABILITY (SUBJECT TO THE SCENARIO OVERRIDES). DCFC174
017310*    WS-TOTAL-PIPE-VALUE CARRIES TWO DECIMALS NOW -- 11/19/09    DCFC17A
017320*    (VAL-0251) -- SO THE ADD BELOW NO LONGER CHOPS THIS ROW'S   DCFC17B
017330*    NPV TO A DIME BEFORE IT JOINS THE OTHER 29 ROWS.            DCFC17C
017400******************************************************************DCFC175
017500 420-ONE-PIPELINE.                                               DCFC176
017600     MOVE PT-PEAK-SALES (PIPE-IDX) TO WS-PEAK-SALES-WORK.        DCFC177
017700     IF WS-PEAK-SALES-DOWN                                       DCFC178
017800        COMPUTE WS-PEAK-SALES-WORK ROUNDED =                     DCFC179
017900                WS-PEAK-SALES-WORK * .8.                         DCFC180
018000     IF WS-PEAK-SALES-UP                                         DCFC181
018100        COMPUTE WS-PEAK-SALES-WORK ROUNDED =                     DCFC182
018200                WS-PEAK-SALES-WORK * 1.2.                        DCFC183
018300                                                                 DCFC184
018400     MOVE PT-SUCCESS-PROB (PIPE-IDX) TO WS-SUCCESS-PROB-WORK.    DCFC185
018500     IF WS-SUCCESS-PROB-DOWN                                     DCFC186
018600        COMPUTE WS-SUCCESS-PROB-WORK ROUNDED =                   DCFC187
018700                WS-SUCCESS-PROB-WORK * .8.                       DCFC188
018800     IF WS-SUCCESS-PROB-UP                                       DCFC189
018900        COMPUTE WS-SUCCESS-PROB-WORK ROUNDED =                   DCFC190
019000                WS-SUCCESS-PROB-WORK * 1.2                       DCFC191
019100        IF WS-SUCCESS-PROB-WORK > 1.000                          DCFC192
019200           MOVE 1.000 TO WS-SUCCESS-PROB-WORK.                   DCFC193
019300                                                                 DCFC194
019400     MOVE ZERO TO WS-PIPE-NPV.                                   DCFC195
019500     MOVE 1.0 TO WS-DISCOUNT-FACTOR.                             DCFC196
019600     PERFORM 440-ONE-YEAR THRU 440-EXIT                          DCFC197
019700             VARYING WS-YEAR-COUNTER FROM WS-BASE-YEAR BY 1      DCFC198
019800             UNTIL WS-YEAR-COUNTER > PT-PATENT-EXPIRY (PIPE-IDX).DCFC199
019900                                                                 DCFC200
020000     COMPUTE WS-PIPE-NPV ROUNDED =                               DCFC201
020100             WS-PIPE-NPV * WS-SUCCESS-PROB-WORK.                 DCFC202
020200     ADD WS-PIPE-NPV TO WS-TOTAL-PIPE-VALUE.                     DCFC203
020300 420-EXIT.                                                       DCFC204
020400     EXIT.                                                       DCFC205
020500                                                                 DCFC206
020600******************************************************************DCFC207
020700*    440-ONE-YEAR -- ONE CALENDAR YEAR OF CASH FLOW FOR THE      DCFC208
020800*    CURRENT PIPELINE, DISCOUNTED BACK TO THE BASE YEAR.  THE    DCFC209
020900*    DISCOUNT FACTOR IS CARRIED FORWARD YEAR OVER YEAR RATHER    DCFC210
021000*    THAN RAISED TO A POWER -- TICKET VAL-0012.                  DCFC211
021100******************************************************************DCFC212
021200 440-ONE-YEAR.                                                   DCFC213
021300     IF WS-YEAR-COUNTER > WS-BASE-YEAR                           DCFC214
021400        COMPUTE WS-DISCOUNT-FACTOR ROUNDED =                     DCFC215
021500                WS-DISCOUNT-FACTOR * (1 + WS-WACC).              DCFC216
021600                                                                 DCFC217
021700     IF WS-YEAR-COUNTER < PT-LAUNCH-YEAR (PIPE-IDX)              DCFC218
021800        COMPUTE WS-PIPE-CASHFLOW = 0 - PT-RD-INVEST (PIPE-IDX)   DCFC219
021900        GO TO 445-DISCOUNT-AND-ADD.                              DCFC220
022000                                                                 DCFC221
022100     IF WS-YEAR-COUNTER > PT-PEAK-YEAR (PIPE-IDX)                DCFC222
022200        PERFORM 442-DECLINE-REVENUE THRU 442-EXIT                DCFC223
022300        GO TO 444-NET-CASHFLOW.                                  DCFC224
022400                                                                 DCFC225
022500     IF PT-PEAK-YEAR (PIPE-IDX) = PT-LAUNCH-YEAR (PIPE-IDX)      DCFC226
022600        MOVE WS-PEAK-SALES-WORK TO WS-PIPE-REVENUE               DCFC227
022700        GO TO 444-NET-CASHFLOW.                                  DCFC228
022800                                                                 DCFC229
022900     COMPUTE WS-RAMP-NUMER = WS-YEAR-COUNTER -                   DCFC230
023000             PT-LAUNCH-YEAR (PIPE-IDX).                          DCFC231
023100     COMPUTE WS-RAMP-DENOM = PT-PEAK-YEAR (PIPE-IDX) -           DCFC232
023200             PT-LAUNCH-YEAR (PIPE-IDX).                          DCFC233
023300     COMPUTE WS-PIPE-REVENUE ROUNDED =                           DCFC234
023400             WS-PEAK-SALES-WORK * WS-RAMP-NUMER / WS-RAMP-DENOM. DCFC235
023500                                                                 DCFC236
023600 444-NET-CASHFLOW.                                               DCFC237
023700     COMPUTE WS-PIPE-CASHFLOW ROUNDED =                          DCFC238
023800             WS-PIPE-REVENUE *                                   DCFC239
023900             (1 - PT-COGS-RATE (PIPE-IDX) - PT-MKTG-RATE         DCFC240
024000             (PIPE-IDX)).                                        DCFC241
024100                                                                 DCFC242
024200 445-DISCOUNT-AND-ADD.                                           DCFC243
024300     COMPUTE WS-PIPE-NPV ROUNDED =                               DCFC244
024400         WS-PIPE-NPV + (WS-PIPE-CASHFLOW / WS-DISCOUNT-FACTOR).  DCFC245
024500 440-EXIT.                                                       DCFC246
024600     EXIT.                                                       DCFC247
024700                                                                 DCFC248
024800******************************************************************DCFC249
024900*    442-DECLINE-REVENUE -- POST-PEAK 5% ANNUAL DECAY, BUILT BY  DCFC250
025000*    REPEATED MULTIPLICATION (NO EXPONENT OPERATOR).             DCFC251
025100******************************************************************DCFC252
025200 442-DECLINE-REVENUE.                                            DCFC253
025300     COMPUTE WS-DECAY-YEARS =                                    DCFC254
025400             WS-YEAR-COUNTER - PT-PEAK-YEAR (PIPE-IDX).          DCFC255
025500     MOVE 1.0 TO WS-DECAY-FACTOR.                                DCFC256
025600     PERFORM 443-MULTIPLY-DECAY THRU 443-EXIT                    DCFC257
025700             VARYING WS-DECAY-CTR FROM 1 BY 1                    DCFC258
025800             UNTIL WS-DECAY-CTR > WS-DECAY-YEARS.                DCFC259
025900     COMPUTE WS-PIPE-REVENUE ROUNDED =                           DCFC260
026000             WS-PEAK-SALES-WORK * WS-DECAY-FACTOR.               DCFC261
026100 442-EXIT.                                                       DCFC262
026200     EXIT.                                                       DCFC263
026300                                                                 DCFC264
026400 443-MULTIPLY-DECAY.                                             DCFC265
026500     COMPUTE WS-DECAY-FACTOR ROUNDED =                           DCFC266
026600             WS-DECAY-FACTOR * WS-DECLINE-RATE.                  DCFC267
026700 443-EXIT.                                                       DCFC268
026800     EXIT.                                                       DCFC269
026900                                                                 DCFC270
027000******************************************************************DCFC271
027100*    450-PRICE-PER-SHARE -- EOKWON TO KRW CONVERSION.            DCFC272
027200******************************************************************DCFC273
027300 450-PRICE-PER-SHARE.                                            DCFC274
027400     COMPUTE DCF-PRICE-PER-SHARE ROUNDED =                       DCFC275
027500             (WS-ENTERPRISE-VALUE * WS-EOKWON-TO-KRW)            DCFC276
027600             / SHARES-OUT.                                  DCFC277
027700 450-EXIT.                                                       DCFC278
027800     EXIT.                                                       DCFC279
