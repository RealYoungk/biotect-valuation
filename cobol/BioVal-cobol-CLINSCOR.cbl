000100 IDENTIFICATION DIVISION.                                        CLINS01
000200******************************************************************CLINS02
000300 PROGRAM-ID.  CLINSCOR.                                          CLINS03
000400 AUTHOR. J. P. SAYLES.                                           CLINS04
000500 INSTALLATION. MERIDIAN CAPITAL SYSTEMS GROUP.                   CLINS05
000600 DATE-WRITTEN. 07/14/86.                                         CLINS06
000700 DATE-COMPILED.                                                  CLINS07
000800 SECURITY. NON-CONFIDENTIAL.                                     CLINS08
000900******************************************************************CLINS09
001000*    PURPOSE ...... CLINICAL-COMPETITIVENESS INDICATOR.  SCORES  CLINS10
001100*                   EACH PIPELINE ASSET AGAINST THE COMPETITOR   CLINS11
001200*                   LANDSCAPE TABLE ON PHASE ADVANTAGE, DATA     CLINS12
001300*                   QUALITY, DIFFERENTIATION, MECHANISM          CLINS13
001400*                   UNIQUENESS AND TIMING, AVERAGES THE ASSET    CLINS14
001500*                   SCORES, AND RETURNS A SUCCESS-PROBABILITY    CLINS15
001600*                   ADJUSTMENT AND ADVANTAGE CLASS PER ASSET.    CLINS16
001700*                   CALLED ONCE PER COMPANY FROM VALENGIN, WITH  CLINS17
001800*                   THE COMPETITOR TABLE (LOADED ONCE AT JOB     CLINS18
001900*                   START-UP) PASSED IN THE LINKAGE.             CLINS19
002000*------------------------------------------------------------- *CLINS20
002100*    07/14/86  JPS  ORIGINAL PROGRAM -- CARRIES FORWARD THE      CLINS21
002200*                   TABLE-SEARCH PATTERN USED ELSEWHERE IN THIS  CLINS22
002300*                   SHOP FOR REFERENCE-FILE LOOKUPS.             CLINS23
002400*    04/09/89  JPS  SAFETY-SCORE NOW GATED BY SAFETY-PRESENT --  CLINS24
002500*                   SEE PIPEREC COPYBOOK CHANGE.  TICKET         CLINS25
002600*                   VAL-0028.                                    CLINS26
002700*    11/03/98  DRM  Y2K -- NO DATE FIELDS IN THIS PROGRAM, NO    CLINS27
002800*                   CHANGE REQUIRED.  LOGGED PER STD MEMO.       CLINS28
002900*    02/14/02  TLB  SUCCESS-PROBABILITY ADJUSTMENT AND ADVANTAGE CLINS29
003000*                   CLASSIFICATION ADDED PER NEW DESK REQUEST --CLINS30
003100*                   THESE WERE PREVIOUSLY COMPUTED BY HAND ON    CLINS31
003200*                   THE ANALYST WORKSHEET.  TICKET VAL-0182.     CLINS32
003210*    06/02/03  TLB  COMPETITIVE MULTIPLIER WAS BEING PICKED OFF  CLINS32A
003220*                   THE ASSET'S OWN ADVANTAGE CLASS -- WORKSHEET CLINS32B
003230*                   WANTS THE PRODUCT OVER THE DISTINCT SET OF   CLINS32C
003240*                   CLASSES SEEN ACROSS THE WHOLE PIPELINE,      CLINS32D
003250*                   COMPANY-WIDE.  SPLIT INTO A SECOND PASS --   CLINS32E
003260*                   SEE 250-COMPUTE-COMPETITIVE-MULT AND         CLINS32F
003270*                   280-SUCCESS-PROB-PASS BELOW.  TICKET         CLINS32G
003280*                   VAL-0194.                                    CLINS32H
003300******************************************************************CLINS33
003400                                                                 CLINS34
003500 ENVIRONMENT DIVISION.                                           CLINS35
003600 CONFIGURATION SECTION.                                          CLINS36
003700 SOURCE-COMPUTER. IBM-390.                                       CLINS37
003800 OBJECT-COMPUTER. IBM-390.                                       CLINS38
003900 SPECIAL-NAMES.                                                  CLINS39
004000     C01 IS TOP-OF-FORM.                                         CLINS40
004100 INPUT-OUTPUT SECTION.                                           CLINS41
004200                                                                 CLINS42
004300 DATA DIVISION.                                                  CLINS43
004400 FILE SECTION.                                                   CLINS44
004500                                                                 CLINS45
004600 WORKING-STORAGE SECTION.                                        CLINS46
004700 01  WS-BASE-RATE-TABLE-AREA.                                    CLINS47
004800     05  WS-BASE-RATE-VALUES.                                    CLINS48
004900         10  FILLER              PIC V999 VALUE .400.            CLINS49
005000         10  FILLER              PIC V999 VALUE .600.            CLINS50
005100         10  FILLER              PIC V999 VALUE .350.            CLINS51
005200         10  FILLER              PIC V999 VALUE .650.            CLINS52
005300         10  FILLER              PIC V999 VALUE .900.            CLINS53
005400         10  FILLER              PIC 9V999 VALUE 1.000.          CLINS54
005500     05  WS-BASE-RATE REDEFINES WS-BASE-RATE-VALUES.             CLINS55
005600         10  WS-BASE-RATE-TBL    PIC 9V999 OCCURS 6 TIMES        CLINS56
005700                 INDEXED BY WS-PHASE-IDX.                        CLINS57
005800     05  FILLER                  PIC X(04).                      CLINS58
005900                                                                 CLINS60
006000 01  WS-ASSET-WORK-AREA.                                         CLINS61
006100     05  WS-ASSET-SCORE          PIC S9(02)V99 COMP-3.           CLINS62
006200     05  WS-PHASE-ADVANTAGE      PIC S9V99 COMP-3.               CLINS63
006300     05  WS-DATA-QUALITY         PIC S9V99 COMP-3.               CLINS64
006400     05  WS-DIFFERENTIATION      PIC S9V99 COMP-3.               CLINS65
006500     05  WS-MECH-UNIQUE          PIC S9V99 COMP-3.                CLINS66
006600     05  WS-TIMING-ADV           PIC S9V99 COMP-3.               CLINS67
006700     05  WS-COMPET-PHASE-SUM     PIC S9(04) COMP-3.              CLINS68
006800     05  WS-COMPET-MATCH-CNT     PIC 9(04) COMP-3.               CLINS69
006900     05  WS-COMPET-SAME-MOA-CNT  PIC 9(04) COMP-3.                CLINS70
007000     05  WS-COMPET-LAUNCH-CNT    PIC 9(04) COMP-3.               CLINS71
007100     05  WS-COMPET-AVG-PHASE     PIC S9V99 COMP-3.               CLINS72
007200     05  WS-SUM-ASSET-SCORES     PIC S9(04)V99 COMP-3.           CLINS73
007300     05  WS-N-PIPELINES          PIC 9(02) COMP.                 CLINS74
007400     05  WS-OVERALL-WORK         PIC S9(02)V9 COMP-3.            CLINS75
007500     05  WS-COMPETITIVE-MULT     PIC S9V999 COMP-3.              CLINS76
007600     05  WS-COMPETITION-ADJ      PIC S9V99 COMP-3.               CLINS77
007700     05  WS-SUCCESS-ADJ-WORK     PIC S9V999 COMP-3.              CLINS78
007800     05  WS-PIPE-IDX             PIC 9(02) COMP.                 CLINS79
007850     05  WS-COMPET-SRCH-SW       PIC X.                          CLINS79A
007860         88  WS-COMPET-SRCH-AT-END  VALUE "Y".                   CLINS79B
007900     05  FILLER                  PIC X(04).                      CLINS80
008000                                                                 CLINS81
008100*    COMPANY-LEVEL DISTINCT-ADVANTAGE FLAGS -- USED TO BUILD THE CLINS82
008200*    COMPETITIVE MULTIPLIER PER THE DESK'S SUCCESS-PROBABILITY   CLINS83
008300*    WORKSHEET.  TLB 02/14/02.                                   CLINS84
008400 01  WS-ADVANTAGE-SEEN-FLAGS.                                    CLINS85
008500     05  WS-SEEN-FIRST-IN-CLASS  PIC X VALUE "N".                CLINS86
008600     05  WS-SEEN-BEST-IN-CLASS   PIC X VALUE "N".                CLINS87
008700     05  WS-SEEN-FAST-FOLLOWER   PIC X VALUE "N".                CLINS88
008800     05  WS-SEEN-ME-TOO          PIC X VALUE "N".                CLINS89
008900     05  FILLER                  PIC X(08).                      CLINS90
009000                                                                 CLINS91
009010*    PER-ASSET MATCHING-COMPETITOR COUNT, SAVED OFF DURING THE   CLINS91A
009020*    SCORING PASS SO 280-SUCCESS-PROB-PASS CAN RE-DRIVE THE      CLINS91B
009030*    COMPETITION ADJUSTMENT ON THE SECOND PASS BELOW.            CLINS91C
009040 01  WS-MATCH-CNT-TABLE-AREA.                                    CLINS91D
009050     05  WS-SAVED-MATCH-CNT     PIC 9(04) COMP-3 OCCURS 30 TIMES CLINS91E
009060                 INDEXED BY WS-SAVE-IDX.                         CLINS91F
009070     05  FILLER                  PIC X(04).                      CLINS91G
009080                                                                 CLINS91H
009100*    ALTERNATE ZONED VIEW OF THE OVERALL SCORE -- SAME NIGHTLY   CLINS92
009200*    DUMP HABIT AS CREDSCOR/TRNDSCOR/RUNWCALC.                   CLINS93
009300 01  WS-OVERALL-ZONED            PIC S9(02)V9.                   CLINS94
009400 01  WS-OVERALL-X REDEFINES WS-OVERALL-ZONED PIC X(04).          CLINS95
009410 01  WS-COMPETITIVE-MULT-ZONED   PIC S9V999.                     CLINS95A
009420 01  WS-COMPETITIVE-MULT-X REDEFINES WS-COMPETITIVE-MULT-ZONED   CLINS95B
009430             PIC X(05).                                          CLINS95C
009500                                                                 CLINS96
009600 LINKAGE SECTION.                                                CLINS97
009700*    COMPETAB AND PIPEREC EACH CARRY TWO 01-LEVELS (THE SINGLE   CLINS98
009710*    FD-STYLE RECORD AND THE TABLE AREA) -- THE CALLER'S CURRENT CLINS99A
009720*    RECORD AREAS ARE PASSED FOR THE FIRST 01 OF EACH BUT ARE    CLINS99B
009730*    NOT REFERENCED IN THIS PROGRAM.                             CLINS99C
009800     COPY COMPETAB.                                              CLIN100
010100     COPY PIPEREC.                                               CLIN103
010300                                                                 CLIN104
010400 01  CLINICAL-RESULT-AREA.                                       CLIN105
010500     05  CL-OVERALL-SCORE        PIC 99V9.                       CLIN106
010600     05  FILLER                  PIC X(10).                      CLIN107
010700                                                                 CLIN108
010800 PROCEDURE DIVISION USING COMPETITOR-REC, COMPET-TABLE-AREA,     CLIN109
010810         PIPELINE-REC, PIPE-TABLE-AREA, CLINICAL-RESULT-AREA.    CLIN110
011000 000-MAINLINE.                                                   CLIN111
011100     MOVE PIPE-TABLE-COUNT TO WS-N-PIPELINES.                    CLIN112
011200     IF WS-N-PIPELINES = ZERO OR COMPET-TABLE-COUNT = ZERO       CLIN113
011300        MOVE 5.0 TO CL-OVERALL-SCORE                             CLIN114
011400        GOBACK.                                                  CLIN115
011500                                                                 CLIN116
011600     MOVE ZERO TO WS-SUM-ASSET-SCORES.                           CLIN117
011700     MOVE "N" TO WS-SEEN-FIRST-IN-CLASS WS-SEEN-BEST-IN-CLASS     CLIN118
011800             WS-SEEN-FAST-FOLLOWER WS-SEEN-ME-TOO.               CLIN119
011900     PERFORM 100-SCORE-ASSET THRU 100-EXIT                       CLIN120
012000             VARYING PIPE-IDX FROM 1 BY 1                        CLIN121
012100             UNTIL PIPE-IDX > WS-N-PIPELINES.                    CLIN122
012200                                                                 CLIN123
012300     PERFORM 200-AVERAGE-SCORE THRU 200-EXIT.                    CLIN124
012310     PERFORM 250-COMPUTE-COMPETITIVE-MULT THRU 250-EXIT.         CLIN124A
012320     PERFORM 280-SUCCESS-PROB-PASS THRU 280-EXIT                 CLIN124B
012330             VARYING PIPE-IDX FROM 1 BY 1                        CLIN124C
012340             UNTIL PIPE-IDX > WS-N-PIPELINES.                    CLIN124D
012400     GOBACK.                                                     CLIN125
012500                                                                 CLIN126
012600******************************************************************CLIN127
012700*    100-SCORE-ASSET -- ONE PIPELINE ROW.                        CLIN128
012800******************************************************************CLIN129
012900 100-SCORE-ASSET.                                                CLIN130
013000     MOVE 5.0 TO WS-ASSET-SCORE.                                 CLIN131
013100     PERFORM 120-SEARCH-COMPETITORS THRU 120-EXIT.               CLIN132
013200     PERFORM 150-PHASE-ADVANTAGE    THRU 150-EXIT.               CLIN133
013300     PERFORM 160-DATA-QUALITY       THRU 160-EXIT.               CLIN134
013400     PERFORM 170-DIFFERENTIATION    THRU 170-EXIT.               CLIN135
013500     PERFORM 180-MECHANISM-UNIQUE   THRU 180-EXIT.               CLIN136
013600     PERFORM 190-TIMING-ADVANTAGE   THRU 190-EXIT.               CLIN137
013700                                                                 CLIN138
013800     COMPUTE WS-ASSET-SCORE = WS-ASSET-SCORE + WS-PHASE-ADVANTAGE CLIN139
013900             + WS-DATA-QUALITY + WS-DIFFERENTIATION              CLIN140
014000             + WS-MECH-UNIQUE + WS-TIMING-ADV.                   CLIN141
014100     IF WS-ASSET-SCORE < ZERO                                    CLIN142
014200        MOVE ZERO TO WS-ASSET-SCORE.                             CLIN143
014300     IF WS-ASSET-SCORE > 10.0                                    CLIN144
014400        MOVE 10.0 TO WS-ASSET-SCORE.                             CLIN145
014500     ADD WS-ASSET-SCORE TO WS-SUM-ASSET-SCORES.                  CLIN146
014600                                                                 CLIN147
014700     PERFORM 310-ADVANTAGE-CLASS     THRU 310-EXIT.              CLIN148
014800     MOVE WS-COMPET-MATCH-CNT TO                               CLIN149
014810             WS-SAVED-MATCH-CNT (PIPE-IDX).                    CLIN14A
014900 100-EXIT.                                                       CLIN150
015000     EXIT.                                                       CLIN151
015100                                                                 CLIN152
015200******************************************************************CLIN153
015300*    120-SEARCH-COMPETITORS -- SCAN THE COMPETITOR TABLE FOR     CLIN154
015400*    ROWS MATCHING THIS ASSET'S INDICATION (EXACT, UPPERCASE).   CLIN155
015410*    06/03/09 JS -- RECODED TO USE THE REAL SEARCH VERB AGAINST  CLIN155A
015420*    COMPET-TABLE-ROW, THE SAME AS THE OLD PATSRCH/TRMTSRCH      CLIN155B
015430*    REFERENCE-TABLE LOOKUPS.  UNLIKE THOSE, MULTIPLE ROWS CAN   CLIN155C
015440*    SHARE AN INDICATION, SO THE SEARCH IS RE-ISSUED FROM THE    CLIN155D
015450*    ROW AFTER EACH HIT UNTIL AT END, TALLYING EVERY MATCH.      CLIN155E
015460*    TICKET VAL-0244.                                            CLIN155F
015500******************************************************************CLIN156
015600 120-SEARCH-COMPETITORS.                                         CLIN157
015700     MOVE ZERO TO WS-COMPET-PHASE-SUM.                           CLIN158
015800     MOVE ZERO TO WS-COMPET-MATCH-CNT.                           CLIN159
015900     MOVE ZERO TO WS-COMPET-SAME-MOA-CNT.                        CLIN160
016000     MOVE ZERO TO WS-COMPET-LAUNCH-CNT.                          CLIN161
016050     MOVE "N" TO WS-COMPET-SRCH-SW.                              CLIN161A
016060     SET COMPET-IDX TO 1.                                        CLIN161B
016100     PERFORM 125-TEST-ONE-COMPET THRU 125-EXIT                   CLIN162
016150             UNTIL WS-COMPET-SRCH-AT-END.                        CLIN163A
016400                                                                 CLIN165
016500     IF WS-COMPET-MATCH-CNT > ZERO                               CLIN166
016600        COMPUTE WS-COMPET-AVG-PHASE ROUNDED =                    CLIN167
016700                WS-COMPET-PHASE-SUM / WS-COMPET-MATCH-CNT.       CLIN168
016800 120-EXIT.                                                       CLIN169
016900     EXIT.                                                       CLIN170
017000                                                                 CLIN171
017010*    ONE SEARCH PASS, STARTING FROM THE CURRENT COMPET-IDX.  A   CLIN171A
017020*    HIT TALLIES THE ROW AND ADVANCES THE INDEX PAST IT SO THE   CLIN171B
017030*    NEXT CALL RESUMES THE SCAN; AT END SETS THE SWITCH THAT     CLIN171C
017040*    STOPS 120-SEARCH-COMPETITORS'S PERFORM ... UNTIL ABOVE.     CLIN171D
017100 125-TEST-ONE-COMPET.                                            CLIN172
017150     SEARCH COMPET-TABLE-ROW                                     CLIN172A
017160         AT END                                                  CLIN172B
017170             SET WS-COMPET-SRCH-AT-END TO TRUE                   CLIN172C
017180         WHEN CT-INDICATION (COMPET-IDX) =                       CLIN172D
017190                 PT-INDICATION (PIPE-IDX)                        CLIN172E
017200             ADD 1 TO WS-COMPET-MATCH-CNT                        CLIN173
017500             ADD CT-PHASE-CODE (COMPET-IDX)                      CLIN176
017510                 TO WS-COMPET-PHASE-SUM                          CLIN176A
017600             IF CT-MOA (COMPET-IDX) = PT-MOA (PIPE-IDX)          CLIN177
017700                ADD 1 TO WS-COMPET-SAME-MOA-CNT                  CLIN178
017710             END-IF                                               CLIN178A
017800             IF CT-HAS-LAUNCH-DATE (COMPET-IDX) = "Y"            CLIN179
017900                ADD 1 TO WS-COMPET-LAUNCH-CNT                    CLIN180
017910             END-IF                                               CLIN180A
018000             SET COMPET-IDX UP BY 1                              CLIN181
018050     END-SEARCH.                                                  CLIN181A
018100 125-EXIT.                                                       CLIN182
018200     EXIT.                                                       CLIN183
018300                                                                 CLIN184
018400******************************************************************CLIN185
018500*    150-PHASE-ADVANTAGE.                                        CLIN186
018600******************************************************************CLIN187
018700 150-PHASE-ADVANTAGE.                                            CLIN188
018800     IF WS-COMPET-MATCH-CNT = ZERO                               CLIN189
018900        MOVE 1.0 TO WS-PHASE-ADVANTAGE                           CLIN190
019000        GO TO 150-EXIT.                                          CLIN191
019100                                                                 CLIN192
019200     COMPUTE WS-PHASE-ADVANTAGE ROUNDED =                        CLIN193
019300             PT-PHASE-CODE (PIPE-IDX) - WS-COMPET-AVG-PHASE.     CLIN194
019400     IF WS-PHASE-ADVANTAGE < -2.0                                CLIN195
019500        MOVE -2.0 TO WS-PHASE-ADVANTAGE.                         CLIN196
019600     IF WS-PHASE-ADVANTAGE > 2.0                                 CLIN197
019700        MOVE 2.0 TO WS-PHASE-ADVANTAGE.                          CLIN198
019800 150-EXIT.                                                       CLIN199
019900     EXIT.                                                       CLIN200
020000                                                                 CLIN201
020100******************************************************************CLIN202
020200*    160-DATA-QUALITY.                                           CLIN203
020300******************************************************************CLIN204
020400 160-DATA-QUALITY.                                               CLIN205
020500     MOVE ZERO TO WS-DATA-QUALITY.                               CLIN206
020600     IF PT-EFF-ENDPOINT-MET (PIPE-IDX) = "Y"                     CLIN207
020700        ADD 1.5 TO WS-DATA-QUALITY                               CLIN208
020800     ELSE                                                        CLIN209
020900        IF PT-EFF-ENDPOINT-MET (PIPE-IDX) = "N"                  CLIN210
021000           SUBTRACT .5 FROM WS-DATA-QUALITY.                     CLIN211
021100     IF PT-SAFETY-SUPPLIED (PIPE-IDX)                            CLIN212
021200        COMPUTE WS-DATA-QUALITY ROUNDED =                        CLIN213
021300                WS-DATA-QUALITY +                                CLIN214
021400                ((PT-SAFETY-SCORE (PIPE-IDX) - .5) * 2).         CLIN215
021500     IF PT-PATIENT-COUNT (PIPE-IDX) >= 100                       CLIN216
021600        ADD 1.0 TO WS-DATA-QUALITY                               CLIN217
021700     ELSE                                                        CLIN218
021800        IF PT-PATIENT-COUNT (PIPE-IDX) >= 50                     CLIN219
021900           ADD .5 TO WS-DATA-QUALITY.                            CLIN220
022000     IF PT-STAT-SIGNIF (PIPE-IDX)                                CLIN221
022100        ADD 1.0 TO WS-DATA-QUALITY.                              CLIN222
022200     IF WS-DATA-QUALITY < -1.0                                   CLIN223
022300        MOVE -1.0 TO WS-DATA-QUALITY.                            CLIN224
022400     IF WS-DATA-QUALITY > 3.0                                    CLIN225
022500        MOVE 3.0 TO WS-DATA-QUALITY.                             CLIN226
022600 160-EXIT.                                                       CLIN227
022700     EXIT.                                                       CLIN228
022800                                                                 CLIN229
022900******************************************************************CLIN230
023000*    170-DIFFERENTIATION.                                        CLIN231
023100******************************************************************CLIN232
023200 170-DIFFERENTIATION.                                            CLIN233
023300     COMPUTE WS-DIFFERENTIATION ROUNDED =                        CLIN234
023400             PT-N-DIFF-FACTORS (PIPE-IDX) * .5.                  CLIN235
023500     IF WS-DIFFERENTIATION > 2.0                                 CLIN236
023600        MOVE 2.0 TO WS-DIFFERENTIATION.                          CLIN237
023700 170-EXIT.                                                       CLIN238
023800     EXIT.                                                       CLIN239
023900                                                                 CLIN240
024000******************************************************************CLIN241
024100*    180-MECHANISM-UNIQUE.                                       CLIN242
024200******************************************************************CLIN243
024300 180-MECHANISM-UNIQUE.                                           CLIN244
024400     IF WS-COMPET-MATCH-CNT = ZERO                               CLIN245
024500        MOVE 1.0 TO WS-MECH-UNIQUE                               CLIN246
024600        GO TO 180-EXIT.                                          CLIN247
024700                                                                 CLIN248
024800     EVALUATE TRUE                                               CLIN249
024900        WHEN WS-COMPET-SAME-MOA-CNT = ZERO                       CLIN250
025000           MOVE 2.0 TO WS-MECH-UNIQUE                            CLIN251
025100        WHEN WS-COMPET-SAME-MOA-CNT <= 2                         CLIN252
025200           MOVE 1.0 TO WS-MECH-UNIQUE                            CLIN253
025300        WHEN OTHER                                               CLIN254
025400           MOVE -.5 TO WS-MECH-UNIQUE                            CLIN255
025500     END-EVALUATE.                                               CLIN256
025600 180-EXIT.                                                       CLIN257
025700     EXIT.                                                       CLIN258
025800                                                                 CLIN259
025900******************************************************************CLIN260
026000*    190-TIMING-ADVANTAGE.                                       CLIN261
026100******************************************************************CLIN262
026200 190-TIMING-ADVANTAGE.                                           CLIN263
026300     MOVE ZERO TO WS-TIMING-ADV.                                 CLIN264
026400     IF WS-COMPET-LAUNCH-CNT > ZERO                              CLIN265
026500        AND PT-LAUNCH-YEAR (PIPE-IDX) > ZERO                     CLIN266
026600        MOVE 1.0 TO WS-TIMING-ADV.                               CLIN267
026700 190-EXIT.                                                       CLIN268
026800     EXIT.                                                       CLIN269
026900                                                                 CLIN270
027000******************************************************************CLIN271
027100*    200-AVERAGE-SCORE.                                          CLIN272
027200******************************************************************CLIN273
027300 200-AVERAGE-SCORE.                                              CLIN274
027400     COMPUTE WS-OVERALL-WORK ROUNDED =                           CLIN275
027500             WS-SUM-ASSET-SCORES / WS-N-PIPELINES.               CLIN276
027600     MOVE WS-OVERALL-WORK TO CL-OVERALL-SCORE.                   CLIN277
027700     MOVE WS-OVERALL-WORK TO WS-OVERALL-ZONED.                   CLIN278
027800 200-EXIT.                                                       CLIN279
027900     EXIT.                                                       CLIN280
028000                                                                 CLIN281
028100******************************************************************CLIN282
028150*    250-COMPUTE-COMPETITIVE-MULT -- ONE-TIME, COMPANY-LEVEL.     CLIN282A
028160*    THE DESK'S WORKSHEET BUILDS THE MULTIPLIER AS THE PRODUCT    CLIN282B
028170*    OF THE ADVANTAGE-CLASS FACTORS FOR THE DISTINCT UNION OF     CLIN282C
028180*    CLASSES SEEN ACROSS THE WHOLE PIPELINE -- NOT PER ASSET.     CLIN282D
028190*    TLB 02/14/02.                                                CLIN282E
028195******************************************************************CLIN282F
028200 250-COMPUTE-COMPETITIVE-MULT.                                    CLIN282G
028210     MOVE 1.000 TO WS-COMPETITIVE-MULT.                           CLIN282H
028220     IF WS-SEEN-FIRST-IN-CLASS = "Y"                              CLIN282I
028230        COMPUTE WS-COMPETITIVE-MULT ROUNDED =                     CLIN282J
028240                WS-COMPETITIVE-MULT * 1.3.                        CLIN282K
028250     IF WS-SEEN-BEST-IN-CLASS = "Y"                               CLIN282L
028260        COMPUTE WS-COMPETITIVE-MULT ROUNDED =                     CLIN282M
028270                WS-COMPETITIVE-MULT * 1.2.                        CLIN282N
028280     IF WS-SEEN-FAST-FOLLOWER = "Y"                               CLIN282O
028290        COMPUTE WS-COMPETITIVE-MULT ROUNDED =                     CLIN282P
028300                WS-COMPETITIVE-MULT * 1.1.                        CLIN282Q
028310     IF WS-SEEN-ME-TOO = "Y"                                      CLIN282R
028320        COMPUTE WS-COMPETITIVE-MULT ROUNDED =                     CLIN282S
028330                WS-COMPETITIVE-MULT * .8.                         CLIN282T
028340     MOVE WS-COMPETITIVE-MULT TO WS-COMPETITIVE-MULT-ZONED.       CLIN282U
028350 250-EXIT.                                                        CLIN282V
028360     EXIT.                                                        CLIN282W
028370                                                                  CLIN282X
028380******************************************************************CLIN282Y
028390*    280-SUCCESS-PROB-PASS -- SECOND PASS OVER THE PIPELINE, RUN  CLIN282Z
028400*    AFTER THE COMPANY-WIDE MULTIPLIER IS KNOWN.  TLB 02/14/02.   CLIN283A
028410******************************************************************CLIN283B
028420 280-SUCCESS-PROB-PASS.                                           CLIN283C
028430     PERFORM 300-SUCCESS-PROB-ADJUST THRU 300-EXIT.               CLIN283D
028440 280-EXIT.                                                        CLIN283E
028450     EXIT.                                                        CLIN283F
028460                                                                  CLIN283G
028470******************************************************************CLIN283H
028480*    300-SUCCESS-PROB-ADJUST -- INFORMATIONAL PER-ASSET OUTPUT,   CLIN283
028490*    CARRIED BACK ON THE PIPE-TABLE-AREA ROW.  TLB 02/14/02.      CLIN284
028500*    THE COMPETITIVE MULTIPLIER ITSELF IS SET ONCE, COMPANY-WIDE, CLIN284A
028510*    BY 250-COMPUTE-COMPETITIVE-MULT ABOVE -- THIS PARAGRAPH ONLY CLIN284B
028520*    APPLIES IT AGAINST THE ASSET'S OWN SAVED MATCH COUNT.        CLIN284C
028530******************************************************************CLIN285
028540 300-SUCCESS-PROB-ADJUST.                                         CLIN286
028550     SET WS-PHASE-IDX TO PT-PHASE-CODE (PIPE-IDX).                CLIN287
028560     SET WS-PHASE-IDX UP BY 1.                                    CLIN288
028570     COMPUTE WS-COMPETITION-ADJ ROUNDED =                         CLIN290
028580             1 - (WS-SAVED-MATCH-CNT (PIPE-IDX) * .05).           CLIN291
028590     IF WS-COMPETITION-ADJ < .8                                   CLIN292
028600        MOVE .8 TO WS-COMPETITION-ADJ.                            CLIN293
028610                                                                  CLIN294
028620     COMPUTE WS-SUCCESS-ADJ-WORK ROUNDED =                        CLIN295
028630             WS-BASE-RATE-TBL (WS-PHASE-IDX) *                    CLIN296
028640             WS-COMPETITIVE-MULT * WS-COMPETITION-ADJ.            CLIN297
028650     IF WS-SUCCESS-ADJ-WORK < .05                                 CLIN298
028660        MOVE .05 TO WS-SUCCESS-ADJ-WORK.                          CLIN299
028670     IF WS-SUCCESS-ADJ-WORK > .95                                 CLIN300
028680        MOVE .95 TO WS-SUCCESS-ADJ-WORK.                          CLIN301
028690     MOVE WS-SUCCESS-ADJ-WORK TO PT-SUCCESS-ADJ (PIPE-IDX).       CLIN302
028700 300-EXIT.                                                        CLIN303
028710     EXIT.                                                        CLIN304
030400                                                                 CLIN305
030500******************************************************************CLIN306
030600*    310-ADVANTAGE-CLASS.                                        CLIN307
030700******************************************************************CLIN308
030800 310-ADVANTAGE-CLASS.                                            CLIN309
030900     EVALUATE TRUE                                               CLIN310
031000        WHEN WS-COMPET-MATCH-CNT = ZERO                          CLIN311
031100           MOVE "1" TO PT-ADVANT-CLASS (PIPE-IDX)                  CLIN312
031200           MOVE "Y" TO WS-SEEN-FIRST-IN-CLASS                    CLIN313
031300        WHEN PT-N-DIFF-FACTORS (PIPE-IDX) >= 3                   CLIN314
031400           MOVE "2" TO PT-ADVANT-CLASS (PIPE-IDX)                  CLIN315
031500           MOVE "Y" TO WS-SEEN-BEST-IN-CLASS                     CLIN316
031600        WHEN PT-N-DIFF-FACTORS (PIPE-IDX) >= 1                   CLIN317
031700           MOVE "3" TO PT-ADVANT-CLASS (PIPE-IDX)                  CLIN318
031800           MOVE "Y" TO WS-SEEN-FAST-FOLLOWER                     CLIN319
031900        WHEN OTHER                                               CLIN320
032000           MOVE "4" TO PT-ADVANT-CLASS (PIPE-IDX)                  CLIN321
032100           MOVE "Y" TO WS-SEEN-ME-TOO                            CLIN322
032200     END-EVALUATE.                                               CLIN323
032300 310-EXIT.                                                       CLIN324
032400     EXIT.                                                       CLIN325
