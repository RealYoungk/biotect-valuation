000100******************************************************************VALOR01
000200*    COPYBOOK ..... VALOUTRC                                    *VALOR02
000300*    FILE ......... VALOUT  (QSAM, FIXED, 120)                  *VALOR03
000400*    PURPOSE ...... ONE OUTPUT RECORD PER COMPANY CARRYING THE  *VALOR04
000500*                   FINISHED VALUATION, INDICATOR SCORES AND    *VALOR05
000600*                   RATING -- FEEDS THE DOWNSTREAM PORTFOLIO    *VALOR06
000700*                   REPORTING STEP.                             *VALOR07
000800*------------------------------------------------------------- *VALOR08
000900*    07/14/86  JPS  ORIGINAL LAYOUT.                            *VALOR10
001000*    02/22/91  JPS  ADDED CASH-RUNWAY-YRS/RUNWAY-STATUS --      *VALOR11
001100*                   PORTFOLIO DESK WANTED THE RUNWAY CARRIED    *VALOR12
001200*                   ALONGSIDE THE DCF RESULT, NOT JUST ON THE   *VALOR13
001300*                   PRINT REPORT.                               *VALOR14
001400*    11/03/98  DRM  Y2K -- NO DATE FIELDS, NO CHANGE REQUIRED.   VALOR15
001500******************************************************************VALOR16
001600 01  VALOUT-REC.                                                 VALOR17
001700     05  VO-COMP-ID              PIC X(06).                      VALOR18
001800     05  VO-COMP-NAME            PIC X(30).                      VALOR19
001900     05  VO-ENT-VALUE            PIC S9(11)V9.                   VALOR20
002000     05  VO-PIPELINE-VALUE       PIC S9(11)V9.                   VALOR21
002100     05  VO-CASH-VALUE           PIC S9(09)V99.                  VALOR22
002200     05  VO-PRICE-PER-SHARE      PIC 9(09).                      VALOR23
002300     05  VO-CASH-RUNWAY-YRS      PIC S9(03)V99.                  VALOR24
002400     05  VO-RUNWAY-STATUS        PIC X(08).                      VALOR25
002500     05  VO-CRED-SCORE           PIC 99V9.                       VALOR26
002600     05  VO-TREND-SCORE          PIC 99V9.                       VALOR27
002700     05  VO-CLIN-SCORE           PIC 99V9.                       VALOR28
002800     05  VO-RATING               PIC X(04).                      VALOR29
002900     05  VO-CONFIDENCE           PIC V99.                        VALOR30
003000     05  FILLER                  PIC X(12).                      VALOR31
