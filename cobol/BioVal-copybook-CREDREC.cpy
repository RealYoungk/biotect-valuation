000100******************************************************************CREDR01
000200*    COPYBOOK ..... CREDREC                                     *CREDR02
000300*    FILE ......... CREDIB  (QSAM, FIXED, 80) -- OPTIONAL PER   *CREDR03
000400*                   COMPANY.  SORTED ASCENDING ON COMP-ID.      *CREDR04
000500*    PURPOSE ...... MANAGEMENT-TRACK-RECORD AND DISCLOSURE      *CREDR05
000600*                   INPUTS FOR THE CREDIBILITY SCORE.  WHEN NO  *CREDR06
000700*                   RECORD IS PRESENT FOR A COMPANY, OR         *CREDR08
000800*                   CRED-PRESENT IS 'N', CREDSCOR RETURNS THE   *CREDR09
000900*                   NEUTRAL DEFAULT SCORE OF 5.0.               *CREDR10
001000*------------------------------------------------------------- *CREDR11
001100*    09/02/87  JPS  ORIGINAL LAYOUT.                            *CREDR12
001200*    06/18/93  JPS  ADDED GUIDANCE-PRESENT -- GUIDANCE-ACC OF   *CREDR13
001300*                   ZERO WAS BEING READ AS A REAL ZERO INSTEAD  *CREDR14
001400*                   OF NOT-SUPPLIED.  TICKET VAL-0147.          *CREDR15
001500*    11/03/98  DRM  Y2K -- NO DATE FIELDS, NO CHANGE REQUIRED.   CREDR16
001600******************************************************************CREDR17
001700 01  CREDIBILITY-REC.                                            CREDR18
001800     05  CRED-COMP-ID            PIC X(06).                      CREDR19
001900     05  CRED-PRESENT            PIC X.                          CREDR20
002000         88  CRED-DATA-SUPPLIED      VALUE "Y".                  CREDR21
002100     05  CRED-N-PROMISES         PIC 9(03).                      CREDR22
002200     05  CRED-N-ACHIEVED         PIC 9(03).                      CREDR23
002300     05  CRED-N-DELAYS           PIC 9(03).                      CREDR24
002400     05  CRED-GUIDANCE-ACC       PIC V999.                       CREDR25
002500     05  CRED-GUIDANCE-PRESENT   PIC X.                          CREDR26
002600         88  CRED-GUIDANCE-SUPPLIED  VALUE "Y".                  CREDR27
002700     05  CRED-CEO-BIO-YEARS      PIC 9(02).                      CREDR28
002800     05  CRED-CEO-PREV-SUCCESS   PIC X.                          CREDR29
002900         88  CRED-CEO-SUCCEEDED      VALUE "Y".                  CREDR30
003000     05  CRED-N-KEY-EXECS        PIC 9(02).                      CREDR31
003100     05  CRED-BOARD-INDEP-RATIO  PIC V99.                        CREDR32
003200     05  CRED-DISCL-FREQ         PIC 9(03).                      CREDR33
003300     05  CRED-Q-SPECIFICITY      PIC V99.                        CREDR34
003400     05  CRED-Q-CONSISTENCY      PIC V99.                        CREDR35
003500     05  CRED-Q-TIMELINESS       PIC V99.                        CREDR36
003600     05  CRED-REG-COMPLIANT      PIC X.                          CREDR37
003700         88  CRED-IS-REG-COMPLIANT   VALUE "Y".                  CREDR38
003800     05  CRED-N-BIGPHARMA-PARTN  PIC 9(02).                      CREDR39
003900     05  CRED-N-RECENT-PARTN     PIC 9(02).                      CREDR40
004000     05  CRED-N-PARTNERS-TOTAL   PIC 9(02).                      CREDR41
004100     05  FILLER                  PIC X(37).                      CREDR42
