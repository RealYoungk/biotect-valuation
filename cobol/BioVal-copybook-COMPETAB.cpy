000100******************************************************************CMPTB01
000200*    COPYBOOK ..... COMPETAB                                    *CMPTB02
000300*    FILE ......... COMPETS  (QSAM, FIXED, 90)                  *CMPTB03
000400*    PURPOSE ...... COMPETITOR-LANDSCAPE REFERENCE FILE.  LOADED*CMPTB04
000500*                   ENTIRELY INTO COMPET-TABLE-AREA AT JOB      *CMPTB05
000600*                   START-UP (SEE 050-LOAD-COMPETITORS IN       *CMPTB06
000700*                   VALENGIN) AND SEARCHED BY CLINSCOR -- THIS  *CMPTB07
000800*                   FILE IS NOT KEYED, THE TABLE IS SCANNED.    *CMPTB08
000900*------------------------------------------------------------- *CMPTB09
001000*    07/14/86  JPS  ORIGINAL LAYOUT.                            *CMPTB10
001100*    02/22/91  JPS  ADDED IS-MAJOR-PHARMA -- BIG-PHARMA-VS-     *CMPTB11
001200*                   BIOTECH SPLIT NEEDED FOR THE TREND MODEL.   *CMPTB12
001300*    11/03/98  DRM  Y2K -- NO DATE FIELDS, NO CHANGE REQUIRED.   CMPTB13
001400******************************************************************CMPTB14
001500 01  COMPETITOR-REC.                                             CMPTB15
001600     05  COMPET-NAME             PIC X(20).                      CMPTB16
001700     05  COMPET-ASSET-NAME       PIC X(20).                      CMPTB17
001800     05  COMPET-INDICATION       PIC X(20).                      CMPTB18
001900     05  COMPET-PHASE-CODE       PIC 9.                          CMPTB19
002000     05  COMPET-MOA              PIC X(20).                      CMPTB20
002100     05  COMPET-MAJOR-PHARMA     PIC X.                          CMPTB21
002200         88  COMPET-IS-MAJOR-PHARMA  VALUE "Y".                  CMPTB22
002300     05  COMPET-HAS-LAUNCH-DATE  PIC X.                          CMPTB23
002400         88  COMPET-LAUNCH-KNOWN     VALUE "Y".                  CMPTB24
002500     05  FILLER                  PIC X(07).                      CMPTB25
002600                                                                 CMPTB26
002700 01  COMPET-TABLE-AREA.                                          CMPTB27
002800     05  COMPET-TABLE-COUNT      PIC 9(04) COMP-3.               CMPTB28
002900     05  COMPET-TABLE-ROW OCCURS 500 TIMES                       CMPTB29
003000             INDEXED BY COMPET-IDX.                               CMPTB30
003100         10  CT-NAME             PIC X(20).                      CMPTB31
003200         10  CT-ASSET-NAME       PIC X(20).                      CMPTB32
003300         10  CT-INDICATION       PIC X(20).                      CMPTB33
003400         10  CT-PHASE-CODE       PIC 9.                          CMPTB34
003500         10  CT-MOA              PIC X(20).                      CMPTB35
003600         10  CT-MAJOR-PHARMA     PIC X.                          CMPTB36
003700         10  CT-HAS-LAUNCH-DATE  PIC X.                          CMPTB37
