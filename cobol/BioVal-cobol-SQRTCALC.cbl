000100 IDENTIFICATION DIVISION.                                        SQRTC01
000200******************************************************************SQRTC02
000300 PROGRAM-ID.  SQRTCALC.                                          SQRTC03
000400 AUTHOR. J. P. SAYLES.                                           SQRTC04
000500 INSTALLATION. MERIDIAN CAPITAL SYSTEMS GROUP.                   SQRTC05
000600 DATE-WRITTEN. 03/11/87.                                         SQRTC06
000700 DATE-COMPILED.                                                  SQRTC07
000800 SECURITY. NON-CONFIDENTIAL.                                     SQRTC08
000900******************************************************************SQRTC09
001000*    PURPOSE ...... NEWTON-RAPHSON SQUARE ROOT OF A SIGNED       SQRTC10
001100*                   PACKED RADICAND, TO FOUR DECIMAL PLACES.     SQRTC11
001200*                   WRITTEN SO CREDSCOR DOES NOT HAVE TO CARRY   SQRTC12
001300*                   ITS OWN ITERATION LOOP FOR THE CONFIDENCE    SQRTC13
001400*                   LEVEL STANDARD DEVIATION -- THIS COMPILER    SQRTC14
001500*                   HAS NO SQRT INTRINSIC.                       SQRTC15
001600*    METHOD ....... X(N+1) = ( X(N) + R / X(N) ) / 2, STARTING   SQRTC16
001700*                   X(0) = R (OR 1 WHEN R IS ZERO), STOPPING     SQRTC17
001800*                   WHEN THE CHANGE BETWEEN ITERATIONS FALLS     SQRTC18
001900*                   BELOW .0001 OR TEN PASSES HAVE RUN, WHICH-   SQRTC19
002000*                   EVER COMES FIRST.                            SQRTC20
002100*------------------------------------------------------------- *SQRTC21
002200*    03/11/87  JPS  ORIGINAL PROGRAM.                            SQRTC22
002300*    09/27/92  JPS  RADICAND OF ZERO WAS DIVIDING BY ZERO ON     SQRTC23
002400*                   THE FIRST PASS -- SEED X(0) AT 1 INSTEAD     SQRTC24
002500*                   OF THE RADICAND WHEN THE RADICAND IS ZERO.   SQRTC25
002600*                   TICKET VAL-0061.                             SQRTC26
002700*    11/03/98  DRM  Y2K -- NO DATE FIELDS IN THIS PROGRAM, NO    SQRTC27
002800*                   CHANGE REQUIRED.  LOGGED PER STD MEMO.       SQRTC28
002900*    06/14/04  TLB  ADDED THE ITERATION-COUNT AND DELTA DEBUG    SQRTC29
003000*                   TRACE FIELDS BELOW -- DESK REPORTED A        SQRTC30
003100*                   SUSPECT CONFIDENCE LEVEL AND WE HAD NO WAY   SQRTC31
003200*                   TO DUMP THE CONVERGENCE PATH.  TICKET        SQRTC32
003300*                   VAL-0233.                                    SQRTC33
003400******************************************************************SQRTC34
003500                                                                 SQRTC35
003600 ENVIRONMENT DIVISION.                                           SQRTC36
003700 CONFIGURATION SECTION.                                          SQRTC37
003800 SOURCE-COMPUTER. IBM-390.                                       SQRTC38
003900 OBJECT-COMPUTER. IBM-390.                                       SQRTC39
004000 SPECIAL-NAMES.                                                  SQRTC40
004100     C01 IS TOP-OF-FORM.                                         SQRTC41
004200 INPUT-OUTPUT SECTION.                                           SQRTC42
004300                                                                 SQRTC43
004400 DATA DIVISION.                                                  SQRTC44
004500 FILE SECTION.                                                   SQRTC45
004600                                                                 SQRTC46
004700 WORKING-STORAGE SECTION.                                        SQRTC47
004800 01  SQRT-WORK-AREA.                                             SQRTC48
004900     05  WS-ITER-CTR             PIC 9(02) COMP.                 SQRTC49
005000     05  WS-PRIOR-ESTIMATE       PIC S9(05)V9(04) COMP-3.        SQRTC50
005100     05  WS-CURRENT-ESTIMATE     PIC S9(05)V9(04) COMP-3.        SQRTC51
005200     05  WS-DELTA                PIC S9(05)V9(04) COMP-3.        SQRTC52
005300     05  WS-RADICAND-WORK        PIC S9(05)V9(04) COMP-3.        SQRTC53
005400     05  FILLER                  PIC X(08).                      SQRTC54
005500                                                                 SQRTC55
005600*    DEBUG-TRACE FIELDS -- TICKET VAL-0233, TLB 06/14/04         TLB060414
005700 01  WS-ITER-TRACE               PIC 9(02) VALUE ZERO.           TLB060414
005800 01  WS-ITER-TRACE-X REDEFINES WS-ITER-TRACE  PIC X(02).         TLB060414
005900 01  WS-DELTA-TRACE              PIC S9(05)V9(04) VALUE ZERO.    TLB060414
006000 01  WS-DELTA-TRACE-X REDEFINES WS-DELTA-TRACE PIC X(09).        TLB060414
006100 01  WS-ESTIMATE-TRACE           PIC S9(05)V9(04) VALUE ZERO.    TLB060414
006200 01  WS-ESTIMATE-TRACE-X REDEFINES WS-ESTIMATE-TRACE PIC X(09).  TLB060414
006300                                                                 SQRTC56
006400 LINKAGE SECTION.                                                SQRTC57
006500 01  SQRT-RADICAND               PIC S9(05)V9(04) COMP-3.        SQRTC58
006600 01  SQRT-RESULT                 PIC S9(05)V9(04) COMP-3.        SQRTC59
006700                                                                 SQRTC60
006800 PROCEDURE DIVISION USING SQRT-RADICAND, SQRT-RESULT.            SQRTC61
006900 000-MAINLINE.                                                   SQRTC62
007000     MOVE SQRT-RADICAND TO WS-RADICAND-WORK.                     SQRTC63
007100     IF WS-RADICAND-WORK = ZERO                                  SQRTC64
007200        MOVE ZERO TO SQRT-RESULT                                 SQRTC65
007300        GOBACK.                                                  SQRTC66
007400                                                                 SQRTC67
007500     IF WS-RADICAND-WORK > ZERO                                  SQRTC68
007600        MOVE WS-RADICAND-WORK TO WS-CURRENT-ESTIMATE             SQRTC69
007700     ELSE                                                        SQRTC70
007800        MOVE 1 TO WS-CURRENT-ESTIMATE.                           SQRTC71
007900                                                                 SQRTC72
008000     MOVE ZERO TO WS-ITER-CTR.                                   SQRTC73
008100     PERFORM 100-NEWTON-STEP THRU 100-EXIT                       SQRTC74
008200             UNTIL WS-ITER-CTR = 10.                              SQRTC75
008300                                                                 SQRTC76
008400     MOVE WS-CURRENT-ESTIMATE TO SQRT-RESULT.                    SQRTC77
008500     GOBACK.                                                     SQRTC78
008600                                                                 SQRTC79
008700 100-NEWTON-STEP.                                                SQRTC80
008800     MOVE WS-CURRENT-ESTIMATE TO WS-PRIOR-ESTIMATE.               SQRTC81
008900     COMPUTE WS-CURRENT-ESTIMATE ROUNDED =                       SQRTC82
009000             ( WS-PRIOR-ESTIMATE +                               SQRTC83
009100               ( WS-RADICAND-WORK / WS-PRIOR-ESTIMATE ) ) / 2.   SQRTC84
009200     COMPUTE WS-DELTA = WS-CURRENT-ESTIMATE - WS-PRIOR-ESTIMATE.  SQRTC85
009300     IF WS-DELTA < ZERO                                          SQRTC86
009400        COMPUTE WS-DELTA = ZERO - WS-DELTA.                      SQRTC87
009500                                                                 SQRTC88
009600     ADD 1 TO WS-ITER-CTR.                                       SQRTC89
009700     MOVE WS-ITER-CTR       TO WS-ITER-TRACE.                    TLB060414
009800     MOVE WS-DELTA          TO WS-DELTA-TRACE.                   TLB060414
009900     MOVE WS-CURRENT-ESTIMATE TO WS-ESTIMATE-TRACE.              TLB060414
010000     IF WS-DELTA < .0001                                         SQRTC90
010100        MOVE 10 TO WS-ITER-CTR.                                  SQRTC91
010200 100-EXIT.                                                       SQRTC92
010300     EXIT.                                                       SQRTC93
