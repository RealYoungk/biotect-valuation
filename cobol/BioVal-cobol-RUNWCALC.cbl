000100 IDENTIFICATION DIVISION.                                        RUNWC01
000200******************************************************************RUNWC02
000300 PROGRAM-ID.  RUNWCALC.                                          RUNWC03
000400 AUTHOR. J. P. SAYLES.                                           RUNWC04
000500 INSTALLATION. MERIDIAN CAPITAL SYSTEMS GROUP.                   RUNWC05
000600 DATE-WRITTEN. 07/21/86.                                         RUNWC06
000700 DATE-COMPILED.                                                  RUNWC07
000800 SECURITY. NON-CONFIDENTIAL.                                     RUNWC08
000900******************************************************************RUNWC09
001000*    PURPOSE ...... CASH-RUNWAY INDICATOR.  GIVEN ONE COMPANY'S  RUNWC10
001100*                   WORKING CAPITAL AND BURN FIGURES, RETURNS    RUNWC11
001200*                   RUNWAY YEARS, A SAFE/CAUTION/DANGER/         RUNWC12
001300*                   EXCELLENT STATUS, AND A CONFIDENCE FACTOR.   RUNWC13
001400*                   CALLED ONCE PER COMPANY FROM VALENGIN.       RUNWC14
001500*------------------------------------------------------------- *RUNWC15
001600*    07/21/86  JPS  ORIGINAL PROGRAM.                            RUNWC16
001700*    02/22/91  JPS  QTR-BURN ALTERNATIVE RUNWAY ADDED -- DESK    RUNWC17
001800*                   WANTED THE MORE CONSERVATIVE OF THE ANNUAL   RUNWC18
001900*                   AND QUARTERLY VIEWS.  TICKET VAL-0033.       RUNWC19
002000*    11/03/98  DRM  Y2K -- NO DATE FIELDS IN THIS PROGRAM, NO    RUNWC20
002100*                   CHANGE REQUIRED.  LOGGED PER STD MEMO.       RUNWC21
002200*    03/02/05  TLB  CONFIDENCE WAS NOT BEING CLAMPED TO 1.00 ON  RUNWC22
002300*                   THE "BOTH BONUSES APPLY" PATH -- ADDED THE   RUNWC23
002400*                   UPPER CLAMP TEST IN 400-CALC-CONFIDENCE.     RUNWC24
002500*                   TICKET VAL-0201.                             RUNWC25
002550*    08/14/07  JS   BREAK-EVEN/PROFITABLE COMPANIES WERE GETTING RUNWC25A
002560*                   A CONFIDENCE THAT DRIFTED WITH QTR-BURN AND  RUNWC25B
002570*                   CASH-SUPPLIED -- DESK WANTS A FLAT 0.90 ON   RUNWC25C
002580*                   THE EXCELLENT/CAUTION BREAK-EVEN PATH.       RUNWC25D
002590*                   TICKET VAL-0219.                             RUNWC25E
002591*    06/03/09  JS   DESK WANTS THE RUNWAY RESTATED IN MONTHS AND RUNWC25F
002592*                   THE BURN RESTATED PER MONTH, SO THE FRONT    RUNWC25G
002593*                   OFFICE STOPS HAND-CONVERTING THE YEARS FIGURE RUNWC25H
002594*                   OFF THE PRINTOUT.  ADDED 250-CALC-MONTHS-AND-RUNWC25I
002595*                   BURN, CALLED OFF 200-CALC-RUNWAY-YEARS.       RUNWC25J
002596*                   TICKET VAL-0244.                              RUNWC25K
002600******************************************************************RUNWC26
002700                                                                 RUNWC27
002800 ENVIRONMENT DIVISION.                                           RUNWC28
002900 CONFIGURATION SECTION.                                          RUNWC29
003000 SOURCE-COMPUTER. IBM-390.                                       RUNWC30
003100 OBJECT-COMPUTER. IBM-390.                                       RUNWC31
003200 SPECIAL-NAMES.                                                  RUNWC32
003300     C01 IS TOP-OF-FORM.                                         RUNWC33
003400 INPUT-OUTPUT SECTION.                                           RUNWC34
003500                                                                 RUNWC35
003600 DATA DIVISION.                                                  RUNWC36
003700 FILE SECTION.                                                   RUNWC37
003800                                                                 RUNWC38
003900 WORKING-STORAGE SECTION.                                        RUNWC39
004000 01  WS-RUNWAY-WORK-AREA.                                        RUNWC40
004100     05  WS-NWC                  PIC S9(09)V99 COMP-3.           RUNWC41
004200     05  WS-BASIC-RUNWAY         PIC S9(05)V99 COMP-3.           RUNWC42
004300     05  WS-ALT-RUNWAY           PIC S9(05)V99 COMP-3.           RUNWC43
004400     05  WS-CONFIDENCE-WORK      PIC S9V99 COMP-3.               RUNWC44
004500     05  WS-QTR-DENOM            PIC S9(09)V99 COMP-3.           RUNWC45
004600     05  FILLER                  PIC X(06).                      RUNWC46
004700                                                                 RUNWC47
004800*    ALTERNATE ZONED VIEWS OF THE RUNWAY FIGURES -- CARRIED      RUNWC48
004900*    SINCE 1986 FOR THE OVERNIGHT AUDIT DUMP, WHICH CANNOT       RUNWC49
005000*    READ PACKED FIELDS.                                        RUNWC50
005100 01  WS-BASIC-RUNWAY-ZONED       PIC S9(05)V99.                  RUNWC51
005200 01  WS-BASIC-RUNWAY-X REDEFINES WS-BASIC-RUNWAY-ZONED           RUNWC52
005300                                 PIC X(08).                      RUNWC53
005400 01  WS-NWC-ZONED                PIC S9(09)V99.                  RUNWC54
005500 01  WS-NWC-X REDEFINES WS-NWC-ZONED PIC X(12).                  RUNWC55
005600 01  WS-CONFIDENCE-ZONED         PIC S9V99.                      RUNWC56
005700 01  WS-CONFIDENCE-X REDEFINES WS-CONFIDENCE-ZONED PIC X(03).    RUNWC57
005800                                                                 RUNWC58
005900 01  WS-INFINITE-CAP             PIC S9(05)V99 VALUE 999.99.     RUNWC59
006000                                                                 RUNWC60
006100 LINKAGE SECTION.                                                RUNWC61
006200 01  RUNWAY-PARM-AREA.                                           RUNWC62
006300     05  RP-CURR-ASSETS          PIC S9(09)V99.                  RUNWC63
006400     05  RP-CURR-LIABS           PIC S9(09)V99.                  RUNWC64
006500     05  RP-ANNUAL-OPER-LOSS     PIC S9(09)V99.                  RUNWC65
006600     05  RP-QTR-BURN             PIC S9(09)V99.                  RUNWC66
006700     05  RP-CASH-SUPPLIED        PIC X.                          RUNWC67
006800         88  RP-CASH-WAS-SUPPLIED   VALUE "Y".                   RUNWC68
006900     05  RP-RUNWAY-YEARS         PIC S9(03)V99.                  RUNWC69
007000     05  RP-RUNWAY-STATUS        PIC X(08).                      RUNWC70
007100     05  RP-CONFIDENCE           PIC V99.                        RUNWC71
007150     05  RP-RUNWAY-MONTHS        PIC S9(05)V9.                   RUNWC71A
007160     05  RP-MONTHLY-BURN         PIC S9(09)V99.                  RUNWC71B
007200     05  FILLER                  PIC X(04).                      RUNWC72
007300                                                                 RUNWC73
007400 PROCEDURE DIVISION USING RUNWAY-PARM-AREA.                      RUNWC74
007500 000-MAINLINE.                                                   RUNWC75
007600     PERFORM 100-CALC-NWC THRU 100-EXIT.                         RUNWC76
007700     PERFORM 200-CALC-RUNWAY-YEARS THRU 200-EXIT.                RUNWC77
007720     PERFORM 250-CALC-MONTHS-AND-BURN THRU 250-EXIT.             RUNWC77A
007800     PERFORM 300-CALC-STATUS THRU 300-EXIT.                      RUNWC78
007900     PERFORM 400-CALC-CONFIDENCE THRU 400-EXIT.                  RUNWC79
008000     GOBACK.                                                     RUNWC80
008100                                                                 RUNWC81
008200 100-CALC-NWC.                                                   RUNWC82
008300     COMPUTE WS-NWC = RP-CURR-ASSETS - RP-CURR-LIABS.            RUNWC83
008400     MOVE WS-NWC TO WS-NWC-ZONED.                                RUNWC84
008500 100-EXIT.                                                       RUNWC85
008600     EXIT.                                                       RUNWC86
008700                                                                 RUNWC87
008800 200-CALC-RUNWAY-YEARS.                                          RUNWC88
008900     IF RP-ANNUAL-OPER-LOSS NOT > ZERO                           RUNWC89
009000        IF WS-NWC > ZERO                                         RUNWC90
009100           MOVE WS-INFINITE-CAP TO WS-BASIC-RUNWAY               RUNWC91
009200        ELSE                                                     RUNWC92
009300           MOVE ZERO TO WS-BASIC-RUNWAY                          RUNWC93
009400        END-IF                                                   RUNWC94
009500        MOVE WS-BASIC-RUNWAY TO RP-RUNWAY-YEARS                  RUNWC95
009600        GO TO 200-EXIT.                                          RUNWC96
009700                                                                 RUNWC97
009800     COMPUTE WS-BASIC-RUNWAY ROUNDED =                           RUNWC98
009900             WS-NWC / RP-ANNUAL-OPER-LOSS.                       RUNWC99
010000                                                                 RUNWC9A
010100     IF RP-QTR-BURN > ZERO                                       RUNWC9B
010200        COMPUTE WS-QTR-DENOM = RP-QTR-BURN * 4                   RUNWC9C
010300        COMPUTE WS-ALT-RUNWAY ROUNDED =                          RUNWC9D
010400                WS-NWC / WS-QTR-DENOM                            RUNWC9E
010500        IF WS-ALT-RUNWAY < WS-BASIC-RUNWAY                       RUNWC9F
010600           MOVE WS-ALT-RUNWAY TO WS-BASIC-RUNWAY.                RUNWCA0
010700                                                                 RUNWCA1
010800     MOVE WS-BASIC-RUNWAY TO RP-RUNWAY-YEARS.                    RUNWCA2
010900     MOVE WS-BASIC-RUNWAY TO WS-BASIC-RUNWAY-ZONED.              RUNWCA3
011000 200-EXIT.                                                       RUNWCA4
011100     EXIT.                                                       RUNWCA5
011200                                                                 RUNWCA6
011210*    RESTATES THE YEARS FIGURE IN MONTHS (ONE DECIMAL) AND THE   RUNWCA6A
011220*    ANNUAL OPERATING LOSS AS A PER-MONTH BURN, FOR THE DESK'S   RUNWCA6B
011230*    MONTH-BY-MONTH CASH PLANNING SHEET.  TICKET VAL-0244.       RUNWCA6C
011240 250-CALC-MONTHS-AND-BURN.                                       RUNWCA6D
011250     COMPUTE RP-RUNWAY-MONTHS ROUNDED =                          RUNWCA6E
011260             RP-RUNWAY-YEARS * 12.                                RUNWCA6F
011270     COMPUTE RP-MONTHLY-BURN ROUNDED =                           RUNWCA6G
011280             RP-ANNUAL-OPER-LOSS / 12.                           RUNWCA6H
011290 250-EXIT.                                                       RUNWCA6I
011295     EXIT.                                                       RUNWCA6J
011300 300-CALC-STATUS.                                                RUNWCA7
011400     IF RP-ANNUAL-OPER-LOSS NOT > ZERO                           RUNWCA8
011500        IF WS-NWC > ZERO                                         RUNWCA9
011600           MOVE "EXCELLENT" TO RP-RUNWAY-STATUS                  RUNWCB0
011700        ELSE                                                     RUNWCB1
011800           MOVE "CAUTION " TO RP-RUNWAY-STATUS                   RUNWCB2
011900        END-IF                                                   RUNWCB3
012000        GO TO 300-EXIT.                                          RUNWCB4
012100                                                                 RUNWCB5
012200     IF RP-RUNWAY-YEARS >= 2.00                                  RUNWCB6
012300        MOVE "SAFE    " TO RP-RUNWAY-STATUS                      RUNWCB7
012400     ELSE                                                        RUNWCB8
012500        IF RP-RUNWAY-YEARS >= 1.00                               RUNWCB9
012600           MOVE "CAUTION " TO RP-RUNWAY-STATUS                   RUNWCC0
012700        ELSE                                                     RUNWCC1
012800           MOVE "DANGER  " TO RP-RUNWAY-STATUS.                  RUNWCC2
012900 300-EXIT.                                                       RUNWCC3
013000     EXIT.                                                       RUNWCC4
013100                                                                 RUNWCC5
013200 400-CALC-CONFIDENCE.                                            RUNWCC6
013250     IF RP-ANNUAL-OPER-LOSS NOT > ZERO                           RUNWCC6A
013260        MOVE .90 TO WS-CONFIDENCE-WORK                           RUNWCC6B
013270        MOVE WS-CONFIDENCE-WORK TO RP-CONFIDENCE,                RUNWCC6C
013271             WS-CONFIDENCE-ZONED                                 RUNWCC6D
013280        GO TO 400-EXIT.                                          RUNWCC6E
013300     MOVE .80 TO WS-CONFIDENCE-WORK.                             RUNWCC7
013400     IF RP-QTR-BURN > ZERO                                       RUNWCC8
013500        ADD .10 TO WS-CONFIDENCE-WORK.                           RUNWCC9
013600     IF RP-CASH-WAS-SUPPLIED                                     RUNWCD0
013700        ADD .05 TO WS-CONFIDENCE-WORK.                           RUNWCD1
013800     IF RP-RUNWAY-YEARS > 10.00 OR RP-RUNWAY-YEARS < ZERO        RUNWCD2
013900        SUBTRACT .20 FROM WS-CONFIDENCE-WORK.                    RUNWCD3
014000                                                                 RUNWCD4
014100     IF WS-CONFIDENCE-WORK < .10                                 RUNWCD5
014200        MOVE .10 TO WS-CONFIDENCE-WORK.                          RUNWCD6
014300     IF WS-CONFIDENCE-WORK > 1.00                                RUNWCD7
014400        MOVE 1.00 TO WS-CONFIDENCE-WORK.                         RUNWCD8
014500                                                                 RUNWCD9
014600     MOVE WS-CONFIDENCE-WORK TO RP-CONFIDENCE.                   RUNWCE0
014700     MOVE WS-CONFIDENCE-WORK TO WS-CONFIDENCE-ZONED.             RUNWCE1
014800 400-EXIT.                                                       RUNWCE2
014900     EXIT.                                                       RUNWCE3
